000100*----------------------------------------------------------------*
000200* CHANGE LOG
000300*----------------------------------------------------------------*
000400*12/05/88  RGB  ORIG    FIRST CUT - CIRCLE-ONLY CONTAINMENT        RGB0588
000500*                       TEST FOR THE DISPATCH TRACKING RUN.
000600*19/02/90  NMB  CR0177  POLYGON ZONES ADDED, RAY-CROSSING TEST.    NMB0290
000700*08/08/93  RGG  CR0241  BOUNDARY POINTS ON A POLYGON EDGE NOW      RGG0893
000800*                       COUNT AS INSIDE, PER DISPATCH COMPLAINT
000900*                       LOG TICKET 93-0118.
001000*27/01/97  CAP  CR0266  IN-LINE COSINE SERIES REPLACED THE OLD     CAP0197
001100*                       5-POINT TABLE LOOKUP - TABLE WAS TOO
001200*                       COARSE NEAR THE POLES.
001300*09/03/99  RGG  Y2K01   FOUR-DIGIT YEAR FIELDS REVIEWED - NONE     RGG0399
001400*                       IN THIS ROUTINE, NO Y2K EXPOSURE.
001500*15/09/09  SU   CR0341  SWITCHED CIRCLE TEST TO COMPARE SQUARED    SU 0909
001600*                       DISTANCES - DROPS THE NEED FOR A SQUARE
001700*                       ROOT ROUTINE ENTIRELY.
001800*21/04/14  NMB  UT-402  RETARGETED FOR THE GEOFENCE TRANSITION     NMB0414
001900*                       ENGINE, CALLED ONCE PER ZONE-TABLE ENTRY.
002000*30/06/15  CAP  CR0359  UPSI-0 TRACE SWITCH ADDED - OPERATIONS     CAP0615
002100*                       WANTED A WAY TO DUMP THE WORK AREAS WHEN
002200*                       A CONTAINMENT CALL LOOKS WRONG, WITHOUT
002300*                       RECOMPILING WITH EXTRA DISPLAYS EACH TIME.
002310*14/03/21  CAP  CR0372  PI/DEG-TO-RAD PULLED OUT TO STANDALONE     CAP0321
002320*                       77-LEVELS, SHOP STANDARD FOR FIXED MATH
002330*                       CONSTANTS - LEFT THE METERS-PER-DEGREE
002340*                       PAIR WHERE THEY WERE, STILL UNDER 05.
002400*----------------------------------------------------------------*
002500  IDENTIFICATION DIVISION.
002600  PROGRAM-ID. GEOZONE.
002700  AUTHOR. R. GARCIA.
002800  INSTALLATION. OPERATIONS SYSTEMS - FLEET TRACKING UNIT.
002900  DATE-WRITTEN. 12/05/1988.
003000  DATE-COMPILED.
003100  SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
003200*----------------------------------------------------------------*
003300* PURPOSE - TEST A SINGLE ZONE-TABLE ENTRY AGAINST ONE VEHICLE
003400* LOCATION.  CALLED ONCE PER ZONE BY GEOTRANS' ZONE-TABLE SCAN;
003500* RETURNS 'Y'/'N' IN LK-GZ-CONTAINS-SW.  LAT/LON ARE CONVERTED
003600* TO A PLANAR METERS APPROXIMATION BEFORE TESTING - NO INTRINSIC
003700* MATH LIBRARY IS ASSUMED SO SQUARE ROOT IS AVOIDED (COMPARE
003800* SQUARED DISTANCES) AND COSINE IS EXPANDED AS AN IN-LINE SERIES.
003900*----------------------------------------------------------------*
004000  ENVIRONMENT DIVISION.
004100  CONFIGURATION SECTION.
004200  SPECIAL-NAMES.
004300      CLASS VALID-ZONE-TYPE IS 'C' 'P'
004400      UPSI-0 ON STATUS IS WS-TRACE-SW-ON
004500             OFF STATUS IS WS-TRACE-SW-OFF.
004600*----------------------------------------------------------------*
004700  DATA DIVISION.
004800  WORKING-STORAGE SECTION.
004900*----------------------------------------------------------------*
004910* FIXED MATH CONSTANTS - STANDALONE 77-LEVELS PER CR0372, NOT
004920* PART OF ANY RECORD SO THEY STAY OUT OF WS-MATH-CONST BELOW.
004930  77  WS-PI                           PIC S9(01)V9(08)
004940                                       VALUE 3.14159265.
004950  77  WS-DEG-TO-RAD                   PIC S9(01)V9(08)
004960                                       VALUE 0.01745329.
004970*----------------------------------------------------------------*
004980*    THE TWO DEGREE-TO-METERS FACTORS BELOW ARE MEASURED AT
004990*    THE EQUATOR FOR LATITUDE AND ADJUSTED BY COSINE FOR
004991*    LONGITUDE EVERY TIME THEY ARE USED - THEY NEVER CHANGE
004992*    ACROSS A RUN, WHICH IS WHY THEY LIVE HERE RATHER THAN
004993*    BEING RECOMPUTED INSIDE EACH PARAGRAPH THAT NEEDS THEM.
005000  01  WS-MATH-CONST.
005500      05  WS-LAT-DEG-TO-M             PIC 9(06)V9(02) VALUE 111132.00.
005600      05  WS-LON-DEG-TO-M             PIC 9(06)V9(02) VALUE 111320.00.
005700      05  FILLER                      PIC X(04).
005800  01  WS-MATH-CONST-ALT REDEFINES WS-MATH-CONST
005900                                      PIC X(20).
006000
006010*    SCRATCH AREA FOR THE IN-LINE COSINE SERIES IN 9000 BELOW -
006020*    X2/X4/X6 ARE THE SUCCESSIVE EVEN POWERS OF THE RADIAN
006030*    ANGLE THAT THE TAYLOR EXPANSION NEEDS, KEPT AS SEPARATE
006040*    FIELDS RATHER THAN ONE REUSED WORK FIELD SO THE TRACE
006050*    DISPLAY IN 1000 CAN DUMP THE WHOLE GROUP AT ONCE.
006100  01  WS-COS-WORK.
006200      05  WS-COS-RADIANS              PIC S9(01)V9(08).
006300      05  WS-COS-X2                   PIC S9(02)V9(08).
006400      05  WS-COS-X4                   PIC S9(02)V9(08).
006500      05  WS-COS-X6                   PIC S9(02)V9(08).
006600      05  WS-COS-RESULT                PIC S9(01)V9(08).
006700      05  FILLER                      PIC X(04).
006800  01  WS-COS-WORK-ALT REDEFINES WS-COS-WORK
006900                                      PIC X(52).
007000
007010*    EVT-* HOLDS THE EVENT POINT PROJECTED IN 1100 - IT STAYS
007020*    SET FOR THE WHOLE CALL SINCE BOTH THE CIRCLE TEST AND THE
007030*    POLYGON TEST COMPARE AGAINST IT.  CTR-*/DX/DY/DIST-SQ/
007040*    RADIUS-SQ ARE CIRCLE-TEST-ONLY AND ARE RECOMPUTED FRESH
007050*    ON EVERY CALL SINCE EACH ZONE HAS ITS OWN CENTER POINT.
007100  01  WS-PLANAR-AREA.
007200      05  WS-EVT-X                    PIC S9(07)V9(03).
007300      05  WS-EVT-Y                    PIC S9(07)V9(03).
007400      05  WS-CTR-X                    PIC S9(07)V9(03).
007500      05  WS-CTR-Y                    PIC S9(07)V9(03).
007600      05  WS-DX                       PIC S9(07)V9(03).
007700      05  WS-DY                       PIC S9(07)V9(03).
007800      05  WS-DIST-SQ                  PIC S9(14)V9(06).
007900      05  WS-RADIUS-SQ                PIC S9(14)V9(06).
008000      05  FILLER                      PIC X(04).
008100  01  WS-PLANAR-AREA-ALT REDEFINES WS-PLANAR-AREA
008200                                      PIC X(104).
008300
008310*    POLYGON-TEST WORK AREA - VTX-X/VTX-Y HOLD UP TO 8
008320*    PROJECTED VERTICES, THE REST ARE SCRATCH FIELDS USED
008330*    WHILE WALKING ONE EDGE AT A TIME IN 3200/3300 BELOW.
008400  01  WS-POLY-WORK.
008500      05  WS-VTX-IDX                  PIC 9(02) COMP VALUE ZERO.
008600      05  WS-VTX-NEXT                 PIC 9(02) COMP VALUE ZERO.
008700      05  WS-VTX-COUNT                PIC 9(02) COMP VALUE ZERO.
008800      05  WS-INSIDE-SW                PIC X(01) VALUE 'N'.
008900          88  WS-POLY-INSIDE               VALUE 'Y'.
009000          88  WS-POLY-OUTSIDE               VALUE 'N'.
009100      05  WS-VTX-X OCCURS 8 TIMES     PIC S9(07)V9(03).
009200      05  WS-VTX-Y OCCURS 8 TIMES     PIC S9(07)V9(03).
009300      05  WS-XI                       PIC S9(07)V9(03).
009400      05  WS-YI                       PIC S9(07)V9(03).
009500      05  WS-XJ                       PIC S9(07)V9(03).
009600      05  WS-YJ                       PIC S9(07)V9(03).
009700      05  WS-CROSS-X                  PIC S9(14)V9(06).
009800      05  WS-ON-EDGE-SW               PIC X(01) VALUE 'N'.
009900          88  WS-ON-EDGE                   VALUE 'Y'.
010000      05  FILLER                      PIC X(04).
010110*    THE WS-INSIDE-SW/88 PAIR ABOVE IS THE ONLY PLACE THE
010120*    POLYGON TEST RECORDS ITS RUNNING ANSWER - EACH EDGE
010130*    CROSSED FLIPS IT, SO AFTER ALL EDGES ARE WALKED THE FINAL
010140*    STATE TELLS 3000 WHETHER THE EVENT POINT LANDED INSIDE
010150*    OR OUTSIDE THE RING OF VERTICES - CLASSIC EVEN-ODD RULE.
010160*    WS-ON-EDGE-SW IS KEPT SEPARATE BECAUSE A POINT EXACTLY ON
010170*    A BOUNDARY EDGE MUST COUNT AS INSIDE PER CR0241 EVEN WHEN
010180*    THE CROSSING COUNT ITSELF COMES OUT EVEN (OUTSIDE).
010190*----------------------------------------------------------------*
010200  LINKAGE SECTION.
010300  COPY ZONEDEF.
010400*----------------------------------------------------------------*
010500  PROCEDURE DIVISION USING LK-GEOZONE-ENTRADA, LK-GEOZONE-SALIDA.
010600*----------------------------------------------------------------*
010610*    ONE CALL = ONE ZONE TEST.  GEOTRANS LOOPS OVER ITS ZONE
010620*    TABLE AND CALLS US ONCE PER ENTRY - WE DO NOT KNOW OR
010630*    CARE HOW MANY ZONES EXIST IN TOTAL, ONLY WHETHER THIS ONE
010640*    ZONE'S SHAPE CONTAINS THE EVENT POINT WE WERE HANDED.
010650*    THE EVALUATE BELOW IS THE ENTIRE DISPATCH - CIRCLE ZONES
010660*    AND POLYGON ZONES USE COMPLETELY DIFFERENT MATH AND SHARE
010670*    NOTHING BUT THE CONVERTED EVENT POINT BUILT IN 1000.
010700      PERFORM 1000-INICIAR-RUTINA
010800         THRU 1000-INICIAR-RUTINA-FIN.
010900
011000      EVALUATE TRUE
011100          WHEN LK-GZ-IS-CIRCLE
011200               PERFORM 2000-PROBAR-CIRCULO
011300                  THRU 2000-PROBAR-CIRCULO-FIN
011400          WHEN LK-GZ-IS-POLYGON
011500               PERFORM 3000-PROBAR-POLIGONO
011600                  THRU 3000-PROBAR-POLIGONO-FIN
011700          WHEN OTHER
011800               MOVE 'GEOZONE-001'        TO LK-GZ-COD-ERROR-O
011900               MOVE 'UNKNOWN ZONE TYPE'  TO LK-GZ-DES-ERROR-O
011910*    AN UNRECOGNIZED ZONE TYPE LEAVES LK-GZ-NOT-CONTAINS AS
011920*    SET IN 1000 BELOW - WE NEVER GUESS CONTAINMENT, WE ONLY
011930*    EVER TURN IT ON WHEN A TEST ACTUALLY PASSES.
012000      END-EVALUATE.
012100
012200      EXIT PROGRAM.
012300*----------------------------------------------------------------*
012400  1000-INICIAR-RUTINA.
012410*    DEFAULTS THE ANSWER TO "NOT CONTAINED" BEFORE EITHER TEST
012420*    RUNS, THEN PROJECTS THE EVENT POINT FROM LAT/LON INTO THE
012430*    SAME FLAT METERS GRID BOTH THE CIRCLE AND POLYGON TESTS
012440*    EXPECT - DOING THIS CONVERSION ONCE HERE, RATHER THAN
012450*    INSIDE 2000 AND 3000 SEPARATELY, KEEPS THE TRIG WORK TO
012460*    ONE CALL TO 9000 PER INVOCATION NO MATTER WHICH ZONE SHAPE
012470*    WE END UP TESTING.
012475
012600      INITIALIZE LK-GZ-CONTAINS-SW, LK-GZ-MOTIVO-ERROR-O.
012700      SET LK-GZ-NOT-CONTAINS TO TRUE.
012800
012900      PERFORM 1100-CONVERTIR-PUNTO-EVENTO
013000         THRU 1100-CONVERTIR-PUNTO-EVENTO-FIN.
013100
013110*    UPSI-0 TRACE BLOCK (CR0359) - OPERATIONS TURNS THIS SWITCH
013120*    ON VIA JCL WHEN A REPORTED CONTAINMENT RESULT LOOKS WRONG
013130*    SO THEY CAN SEE THE RAW PROJECTED VALUES WITHOUT A
013140*    RECOMPILE - LEAVE IT OFF FOR NORMAL PRODUCTION RUNS, THE
013150*    VOLUME OF DISPLAYS WOULD FLOOD THE JOB LOG OTHERWISE.
013200      IF WS-TRACE-SW-ON
013210         DISPLAY 'GEOZONE TRACE - PI/DEG-RAD : ' WS-PI ' '
013220                                                  WS-DEG-TO-RAD
013300         DISPLAY 'GEOZONE TRACE - MATH CONST : ' WS-MATH-CONST-ALT
013400         DISPLAY 'GEOZONE TRACE - EVENT PT   : ' WS-PLANAR-AREA-ALT
013500      END-IF.
013600
013700  1000-INICIAR-RUTINA-FIN.
013800      EXIT.
013900*----------------------------------------------------------------*
014000  1100-CONVERTIR-PUNTO-EVENTO.
014010*    LATITUDE CONVERTS TO A Y-METERS VALUE WITH A FLAT
014020*    MULTIPLIER (111132 M/DEGREE) SINCE A DEGREE OF LATITUDE IS
014030*    VIRTUALLY CONSTANT-LENGTH NORTH-SOUTH AT ANY LATITUDE -
014040*    LONGITUDE IS NOT, WHICH IS WHY THE X CONVERSION BELOW
014050*    MUST SCALE BY THE COSINE OF THE LATITUDE (A DEGREE OF
014060*    LONGITUDE SHRINKS TOWARD THE POLES).  THIS IS A PLANAR
014070*    APPROXIMATION, NOT TRUE GREAT-CIRCLE MATH - FINE FOR THE
014080*    SHORT DISTANCES INSIDE A SINGLE DISPATCH ZONE.
014100
014200      COMPUTE WS-EVT-Y = LK-GZ-EVT-LAT * WS-LAT-DEG-TO-M.
014300
014400      MOVE LK-GZ-EVT-LAT TO WS-COS-RADIANS.
014500      PERFORM 9000-CALCULAR-COS-LAT
014600         THRU 9000-CALCULAR-COS-LAT-FIN.
014700
014800      COMPUTE WS-EVT-X ROUNDED =
014900              LK-GZ-EVT-LON * WS-LON-DEG-TO-M * WS-COS-RESULT.
015000
015100  1100-CONVERTIR-PUNTO-EVENTO-FIN.
015200      EXIT.
015300*----------------------------------------------------------------*
015400  2000-PROBAR-CIRCULO.
015410*    CIRCLE ZONES ARE THE SIMPLE CASE - CONVERT THE CENTER
015420*    POINT THE SAME WAY THE EVENT POINT WAS CONVERTED IN 1100,
015430*    THEN IT IS JUST PYTHAGORAS VERSUS THE RADIUS.  CR0341
015440*    DROPPED THE SQUARE ROOT BY COMPARING SQUARED DISTANCE TO
015450*    SQUARED RADIUS INSTEAD OF TAKING THE ROOT OF EITHER SIDE -
015460*    THE COMPARISON RESULT IS IDENTICAL SINCE BOTH SIDES ARE
015470*    NON-NEGATIVE, AND WE SAVE A SQUARE-ROOT ROUTINE WE DO NOT
015480*    OTHERWISE NEED ANYWHERE IN THIS PROGRAM.
015485
015600      COMPUTE WS-CTR-Y = LK-GZ-CTR-LAT * WS-LAT-DEG-TO-M.
015700
015800      MOVE LK-GZ-CTR-LAT TO WS-COS-RADIANS.
015900      PERFORM 9000-CALCULAR-COS-LAT
016000         THRU 9000-CALCULAR-COS-LAT-FIN.
016100
016200      COMPUTE WS-CTR-X ROUNDED =
016300              LK-GZ-CTR-LON * WS-LON-DEG-TO-M * WS-COS-RESULT.
016400
016500      COMPUTE WS-DX = WS-EVT-X - WS-CTR-X.
016600      COMPUTE WS-DY = WS-EVT-Y - WS-CTR-Y.
016700
016800*    COMPARE SQUARED DISTANCES - NO SQUARE ROOT NEEDED
016900      COMPUTE WS-DIST-SQ   = (WS-DX * WS-DX) + (WS-DY * WS-DY).
017000      COMPUTE WS-RADIUS-SQ = LK-GZ-RADIUS * LK-GZ-RADIUS.
017100
017200      IF WS-DIST-SQ <= WS-RADIUS-SQ
017300         SET LK-GZ-CONTAINS TO TRUE
017400      END-IF.
017500
017600      IF WS-TRACE-SW-ON
017700         DISPLAY 'GEOZONE TRACE - COS WORK   : ' WS-COS-WORK-ALT
017800         DISPLAY 'GEOZONE TRACE - CIRCLE CALC: ' WS-PLANAR-AREA-ALT
017900      END-IF.
018000
018100  2000-PROBAR-CIRCULO-FIN.
018200      EXIT.
018300*----------------------------------------------------------------*
018400  3000-PROBAR-POLIGONO.
018410*    POLYGON ZONES ARE SHAPES WITH UP TO 8 VERTICES (SEE ZONEDEF
018420*    COPYBOOK) - THE TEST RUNS IN TWO PASSES OVER THE VERTEX
018430*    TABLE.  FIRST PASS (3100) PROJECTS EVERY VERTEX INTO THE
018440*    SAME METERS GRID AS THE EVENT POINT.  SECOND PASS (3200)
018450*    WALKS EACH EDGE IN TURN AND APPLIES THE RAY-CROSSING TEST
018460*    (CR0177) - AN IMAGINARY HORIZONTAL RAY FROM THE EVENT
018470*    POINT OUT TO INFINITY CROSSES AN ODD NUMBER OF EDGES IF
018480*    THE POINT IS INSIDE, AN EVEN NUMBER IF IT IS OUTSIDE.
018485
018500
018600      MOVE LK-GZ-PT-COUNT TO WS-VTX-COUNT.
018700      SET WS-POLY-OUTSIDE TO TRUE.
018800      SET WS-ON-EDGE-SW TO 'N'.
018900
019000      PERFORM 3100-CONVERTIR-VERTICES
019100         THRU 3100-CONVERTIR-VERTICES-FIN
019200         VARYING WS-VTX-IDX FROM 1 BY 1
019300         UNTIL WS-VTX-IDX > WS-VTX-COUNT.
019400
019500      PERFORM 3200-PROBAR-CRUCES
019600         THRU 3200-PROBAR-CRUCES-FIN
019700         VARYING WS-VTX-IDX FROM 1 BY 1
019800         UNTIL WS-VTX-IDX > WS-VTX-COUNT.
019900
020000      IF WS-POLY-INSIDE OR WS-ON-EDGE
020100         SET LK-GZ-CONTAINS TO TRUE
020200      END-IF.
020300
020400      IF WS-TRACE-SW-ON
020500         DISPLAY 'GEOZONE TRACE - VERTEX CT  : ' WS-VTX-COUNT
020600         DISPLAY 'GEOZONE TRACE - POLY RESULT: ' WS-INSIDE-SW
020700      END-IF.
020800
020900  3000-PROBAR-POLIGONO-FIN.
021000      EXIT.
021100*----------------------------------------------------------------*
021200  3100-CONVERTIR-VERTICES.
021210*    VARYING-DRIVEN, ONE VERTEX PER CALL FROM 3000 ABOVE - SAME
021220*    LAT/LON-TO-METERS FORMULA AS 1100, JUST INDEXED INTO THE
021230*    WS-VTX-X/WS-VTX-Y TABLES INSTEAD OF THE SINGLE EVENT-POINT
021240*    FIELDS, SINCE A POLYGON CAN HAVE UP TO 8 POINTS TO HOLD.
021300
021400      COMPUTE WS-VTX-Y (WS-VTX-IDX) =
021500              LK-GZ-PT-LAT (WS-VTX-IDX) * WS-LAT-DEG-TO-M.
021600
021700      MOVE LK-GZ-PT-LAT (WS-VTX-IDX) TO WS-COS-RADIANS.
021800      PERFORM 9000-CALCULAR-COS-LAT
021900         THRU 9000-CALCULAR-COS-LAT-FIN.
022000
022100      COMPUTE WS-VTX-X (WS-VTX-IDX) ROUNDED =
022200              LK-GZ-PT-LON (WS-VTX-IDX) * WS-LON-DEG-TO-M *
022300              WS-COS-RESULT.
022400
022500  3100-CONVERTIR-VERTICES-FIN.
022600      EXIT.
022700*----------------------------------------------------------------*
022800*    EVEN-ODD RAY-CROSSING TEST, VERTEX I AGAINST VERTEX J
022900*    (J = THE PREVIOUS VERTEX, WRAPPING TO THE LAST ONE)
023000  3200-PROBAR-CRUCES.
023010*    WS-VTX-IDX COMES IN FROM THE VARYING CLAUSE IN 3000 -
023020*    EVERY CALL TESTS THE EDGE RUNNING FROM VERTEX (IDX-1) TO
023030*    VERTEX (IDX), WRAPPING THE FIRST VERTEX BACK TO THE LAST
023040*    ONE SO THE POLYGON CLOSES - THAT WRAP IS WHAT THE IF
023050*    BELOW HANDLES WHEN WS-VTX-IDX = 1.
023100
023200      IF WS-VTX-IDX = 1
023300         MOVE WS-VTX-COUNT TO WS-VTX-NEXT
023400      ELSE
023500         COMPUTE WS-VTX-NEXT = WS-VTX-IDX - 1
023600      END-IF.
023700
023800      MOVE WS-VTX-X (WS-VTX-IDX)  TO WS-XI.
023900      MOVE WS-VTX-Y (WS-VTX-IDX)  TO WS-YI.
024000      MOVE WS-VTX-X (WS-VTX-NEXT) TO WS-XJ.
024100      MOVE WS-VTX-Y (WS-VTX-NEXT) TO WS-YJ.
024200
024300      PERFORM 3300-PROBAR-BORDE
024400         THRU 3300-PROBAR-BORDE-FIN.
024410*    BORDE RUNS BEFORE THE CROSSING TEST BELOW SO THAT AN
024420*    EVENT POINT LYING EXACTLY ON THIS EDGE GETS FLAGGED
024430*    REGARDLESS OF HOW THE CROSSING ARITHMETIC BELOW HAPPENS TO
024440*    COME OUT FOR A BORDERLINE COORDINATE.
024500
024600      IF (WS-YI < WS-EVT-Y AND WS-YJ >= WS-EVT-Y)
024700         OR (WS-YJ < WS-EVT-Y AND WS-YI >= WS-EVT-Y)
024800
024900         COMPUTE WS-CROSS-X =
025000            WS-XI + ((WS-EVT-Y - WS-YI) / (WS-YJ - WS-YI)) *
025100                    (WS-XJ - WS-XI)
025200
025300         IF WS-CROSS-X > WS-EVT-X
025400            IF WS-POLY-INSIDE
025500               SET WS-POLY-OUTSIDE TO TRUE
025600            ELSE
025700               SET WS-POLY-INSIDE TO TRUE
025800            END-IF
025900         END-IF
026000      END-IF.
026100
026200  3200-PROBAR-CRUCES-FIN.
026300      EXIT.
026400*----------------------------------------------------------------*
026500*    BOUNDARY CHECK - POINT COLLINEAR WITH AND BETWEEN THE
026600*    EDGE ENDPOINTS COUNTS AS INSIDE (CR0241)
026700  3300-PROBAR-BORDE.
026710*    TWO SEPARATE CHECKS - A VERTICAL EDGE (WS-XI = WS-XJ) AND
026720*    A HORIZONTAL EDGE (WS-YI = WS-YJ) - SINCE THE GENERAL
026730*    SLOPE FORMULA IN 3200 ABOVE DIVIDES BY (WS-YJ - WS-YI) AND
026740*    BLOWS UP ON A HORIZONTAL EDGE, THIS PARAGRAPH CATCHES THE
026750*    ON-BOUNDARY CASE DIRECTLY BY COORDINATE COMPARISON INSTEAD
026760*    OF BY SLOPE MATH, AVOIDING THE DIVIDE ENTIRELY.
026765
026800
026900      IF WS-XI = WS-XJ AND WS-EVT-X = WS-XI
027000         IF (WS-EVT-Y >= WS-YI AND WS-EVT-Y <= WS-YJ)
027100            OR (WS-EVT-Y >= WS-YJ AND WS-EVT-Y <= WS-YI)
027200            SET WS-ON-EDGE TO TRUE
027300         END-IF
027400      END-IF.
027500
027600      IF WS-YI = WS-YJ AND WS-EVT-Y = WS-YI
027700         IF (WS-EVT-X >= WS-XI AND WS-EVT-X <= WS-XJ)
027800            OR (WS-EVT-X >= WS-XJ AND WS-EVT-X <= WS-XI)
027900            SET WS-ON-EDGE TO TRUE
028000         END-IF
028100      END-IF.
028200
028300  3300-PROBAR-BORDE-FIN.
028400      EXIT.
028500*----------------------------------------------------------------*
028600*    COS(LAT-IN-DEGREES), LAT GIVEN IN WS-COS-RADIANS ON
028700*    ENTRY (STILL IN DEGREES AT THIS POINT - CONVERTED HERE)
028800*    SERIES: COS(X) = 1 - X2/2! + X4/4! - X6/6!     (CR0266)
028900  9000-CALCULAR-COS-LAT.
028910*    SHARED BY 1100, 2000 AND 3100 - ANY TIME A LAT/LON PAIR
028920*    NEEDS TO BECOME A METERS PAIR, THE CALLER MOVES THE
028930*    LATITUDE-IN-DEGREES INTO WS-COS-RADIANS AND COMES HERE
028940*    BEFORE DOING THE LONGITUDE MULTIPLY - RETURNS THE COSINE
028950*    IN WS-COS-RESULT.  CR0266 REPLACED A 5-POINT LOOKUP TABLE
028960*    WITH THIS 4-TERM TAYLOR SERIES BECAUSE THE TABLE'S
028970*    INTERPOLATION ERROR GREW TOO LARGE NEAR THE POLES FOR THE
028980*    NORTHERNMOST DISPATCH ZONES.
028985
029000
029100      COMPUTE WS-COS-RADIANS = WS-COS-RADIANS * WS-DEG-TO-RAD.
029200      COMPUTE WS-COS-X2 = WS-COS-RADIANS * WS-COS-RADIANS.
029300      COMPUTE WS-COS-X4 = WS-COS-X2 * WS-COS-X2.
029400      COMPUTE WS-COS-X6 = WS-COS-X4 * WS-COS-X2.
029500
029600      COMPUTE WS-COS-RESULT ROUNDED =
029700              1 - (WS-COS-X2 / 2) + (WS-COS-X4 / 24) -
029800              (WS-COS-X6 / 720).
029900
030000  9000-CALCULAR-COS-LAT-FIN.
030100      EXIT.
030200*----------------------------------------------------------------*
030300  END PROGRAM GEOZONE.
