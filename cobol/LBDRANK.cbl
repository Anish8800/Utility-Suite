000100*----------------------------------------------------------------*
000200* CHANGE LOG
000300*----------------------------------------------------------------*
000400*21/02/90  RGG  ORIG    INITIAL LEADERBOARD RUN - SCORE LOAD,      RGG0290
000500*                       SPEND MATCH, RANK, PRINT.
000600*17/09/92  NMB  CR0219  COUNTBACK ADDED TO THE RANKING PASS FOR    NMB0992
000700*                       PLAYERS TIED ON POINTS AND SPENDING.
000800*04/04/95  CAP  CR0251  SPEND TOTALS NOW CARRIED TO TWO DECIMALS   CAP0495
000900*                       THROUGHOUT, NOT JUST ON THE PRINTED LINE.
001000*09/03/99  RGG  Y2K01   NO DATE FIELDS ON EITHER INPUT FILE;       RGG0399
001100*                       PROGRAM HAS NO Y2K EXPOSURE.
001200*12/06/02  SU   CR0288  BLANK AND NON-NUMERIC ROUND ENTRIES NOW    SU 0602
001300*                       FORCED TO ZERO INSTEAD OF ABENDING THE
001400*                       NORMALIZE PASS.
001500*28/10/07  NMB  CR0319  RANK-TIE GROUPS RESOLVED ALPHABETICALLY    NMB1007
001600*                       AFTER THE LEAGUE OFFICE FLAGGED THE OLD
001700*                       COUNTBACK-ONLY ORDER AS CONFUSING TO
001800*                       PLAYERS CHECKING THE POSTED STANDINGS.
001900*15/01/13  CAP  UT-340  RETARGETED FOR THE CURRENT SCORE-FILE AND  CAP0113
002000*                       SPEND-FILE LAYOUTS (24 ROUNDS).
002010*06/11/19  NMB  CR0364  TOTAL-POINTS/TOTAL-SPENT/RANK WERE SITTING NMB1119
002020*                       AFTER THE FILLER INSTEAD OF INSIDE
002030*                       WS-PLY-ENTRY - SUBSCRIPTED REFERENCES TO
002040*                       THEM WERE SILENTLY ADDRESSING PAST THE
002050*                       TABLE.  MOVED THEM BACK INSIDE THE OCCURS
002060*                       GROUP, FILLER NOW CLOSES THE RECORD.
002070*04/02/22  SU   CR0381  SWAP-MADE SWITCH PULLED OUT TO A           SU 0222
002080*                       STANDALONE 77-LEVEL - IT IS A SORT-PASS
002090*                       CONTROL FLAG, NOT PART OF ANY RECORD.
002091*22/08/23  SU   CR0396  TRAILING FILLER DROPPED FROM WS-SCR-REG    SU 0823
002092*                       AND WS-SPD-REG - NEITHER FD CARRIES A
002093*                       RECORD CONTAINS CLAUSE, SO THE GROUP'S
002094*                       TOTAL WAS THE PHYSICAL RECORD LENGTH AND
002095*                       THE OLD FOUR-BYTE PAD WAS PUSHING EVERY
002096*                       READ AFTER THE FIRST OFF BY FOUR BYTES.
002100*----------------------------------------------------------------*
002200  IDENTIFICATION DIVISION.
002300  PROGRAM-ID. LBDRANK.
002400  AUTHOR. R. GARCIA.
002500  INSTALLATION. OPERATIONS SYSTEMS - LEAGUE UNIT.
002600  DATE-WRITTEN. 21/02/1990.
002700  DATE-COMPILED.
002800  SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002900*----------------------------------------------------------------*
003000* PURPOSE - MATCH EACH PLAYER'S SCORE RECORD TO ITS SPENDING
003100* RECORD BY NAME, NORMALIZE AND TOTAL THE 24 ROUNDS, RANK THE
003200* FIELD BY POINTS DESCENDING WITH NAME ASCENDING AS THE TIE
003300* BREAK (SEE CR0319), AND PRINT THE FINAL LEADERBOARD.
003400*----------------------------------------------------------------*
003500  ENVIRONMENT DIVISION.
003600  CONFIGURATION SECTION.
003700  SPECIAL-NAMES.
003800      C01 IS TOP-OF-FORM.
003900
004000  INPUT-OUTPUT SECTION.
004100  FILE-CONTROL.
004200
004300      SELECT SCORE-FILE
004400          ASSIGN TO SCOREIN
004500          ORGANIZATION IS SEQUENTIAL
004600          FILE STATUS IS FS-SCOREIN.
004700
004800      SELECT SPEND-FILE
004900          ASSIGN TO SPENDIN
005000          ORGANIZATION IS SEQUENTIAL
005100          FILE STATUS IS FS-SPENDIN.
005200
005300      SELECT LEADER-REPORT
005400          ASSIGN TO LBDOUT
005500          ORGANIZATION IS LINE SEQUENTIAL
005600          FILE STATUS IS FS-LBDOUT.
005700*----------------------------------------------------------------*
005800  DATA DIVISION.
005900  FILE SECTION.
006000*----------------------------------------------------------------*
006010* NO RECORD CONTAINS CLAUSE BELOW - THE FD'S DECLARED LENGTH IS
006020* THE PHYSICAL RECORD LENGTH, SO THESE TWO GROUPS CARRY NO
006030* TRAILING FILLER (CR0396); A PAD HERE WOULD OFFSET EVERY READ
006040* AFTER THE FIRST AGAINST THE FIXED-WIDTH FILE COMING OFF THE
006050* UPSTREAM SCORING/SPENDING FEEDS.
006100  FD  SCORE-FILE.
006200  01  WS-SCR-REG.
006300      05  SCR-PLY-NAME              PIC X(20).
006400      05  SCR-ROUND                 PIC X(04) OCCURS 24 TIMES.
006600
006700  FD  SPEND-FILE.
006800  01  WS-SPD-REG.
006900      05  SPD-PLY-NAME               PIC X(20).
007000      05  SPD-ROUND                  PIC X(06) OCCURS 24 TIMES.
007200
007300  FD  LEADER-REPORT.
007400  01  WS-LBDOUT-RECORD               PIC X(132).
007500*----------------------------------------------------------------*
007600  WORKING-STORAGE SECTION.
007700*----------------------------------------------------------------*
007800*   FILE STATUS AREAS
007900*----------------------------------------------------------------*
008000  01  FS-STATUS-AREA.
008100      05  FS-SCOREIN                 PIC X(02).
008200          88  FS-SCOREIN-OK                    VALUE '00'.
008300          88  FS-SCOREIN-EOF                   VALUE '10'.
008400          88  FS-SCOREIN-NFD                    VALUE '35'.
008500      05  FS-SPENDIN                  PIC X(02).
008600          88  FS-SPENDIN-OK                    VALUE '00'.
008700          88  FS-SPENDIN-EOF                   VALUE '10'.
008800          88  FS-SPENDIN-NFD                    VALUE '35'.
008900      05  FS-LBDOUT                   PIC X(02).
008910*    LEADER-REPORT NEVER HITS EOF OR A DUPLICATE-RECORD
008920*    STATUS ON THIS PROGRAM'S OWN WRITES, SO ONLY THE ONE
008930*    OK CONDITION IS NAMED - ANY OTHER VALUE FALLS THROUGH TO
008940*    THE GENERIC NOT-OK CHECK IN 3900.
009000          88  FS-LBDOUT-OK                     VALUE '00'.
009100      05  FILLER                      PIC X(04).
009200
009300*----------------------------------------------------------------*
009400*   PROGRAM SWITCHES
009500*----------------------------------------------------------------*
009600  01  WS-SWITCHES.
009700      05  WS-SPEND-FOUND-SW           PIC X(01) VALUE 'N'.
009800          88  WS-SPEND-FOUND                    VALUE 'Y'.
009900          88  WS-SPEND-NOT-FOUND                 VALUE 'N'.
010000      05  WS-SORT-DONE-SW             PIC X(01) VALUE 'N'.
010100          88  WS-SORT-DONE                      VALUE 'Y'.
010200          88  WS-SORT-NOT-DONE                   VALUE 'N'.
010210*    WS-SPEND-FOUND-SW IS RESET PER SCORE RECORD BY 2300 -
010220*    IT DOES NOT PERSIST ACROSS PLAYERS, SO A PLAYER WITH NO
010230*    MATCHING SPEND RECORD CORRECTLY SHOWS SPEND-NOT-FOUND
010240*    EVEN IF THE PLAYER BEFORE THEM HAD ONE.
010600      05  FILLER                      PIC X(04).
010610*   SORT-PASS SWAP FLAG - CONTROLS THE EXCHANGE-SORT LOOP ONLY,
010620*   NOT PART OF ANY RECORD, SO IT GETS ITS OWN 77 PER CR0381.
010630  77  WS-SWAP-MADE-SW                 PIC X(01) VALUE 'N'.
010640      88  WS-SWAP-WAS-MADE                      VALUE 'Y'.
010650      88  WS-SWAP-NOT-MADE                      VALUE 'N'.
010700
010800*----------------------------------------------------------------*
010900*   SPENDING TABLE - LOADED ENTIRELY FROM SPEND-FILE BEFORE THE
011000*   SCORE FILE IS READ, SEARCHED BY NAME FOR EACH SCORE RECORD
011100*----------------------------------------------------------------*
011200  01  WS-SPEND-TABLE-AREA.
011300      05  WS-SPD-COUNT                COMP PIC 9(04) VALUE ZERO.
011400      05  WS-SPD-IDX                  COMP PIC 9(04) VALUE ZERO.
011410*    WS-SPD-COUNT GROWS AS SPEND-FILE LOADS; WS-SPD-IDX IS A
011420*    SEPARATE SCRATCH SUBSCRIPT USED ONLY WHILE BUILDING A NEW
011430*    ENTRY, KEPT APART FROM THE SEARCH INDEX WS-SPD-TAB-IDX SO
011440*    A LOAD IN PROGRESS NEVER CLOBBERS A SEARCH IN PROGRESS.
011500      05  WS-SPD-ENTRY OCCURS 500 TIMES INDEXED BY WS-SPD-TAB-IDX.
011600          10  WS-SPD-NAME             PIC X(20).
011700          10  WS-SPD-AMOUNT           PIC 9(06)V9(02) OCCURS 24 TIMES.
011800      05  FILLER                      PIC X(04).
011900
012000*----------------------------------------------------------------*
012100*   PLAYER TABLE - ONE ENTRY PER SCORE RECORD READ, HOLDS THE
012200*   NORMALIZED ROUNDS AND THE COMPUTED TOTALS USED FOR RANKING
012300*----------------------------------------------------------------*
012310*   500 ENTRIES IS A CARRYOVER FROM THE ORIGINAL LEAGUE ROSTER
012320*   CAP - NO LEAGUE RUN HAS COME CLOSE TO THAT SINCE THE UNIT
012330*   WAS SET UP, SO THE LIMIT HAS NEVER NEEDED RAISING.
012400  01  WS-PLAYER-TABLE-AREA.
012500      05  WS-PLY-COUNT                COMP PIC 9(04) VALUE ZERO.
012600      05  WS-PLY-IDX                  COMP PIC 9(04) VALUE ZERO.
012700      05  WS-PLY-ENTRY OCCURS 500 TIMES INDEXED BY WS-PLY-TAB-IDX.
012800          10  WS-PLY-NAME             PIC X(20).
012900          10  WS-PLY-NAME-SORT  REDEFINES WS-PLY-NAME
013000                                  PIC X(20).
013010*    THE REDEFINES GIVES 2720 A SEPARATE SORT-KEY NAME TO
013020*    COMPARE, SO A LATER CHANGE TO HOW THE NAME IS PRINTED
013030*    (MIXED CASE, SAY) WOULD NOT TOUCH THE COMPARE LOGIC.
013100          10  WS-PLY-SCORE            COMP PIC 9(04) OCCURS 24 TIMES.
013200          10  WS-PLY-SPEND-RND        PIC 9(06)V9(02) OCCURS 24 TIMES.
013300          10  WS-PLY-TOTAL-POINTS     COMP PIC 9(06).
013400          10  WS-PLY-TOTAL-SPENT      PIC 9(08)V9(02).
013500          10  WS-PLY-RANK             COMP PIC 9(04).
013600      05  FILLER                      PIC X(04).
013700
013800*----------------------------------------------------------------*
013900*   RANK-PASS HOLD AREA - USED TO SWAP TWO PLAYER-TABLE ENTRIES
014000*   DURING THE EXCHANGE SORT
014100*----------------------------------------------------------------*
014200  01  WS-RANK-HOLD-AREA.
014300      05  WS-RH-ENTRY.
014400          10  WS-RH-NAME              PIC X(20).
014500          10  WS-RH-SCORE             COMP PIC 9(04) OCCURS 24 TIMES.
014600          10  WS-RH-SPEND-RND         PIC 9(06)V9(02) OCCURS 24 TIMES.
014700          10  WS-RH-TOTAL-POINTS      COMP PIC 9(06).
014800          10  WS-RH-TOTAL-SPENT       PIC 9(08)V9(02).
014900          10  WS-RH-RANK              COMP PIC 9(04).
014910*    WS-RH-ENTRY MIRRORS WS-PLY-ENTRY FIELD FOR FIELD ON
014920*    PURPOSE - 2730 MOVES A WHOLE ENTRY HERE AND BACK RATHER
014930*    THAN SWAPPING FIELD BY FIELD, SO THIS GROUP MUST STAY IN
014940*    LOCKSTEP WITH WS-PLY-ENTRY IF THAT LAYOUT EVER CHANGES.
015000      05  FILLER                      PIC X(04).
015100
015200*----------------------------------------------------------------*
015300*   NORMALIZE WORK AREA
015400*----------------------------------------------------------------*
015500  01  WS-NORMALIZE-AREA.
015600      05  WS-NRM-RND-IDX               COMP PIC 9(04).
015700      05  WS-NRM-SCORE-RAW             PIC X(04).
015800      05  WS-NRM-SCORE-NUM  REDEFINES WS-NRM-SCORE-RAW
015900                                       PIC 9(04).
016000      05  WS-NRM-SPEND-RAW             PIC X(06).
016100      05  WS-NRM-SPEND-NUM  REDEFINES WS-NRM-SPEND-RAW
016200                                       PIC 9(04)V9(02).
016300      05  WS-NRM-SPEND-NORMALIZED      PIC 9(06)V9(02).
016400      05  WS-NRM-NUMERIC-SW            PIC X(01).
016500          88  WS-NRM-IS-NUMERIC                  VALUE 'Y'.
016600          88  WS-NRM-NOT-NUMERIC                  VALUE 'N'.
016610*    WS-NRM-NUMERIC-SW IS SET BY THE CLASS TEST IN 2410/2420
016620*    BEFORE EITHER REDEFINES ABOVE IS TRUSTED AS A NUMBER -
016630*    READING A REDEFINED NUMERIC PICTURE OVER NON-NUMERIC
016640*    DISPLAY DATA IS UNDEFINED, SO THE SWITCH GATES EVERY
016650*    MOVE OUT OF WS-NRM-SCORE-NUM/WS-NRM-SPEND-NUM.
016700      05  FILLER                       PIC X(04).
016800
016900*----------------------------------------------------------------*
017000*   REPORT PRINT LINES
017100*----------------------------------------------------------------*
017200  01  WS-LBD-RPT-LINES.
017300      05  WS-RPT-TITLE-LINE.
017400          10  FILLER                  PIC X(20) VALUE SPACES.
017500          10  FILLER                  PIC X(17) VALUE 'FINAL LEADERBOARD'.
017600          10  FILLER                  PIC X(95) VALUE SPACES.
017610*    TITLE LINE IS BUILT ONCE AND NEVER CARRIES A VARIABLE
017620*    FIELD, SO IT IS LAID OUT AS LITERAL FILLERS ONLY - THERE
017630*    IS NOTHING FOR 2900 TO MOVE INTO IT BEYOND SPACES.
017700
017800      05  WS-RPT-DETAIL-LINE.
017900          10  WS-RPT-RANK-NUM         PIC ZZ9.
018000          10  FILLER                  PIC X(02) VALUE '. '.
018100          10  WS-RPT-PLY-NAME         PIC X(20).
018200          10  FILLER                  PIC X(03) VALUE ' - '.
018300          10  WS-RPT-PLY-POINTS       PIC ZZZ,ZZ9.
018400          10  FILLER                  PIC X(11) VALUE ' PTS, SPENT'.
018500          10  FILLER                  PIC X(02) VALUE ' $'.
018600          10  WS-RPT-PLY-SPENT        PIC Z,ZZZ,ZZ9.99.
018700          10  FILLER                  PIC X(72) VALUE SPACES.
018710*    DETAIL LINE'S TRAILING FILLER PADS OUT TO THE FULL 132-
018720*    BYTE LEADER-REPORT RECORD LENGTH - THE ACTUAL TEXT RUNS
018730*    WELL SHORT OF THAT, BUT THE REPORT FILE'S FIXED WIDTH IS
018740*    A STANDING CONVENTION FOR EVERYTHING THIS UNIT PRINTS.
018800
018900*----------------------------------------------------------------*
019000  PROCEDURE DIVISION.
019100*----------------------------------------------------------------*
019200
019300      PERFORM 1000-INICIAR-PROGRAMA
019400         THRU 1000-INICIAR-PROGRAMA-FIN.
019500
019600      PERFORM 2000-PROCESAR-PROGRAMA
019700         THRU 2000-PROCESAR-PROGRAMA-FIN
019800        UNTIL FS-SCOREIN-EOF.
019900
020000      PERFORM 3000-FINALIZAR-PROGRAMA
020100         THRU 3000-FINALIZAR-PROGRAMA-FIN.
020200
020300      DISPLAY '#PLAYERS RANKED:  ' WS-PLY-COUNT.
020400
020500      STOP RUN.
020600*----------------------------------------------------------------*
020700  1000-INICIAR-PROGRAMA.
020710*    THE SPEND TABLE MUST BE FULLY LOADED BEFORE A SINGLE
020720*    SCORE RECORD IS READ, SINCE 2300 BELOW SEARCHES IT BY
020730*    NAME FOR EVERY PLAYER - INITIALIZE CLEARS BOTH TABLES TO
020740*    BINARY ZERO/SPACES SO A LEFTOVER VALUE FROM A PRIOR RUN
020750*    (THERE ISN'T ONE, SINCE THIS IS A FRESH STORAGE AREA ON
020760*    EVERY INVOCATION, BUT THE HABIT COSTS NOTHING) CANNOT
020770*    SURVIVE INTO THIS ONE.
020800
020900      PERFORM 1100-ABRIR-ARCHIVOS
021000         THRU 1100-ABRIR-ARCHIVOS-FIN.
021100
021200      INITIALIZE WS-SPEND-TABLE-AREA WS-PLAYER-TABLE-AREA.
021300
021400      PERFORM 1300-CARGAR-GASTOS
021500         THRU 1300-CARGAR-GASTOS-FIN
021600           UNTIL FS-SPENDIN-EOF.
021700
021800  1000-INICIAR-PROGRAMA-FIN.
021900      EXIT.
022000*----------------------------------------------------------------*
022100  1100-ABRIR-ARCHIVOS.
022110*    THREE FILES, THREE CHECKS - SCORE-FILE AND SPEND-FILE ARE
022120*    BOTH INPUT, LEADER-REPORT IS THE ONLY OUTPUT.  ANY OPEN
022130*    FAILURE HERE STOPS THE RUN BEFORE A SINGLE RECORD IS TOUCH-
022140*    ED - THERE IS NO PARTIAL-RUN RECOVERY FOR THIS PROGRAM.
022150
022200
022300      OPEN INPUT SCORE-FILE.
022400
022500      IF NOT FS-SCOREIN-OK
022600         DISPLAY 'ERROR OPENING SCORE-FILE, STATUS: ' FS-SCOREIN
022700         STOP RUN
022800      END-IF.
022900
023000      OPEN INPUT SPEND-FILE.
023100
023200      IF NOT FS-SPENDIN-OK
023300         DISPLAY 'ERROR OPENING SPEND-FILE, STATUS: ' FS-SPENDIN
023400         STOP RUN
023500      END-IF.
023600
023700      OPEN OUTPUT LEADER-REPORT.
023800
023900      IF NOT FS-LBDOUT-OK
024000         DISPLAY 'ERROR OPENING LEADER-REPORT, STATUS: ' FS-LBDOUT
024100         STOP RUN
024200      END-IF.
024300
024400  1100-ABRIR-ARCHIVOS-FIN.
024500      EXIT.
024600*----------------------------------------------------------------*
024700*   BATCH FLOW 1 (PART A) - THE ENTIRE SPEND FILE IS LOADED
024800*   BEFORE THE SCORE FILE IS TOUCHED, SO EACH SCORE RECORD CAN
024900*   BE MATCHED AGAINST IT BY A SIMPLE LINEAR SEARCH
025000*----------------------------------------------------------------*
025100  1300-CARGAR-GASTOS.
025200
025300      READ SPEND-FILE.
025400
025500      EVALUATE TRUE
025600          WHEN FS-SPENDIN-OK
025700               ADD 1 TO WS-SPD-COUNT
025800               SET WS-SPD-TAB-IDX TO WS-SPD-COUNT
025900               MOVE SPD-PLY-NAME TO WS-SPD-NAME (WS-SPD-TAB-IDX)
026000               PERFORM 1310-CARGAR-RONDAS-GASTO
026100                  THRU 1310-CARGAR-RONDAS-GASTO-FIN
026200                  VARYING WS-NRM-RND-IDX FROM 1 BY 1
026300                    UNTIL WS-NRM-RND-IDX > 24
026400
026500          WHEN FS-SPENDIN-EOF
026600               CONTINUE
026700
026800          WHEN OTHER
026900               DISPLAY 'ERROR READING SPEND-FILE, STATUS: ' FS-SPENDIN
027000               STOP RUN
027100      END-EVALUATE.
027200
027300  1300-CARGAR-GASTOS-FIN.
027400      EXIT.
027500*----------------------------------------------------------------*
027600  1310-CARGAR-RONDAS-GASTO.
027610*    VARYING-DRIVEN FROM 1300 ABOVE, ONE ROUND PER CALL -
027620*    NORMALIZES THE RAW SPEND ROUND THROUGH 2420 (SHARED WITH
027630*    THE SCORE-ROUND NORMALIZER'S SPEND SIBLING) AND STORES THE
027640*    RESULT INTO THE SPEND TABLE AT THIS PLAYER'S SLOT.
027650
027700
027800      MOVE SPD-ROUND (WS-NRM-RND-IDX) TO WS-NRM-SPEND-RAW.
027900
028000      PERFORM 2420-NORMALIZAR-GASTO-RONDA
028100         THRU 2420-NORMALIZAR-GASTO-RONDA-FIN.
028200
028300      MOVE WS-NRM-SPEND-NORMALIZED TO
028400           WS-SPD-AMOUNT (WS-SPD-TAB-IDX WS-NRM-RND-IDX).
028500
028600  1310-CARGAR-RONDAS-GASTO-FIN.
028700      EXIT.
028800*----------------------------------------------------------------*
028900*   BATCH FLOW 1 (PART B) / 2 - READ ONE SCORE RECORD, MATCH ITS
029000*   SPENDING BY NAME, NORMALIZE AND TOTAL THE 24 ROUNDS
029100*----------------------------------------------------------------*
029200  2000-PROCESAR-PROGRAMA.
029210*    ONE SCORE RECORD BECOMES ONE PLAYER TABLE ROW - THE ORDER
029220*    OF THE THREE PERFORMS BELOW MATTERS: THE SPEND MATCH MUST
029230*    HAPPEN BEFORE NORMALIZATION SINCE 2400 NEEDS TO KNOW WHICH
029240*    SPEND TABLE SLOT (IF ANY) BELONGS TO THIS PLAYER, AND
029250*    TOTALING MUST COME LAST SINCE IT SUMS THE JUST-NORMALIZED
029260*    ROUNDS.
029270
029300
029400      PERFORM 2100-LEER-PUNTAJE
029500         THRU 2100-LEER-PUNTAJE-FIN.
029600
029700      IF NOT FS-SCOREIN-EOF
029800
029900         ADD 1 TO WS-PLY-COUNT
030000         SET WS-PLY-TAB-IDX TO WS-PLY-COUNT
030100         MOVE SCR-PLY-NAME TO WS-PLY-NAME (WS-PLY-TAB-IDX)
030200
030300         PERFORM 2300-BUSCAR-GASTO
030400            THRU 2300-BUSCAR-GASTO-FIN.
030500
030600         PERFORM 2400-NORMALIZAR-RONDAS
030700            THRU 2400-NORMALIZAR-RONDAS-FIN.
030800
030900         PERFORM 2500-TOTALIZAR-JUGADOR
031000            THRU 2500-TOTALIZAR-JUGADOR-FIN.
031100
031200      END-IF.
031300
031400  2000-PROCESAR-PROGRAMA-FIN.
031500      EXIT.
031600*----------------------------------------------------------------*
031700  2100-LEER-PUNTAJE.
031800
031900      READ SCORE-FILE.
032000
032100      EVALUATE TRUE
032200          WHEN FS-SCOREIN-OK OR FS-SCOREIN-EOF
032300               CONTINUE
032400          WHEN OTHER
032500               DISPLAY 'ERROR READING SCORE-FILE, STATUS: ' FS-SCOREIN
032600               STOP RUN
032700      END-EVALUATE.
032800
032900  2100-LEER-PUNTAJE-FIN.
033000      EXIT.
033100*----------------------------------------------------------------*
033200*   BATCH FLOW 1 (PART C) - LINEAR SEARCH THE SPEND TABLE FOR THE
033300*   FIRST ENTRY WHOSE NAME MATCHES THE SCORE RECORD JUST READ
033400*----------------------------------------------------------------*
033500  2300-BUSCAR-GASTO.
033510*    A STRAIGHT LINEAR SCAN, NOT A BINARY SEARCH - THE SPEND
033520*    TABLE IS NOT KEPT IN ANY PARTICULAR ORDER (IT IS LOADED IN
033530*    WHATEVER ORDER SPEND-FILE HAPPENS TO BE IN) AND THE ROSTER
033540*    SIZES THIS PROGRAM HANDLES ARE SMALL ENOUGH THAT A LINEAR
033550*    SCAN'S COST NEVER SHOWED UP AS A PROBLEM.  IF NO MATCH IS
033560*    FOUND THE PLAYER'S SPEND ROUNDS STAY AT THEIR INITIALIZED
033570*    ZERO, WHICH IS THE CORRECT ANSWER FOR A PLAYER WHO NEVER
033580*    SPENT ANYTHING.
033590
033600
033700      SET WS-SPEND-NOT-FOUND TO TRUE.
033800
033900      PERFORM 2310-COMPARAR-GASTO
034000         THRU 2310-COMPARAR-GASTO-FIN
034100         VARYING WS-SPD-IDX FROM 1 BY 1
034200           UNTIL WS-SPD-IDX > WS-SPD-COUNT OR WS-SPEND-FOUND.
034300
034400  2300-BUSCAR-GASTO-FIN.
034500      EXIT.
034600*----------------------------------------------------------------*
034700  2310-COMPARAR-GASTO.
034800
034900      IF WS-SPD-NAME (WS-SPD-IDX) = WS-PLY-NAME (WS-PLY-TAB-IDX)
035000         SET WS-SPEND-FOUND TO TRUE
035100         SET WS-SPD-TAB-IDX TO WS-SPD-IDX
035200         PERFORM 2320-COPIAR-RONDAS-GASTO
035300            THRU 2320-COPIAR-RONDAS-GASTO-FIN
035400            VARYING WS-NRM-RND-IDX FROM 1 BY 1
035500              UNTIL WS-NRM-RND-IDX > 24
035600      END-IF.
035700
035800  2310-COMPARAR-GASTO-FIN.
035900      EXIT.
036000*----------------------------------------------------------------*
036100  2320-COPIAR-RONDAS-GASTO.
036200
036300      MOVE WS-SPD-AMOUNT (WS-SPD-TAB-IDX WS-NRM-RND-IDX) TO
036400           WS-PLY-SPEND-RND (WS-PLY-TAB-IDX WS-NRM-RND-IDX).
036500
036600  2320-COPIAR-RONDAS-GASTO-FIN.
036700      EXIT.
036800*----------------------------------------------------------------*
036900*   BATCH FLOW 2 - NORMALIZE THE 24 SCORE ROUNDS (SPEND ROUNDS
037000*   WERE ALREADY NORMALIZED WHEN THE SPEND TABLE WAS LOADED,
037100*   UNLESS NO MATCHING SPEND RECORD WAS FOUND, IN WHICH CASE
037200*   EVERY SPEND ROUND STAYS AT ITS INITIALIZED ZERO)
037300*----------------------------------------------------------------*
037400  2400-NORMALIZAR-RONDAS.
037500
037600      PERFORM 2410-NORMALIZAR-PUNTAJE-RONDA
037700         THRU 2410-NORMALIZAR-PUNTAJE-RONDA-FIN
037800         VARYING WS-NRM-RND-IDX FROM 1 BY 1
037900           UNTIL WS-NRM-RND-IDX > 24.
038000
038100  2400-NORMALIZAR-RONDAS-FIN.
038200      EXIT.
038300*----------------------------------------------------------------*
038400  2410-NORMALIZAR-PUNTAJE-RONDA.
038410*    THE SCORE FEED CAN CARRY 'D$Q' OR A LONE '-' FOR A ROUND
038420*    THE PLAYER DID NOT PLAY (DISQUALIFIED OR A BYE), AND
038430*    SPACES FOR A ROUND THAT HASN'T HAPPENED YET IN A PARTIAL
038440*    SEASON FEED - ALL THREE, PLUS ANY OTHER NON-NUMERIC GARBLE,
038450*    NORMALIZE TO A ROUND SCORE OF ZERO RATHER THAN ABENDING THE
038460*    RUN ON A BAD NUMERIC MOVE.
038470
038500
038600      MOVE SCR-ROUND (WS-NRM-RND-IDX) TO WS-NRM-SCORE-RAW.
038700      SET WS-NRM-IS-NUMERIC TO TRUE.
038800
038900      IF WS-NRM-SCORE-RAW = SPACES OR WS-NRM-SCORE-RAW = 'D$Q'
039000                           OR WS-NRM-SCORE-RAW = '-'
039100         SET WS-NRM-NOT-NUMERIC TO TRUE
039200      ELSE
039300         IF WS-NRM-SCORE-RAW IS NOT NUMERIC
039400            SET WS-NRM-NOT-NUMERIC TO TRUE
039500         END-IF
039600      END-IF.
039700
039800      IF WS-NRM-IS-NUMERIC
039900         MOVE WS-NRM-SCORE-NUM TO
040000              WS-PLY-SCORE (WS-PLY-TAB-IDX WS-NRM-RND-IDX)
040100      ELSE
040200         MOVE ZERO TO
040300              WS-PLY-SCORE (WS-PLY-TAB-IDX WS-NRM-RND-IDX)
040400      END-IF.
040500
040600  2410-NORMALIZAR-PUNTAJE-RONDA-FIN.
040700      EXIT.
040800*----------------------------------------------------------------*
040900  2420-NORMALIZAR-GASTO-RONDA.
040910*    SAME THREE BAD-VALUE TOKENS AS 2410 ABOVE, SAME ZERO
040920*    FALLBACK - KEPT AS ITS OWN PARAGRAPH RATHER THAN SHARED
040930*    WITH 2410 BECAUSE THE SCORE VERSION MOVES STRAIGHT INTO THE
040940*    PLAYER TABLE WHILE THIS VERSION MOVES INTO A SCRATCH FIELD
040950*    THAT EITHER 1310 OR 2320 THEN COPIES ONWARD - DIFFERENT
040960*    CALLERS, DIFFERENT DESTINATIONS, SAME EDIT RULE.
040970
041000
041100      SET WS-NRM-IS-NUMERIC TO TRUE.
041200
041300      IF WS-NRM-SPEND-RAW = SPACES OR WS-NRM-SPEND-RAW = 'D$Q'
041400                           OR WS-NRM-SPEND-RAW = '-'
041500         SET WS-NRM-NOT-NUMERIC TO TRUE
041600      ELSE
041700         IF WS-NRM-SPEND-RAW IS NOT NUMERIC
041800            SET WS-NRM-NOT-NUMERIC TO TRUE
041900         END-IF
042000      END-IF.
042100
042200      IF WS-NRM-IS-NUMERIC
042300         MOVE WS-NRM-SPEND-NUM TO WS-NRM-SPEND-NORMALIZED
042400      ELSE
042500         MOVE ZERO TO WS-NRM-SPEND-NORMALIZED
042600      END-IF.
042700
042800  2420-NORMALIZAR-GASTO-RONDA-FIN.
042900      EXIT.
043000*----------------------------------------------------------------*
043100*   BATCH FLOW 2 - SUM THE 24 NORMALIZED ROUNDS TO THE PLAYER'S
043200*   TOTAL POINTS AND TOTAL SPENT
043300*----------------------------------------------------------------*
043400  2500-TOTALIZAR-JUGADOR.
043410*    THE TOTALS ARE FORCED TO ZERO FIRST EVEN THOUGH THIS
043420*    PLAYER'S TABLE SLOT WAS ALREADY CLEARED BY INITIALIZE IN
043430*    1000 - BELT AND SUSPENDERS, SINCE THE SUM BELOW USES ADD
043440*    RATHER THAN COMPUTE AND WOULD SILENTLY PILE ONTO WHATEVER
043450*    WAS ALREADY THERE IF THIS EVER RAN TWICE FOR THE SAME SLOT.
043460
043500
043600      MOVE ZERO TO WS-PLY-TOTAL-POINTS (WS-PLY-TAB-IDX).
043700      MOVE ZERO TO WS-PLY-TOTAL-SPENT (WS-PLY-TAB-IDX).
043800
043900      PERFORM 2510-SUMAR-RONDA
044000         THRU 2510-SUMAR-RONDA-FIN
044100         VARYING WS-NRM-RND-IDX FROM 1 BY 1
044200           UNTIL WS-NRM-RND-IDX > 24.
044300
044400  2500-TOTALIZAR-JUGADOR-FIN.
044500      EXIT.
044600*----------------------------------------------------------------*
044700  2510-SUMAR-RONDA.
044800
044900      ADD WS-PLY-SCORE (WS-PLY-TAB-IDX WS-NRM-RND-IDX)
045000          TO WS-PLY-TOTAL-POINTS (WS-PLY-TAB-IDX).
045100
045200      ADD WS-PLY-SPEND-RND (WS-PLY-TAB-IDX WS-NRM-RND-IDX)
045300          TO WS-PLY-TOTAL-SPENT (WS-PLY-TAB-IDX).
045400
045500  2510-SUMAR-RONDA-FIN.
045600      EXIT.
045700*----------------------------------------------------------------*
045800  3000-FINALIZAR-PROGRAMA.
045810*    THE SORT, THE REPORT WRITE AND THE FILE CLOSES ALL HAPPEN
045820*    HERE, IN THAT ORDER, AFTER EVERY SCORE RECORD HAS BEEN READ
045830*    AND TOTALLED - THE TABLE CANNOT BE RANKED UNTIL EVERY PLAYER
045840*    IS IN IT, SO THIS PARAGRAPH ONLY RUNS ONCE, AT END OF FILE.
045900
046000      PERFORM 2700-CLASIFICAR-JUGADORES
046100         THRU 2700-CLASIFICAR-JUGADORES-FIN.
046200
046300      PERFORM 2900-IMPRIMIR-TABLA
046400         THRU 2900-IMPRIMIR-TABLA-FIN.
046500
046600      PERFORM 3900-CERRAR-ARCHIVOS
046700         THRU 3900-CERRAR-ARCHIVOS-FIN.
046800
046900  3000-FINALIZAR-PROGRAMA-FIN.
047000      EXIT.
047100*----------------------------------------------------------------*
047200*   BATCH FLOW 3 - EXCHANGE SORT THE PLAYER TABLE.  THE PRIMARY
047300*   KEY IS TOTAL POINTS DESCENDING.  WITHIN A POINTS TIE THE
047400*   LEAGUE OFFICE WANTS THE PLAYERS ORDERED BY NAME ASCENDING
047500*   (SEE CR0319 ABOVE) - THE OLD SPEND/COUNTBACK TIE-BREAK THAT
047600*   PRECEDED THAT REQUEST WAS TAKEN OUT OF THE COMPARE WHEN
047700*   CR0319 WENT IN.
047800*----------------------------------------------------------------*
047900  2700-CLASIFICAR-JUGADORES.
048010*    EXCHANGE (BUBBLE) SORT, NOT A COBOL SORT VERB - THE PLAYER
048020*    TABLE LIVES ENTIRELY IN WORKING-STORAGE, NOT ON A SORT
048030*    WORK FILE, AND THE ROSTER SIZES THIS RUN HANDLES NEVER
048040*    JUSTIFIED THE OVERHEAD OF SPILLING IT TO A SORT FILE AND
048050*    BACK JUST TO GET AN ORDERED TABLE.
048060
048070
048100      SET WS-SORT-NOT-DONE TO TRUE.
048200
048300      PERFORM 2710-PASADA-CLASIFICACION
048400         THRU 2710-PASADA-CLASIFICACION-FIN
048500           UNTIL WS-SORT-DONE.
048600
048700      PERFORM 2750-ASIGNAR-RANGO
048800         THRU 2750-ASIGNAR-RANGO-FIN
048900         VARYING WS-PLY-TAB-IDX FROM 1 BY 1
049000           UNTIL WS-PLY-TAB-IDX > WS-PLY-COUNT.
049100
049200  2700-CLASIFICAR-JUGADORES-FIN.
049300      EXIT.
049400*----------------------------------------------------------------*
049500  2710-PASADA-CLASIFICACION.
049610*    ONE FULL PASS OVER ADJACENT PAIRS - SORT-DONE STARTS TRUE
049620*    AND 2720 FLIPS IT BACK TO NOT-DONE THE MOMENT ANY PAIR IN
049630*    THIS PASS ACTUALLY SWAPS, SO THE OUTER UNTIL IN 2700 KEEPS
049640*    CALLING THIS PARAGRAPH UNTIL A WHOLE PASS GOES BY WITH NO
049650*    SWAPS AT ALL - THE TABLE IS THEN FULLY IN ORDER.
049660
049670
049700      SET WS-SORT-DONE TO TRUE.
049800      SET WS-SWAP-NOT-MADE TO TRUE.
049900
050000      IF WS-PLY-COUNT > 1
050100         PERFORM 2720-COMPARAR-PAR
050200            THRU 2720-COMPARAR-PAR-FIN
050300            VARYING WS-PLY-TAB-IDX FROM 1 BY 1
050400              UNTIL WS-PLY-TAB-IDX > WS-PLY-COUNT - 1
050500      END-IF.
050600
050700  2710-PASADA-CLASIFICACION-FIN.
050800      EXIT.
050900*----------------------------------------------------------------*
051000  2720-COMPARAR-PAR.
051010*    COMPARES WS-PLY-TAB-IDX AGAINST THE NEXT SLOT UP - POINTS
051020*    DESCENDING IS THE PRIMARY KEY, AND ON A POINTS TIE THE
051030*    SECONDARY KEY IS PLAYER NAME ASCENDING (CR0319) - A NAME
051040*    COMPARE RATHER THAN ANY FORM OF SPEND COUNTBACK, SINCE THE
051050*    LEAGUE OFFICE WANTED A DETERMINISTIC, ALPHABETICAL TIE
051060*    ORDER RATHER THAN RANKING TIED PLAYERS BY HOW MUCH THEY
051070*    SPENT.  WS-PLY-IDX IS SAVED/RESTORED AROUND THE SWAP SO THE
051080*    CALLER'S VARYING INDEX IS UNCHANGED ON RETURN.
051090
051100
051200      SET WS-PLY-IDX TO WS-PLY-TAB-IDX.
051300      SET WS-PLY-TAB-IDX UP BY 1.
051400
051500      IF WS-PLY-TOTAL-POINTS (WS-PLY-IDX) <
051600         WS-PLY-TOTAL-POINTS (WS-PLY-TAB-IDX)
051700         PERFORM 2730-INTERCAMBIAR-JUGADORES
051800            THRU 2730-INTERCAMBIAR-JUGADORES-FIN
051900         SET WS-SORT-NOT-DONE TO TRUE
052000      ELSE
052100         IF WS-PLY-TOTAL-POINTS (WS-PLY-IDX) =
052200            WS-PLY-TOTAL-POINTS (WS-PLY-TAB-IDX)
052300            AND WS-PLY-NAME-SORT (WS-PLY-IDX) >
052400                WS-PLY-NAME-SORT (WS-PLY-TAB-IDX)
052500            PERFORM 2730-INTERCAMBIAR-JUGADORES
052600               THRU 2730-INTERCAMBIAR-JUGADORES-FIN
052700            SET WS-SORT-NOT-DONE TO TRUE
052800         END-IF
052900      END-IF.
053000
053100      SET WS-PLY-TAB-IDX TO WS-PLY-IDX.
053200
053300  2720-COMPARAR-PAR-FIN.
053400      EXIT.
053500*----------------------------------------------------------------*
053600  2730-INTERCAMBIAR-JUGADORES.
053610*    SWAPS THE WHOLE WS-PLY-ENTRY GROUP IN ONE MOVE PER SIDE,
053620*    NOT FIELD BY FIELD - NAME, POINTS, SPENT AND ALL 24 SCORE
053630*    AND SPEND ROUNDS MOVE TOGETHER THROUGH THE WS-RH-ENTRY
053640*    HOLDING AREA, SO A NEW FIELD ADDED TO THE PLAYER ENTRY
053650*    LATER STILL SWAPS CORRECTLY WITHOUT TOUCHING THIS CODE.
053660
053700
053800      MOVE WS-PLY-ENTRY (WS-PLY-IDX) TO WS-RH-ENTRY.
053900      MOVE WS-PLY-ENTRY (WS-PLY-TAB-IDX) TO WS-PLY-ENTRY (WS-PLY-IDX).
054000      MOVE WS-RH-ENTRY TO WS-PLY-ENTRY (WS-PLY-TAB-IDX).
054100
054200  2730-INTERCAMBIAR-JUGADORES-FIN.
054300      EXIT.
054400*----------------------------------------------------------------*
054500  2750-ASIGNAR-RANGO.
054510*    ONCE 2700 HAS THE TABLE IN FINAL ORDER, THE SLOT NUMBER IS
054520*    THE RANK - NO SEPARATE RANK-NUMBER FIELD IS CARRIED THROUGH
054530*    THE SORT ITSELF, SINCE CARRYING ONE WOULD JUST MEAN ONE MORE
054540*    FIELD TO SWAP IN 2730 FOR NO BENEFIT.
054600
054700      MOVE WS-PLY-TAB-IDX TO WS-PLY-RANK (WS-PLY-TAB-IDX).
054800
054900  2750-ASIGNAR-RANGO-FIN.
055000      EXIT.
055100*----------------------------------------------------------------*
055200*   BATCH FLOW 4 - WRITE THE FINAL LEADERBOARD, ONE LINE PER
055300*   PLAYER IN RANK ORDER
055400*----------------------------------------------------------------*
055500  2900-IMPRIMIR-TABLA.
055510*    TITLE LINE WRITES ONCE HERE, THEN 2910 WRITES ONE DETAIL
055520*    LINE PER SLOT IN THE NOW-SORTED TABLE - THE REPORT NEVER
055530*    PAGE-BREAKS OR RE-PRINTS THE TITLE, SINCE THE LEAGUE OFFICE
055540*    ASKED FOR A SINGLE CONTINUOUS LISTING, NOT A PAGED REPORT.
055600
055700      INITIALIZE WS-LBDOUT-RECORD.
055800      MOVE WS-RPT-TITLE-LINE TO WS-LBDOUT-RECORD.
055900      WRITE WS-LBDOUT-RECORD.
056000
056100      PERFORM 2910-IMPRIMIR-DETALLE
056200         THRU 2910-IMPRIMIR-DETALLE-FIN
056300         VARYING WS-PLY-TAB-IDX FROM 1 BY 1
056400           UNTIL WS-PLY-TAB-IDX > WS-PLY-COUNT.
056500
056600  2900-IMPRIMIR-TABLA-FIN.
056700      EXIT.
056800*----------------------------------------------------------------*
056900  2910-IMPRIMIR-DETALLE.
056910*    MOVES EACH RANKED-TABLE FIELD TO ITS REPORT-LINE COUNTERPART
056920*    BY NAME RATHER THAN ONE BLOCK MOVE, SINCE THE TABLE AND THE
056930*    PRINT LINE HOLD THE SAME VALUES IN A DIFFERENT FIELD ORDER
056940*    AND WITH DIFFERENT EDIT PICTURES (ZONED TABLE VS EDITED
056950*    REPORT FIELD).
057000
057100      MOVE WS-PLY-RANK (WS-PLY-TAB-IDX)       TO WS-RPT-RANK-NUM.
057200      MOVE WS-PLY-NAME (WS-PLY-TAB-IDX)       TO WS-RPT-PLY-NAME.
057300      MOVE WS-PLY-TOTAL-POINTS (WS-PLY-TAB-IDX)
057400                                               TO WS-RPT-PLY-POINTS.
057500      MOVE WS-PLY-TOTAL-SPENT (WS-PLY-TAB-IDX)
057600                                               TO WS-RPT-PLY-SPENT.
057700
057800      INITIALIZE WS-LBDOUT-RECORD.
057900      MOVE WS-RPT-DETAIL-LINE TO WS-LBDOUT-RECORD.
058000      WRITE WS-LBDOUT-RECORD.
058100
058200  2910-IMPRIMIR-DETALLE-FIN.
058300      EXIT.
058400*----------------------------------------------------------------*
058500  3900-CERRAR-ARCHIVOS.
058510*    CLOSE IS ATTEMPTED ON ALL THREE FILES EVEN IF ONE OF THEM
058520*    FAILS - THE RUN IS ALREADY FINISHED AND THE REPORT ALREADY
058530*    WRITTEN BY THE TIME THIS PARAGRAPH RUNS, SO A CLOSE ERROR
058540*    HERE IS LOGGED FOR THE OPERATOR BUT DOES NOT CHANGE THE
058550*    OUTCOME OF THE JOB.
058600
058700      CLOSE SCORE-FILE
058800            SPEND-FILE
058900            LEADER-REPORT.
059000
059100      IF NOT FS-SCOREIN-OK
059200         DISPLAY 'ERROR CLOSING SCORE-FILE, STATUS: ' FS-SCOREIN
059300      END-IF.
059400
059500      IF NOT FS-SPENDIN-OK
059600         DISPLAY 'ERROR CLOSING SPEND-FILE, STATUS: ' FS-SPENDIN
059700      END-IF.
059800
059900      IF NOT FS-LBDOUT-OK
060000         DISPLAY 'ERROR CLOSING LEADER-REPORT, STATUS: ' FS-LBDOUT
060100      END-IF.
060200
060300  3900-CERRAR-ARCHIVOS-FIN.
060400      EXIT.
060500*----------------------------------------------------------------*
060600  END PROGRAM LBDRANK.
