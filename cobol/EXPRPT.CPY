000100*----------------------------------------------------------------*
000200* EXPRPT.CPY
000300* Printed-line layouts for the category summary and monthly
000400* expense reports.  Each 05-group is a full 132-byte print line;
000500* EXPPOST moves one whole group into WS-SAL-REPORTE and writes it,
000600* the same way RESUMEN used to build a statement line.
000700*----------------------------------------------------------------*
000800 01  WS-EXP-RPT-LINES.
000900     05  WS-RPT-SEPARATOR            PIC X(132) VALUE ALL '-'.
001000
001100     05  WS-RPT-TITLE-LINE.
001200         10  FILLER                  PIC X(40) VALUE
001300             'EXPENSE CATEGORY SUMMARY REPORT'.
001400         10  FILLER                  PIC X(10) VALUE 'RUN DATE:'.
001500         10  WS-RPT-RUN-MM           PIC 9(02).
001600         10  FILLER                  PIC X(01) VALUE '/'.
001700         10  WS-RPT-RUN-DD           PIC 9(02).
001800         10  FILLER                  PIC X(01) VALUE '/'.
001900         10  WS-RPT-RUN-YYYY         PIC 9(04).
002000         10  FILLER                  PIC X(72) VALUE SPACES.
002100
002200     05  WS-RPT-COL-HDR.
002300         10  FILLER                  PIC X(20) VALUE 'CATEGORY NAME'.
002400         10  FILLER                  PIC X(12) VALUE 'GROUP'.
002500         10  FILLER                  PIC X(05) VALUE 'COUNT'.
002600         10  FILLER                  PIC X(01) VALUE SPACE.
002700         10  FILLER                  PIC X(12) VALUE 'TOTAL'.
002800         10  FILLER                  PIC X(10) VALUE 'AVERAGE'.
002900         10  FILLER                  PIC X(06) VALUE 'PCT'.
003000         10  FILLER                  PIC X(12) VALUE 'BUDGET'.
003100         10  FILLER                  PIC X(54) VALUE SPACES.
003200
003300     05  WS-RPT-DETAIL.
003400         10  WS-RPT-CAT-NAME         PIC X(20).
003500         10  WS-RPT-CAT-GROUP        PIC X(12).
003600         10  WS-RPT-CAT-COUNT        PIC ZZZZ9.
003700         10  FILLER                  PIC X(01) VALUE SPACE.
003800         10  WS-RPT-CAT-TOTAL        PIC Z,ZZZ,ZZ9.99.
003900         10  WS-RPT-CAT-AVERAGE      PIC ZZZ,ZZ9.99.
004000         10  WS-RPT-CAT-PCT          PIC ZZZ9.9.
004100         10  WS-RPT-CAT-BUDGET       PIC X(12).
004200         10  FILLER                  PIC X(54) VALUE SPACES.
004300
004400     05  WS-RPT-GRAND-LINE.
004500         10  FILLER                  PIC X(32) VALUE 'GRAND TOTAL'.
004600         10  FILLER                  PIC X(18) VALUE SPACES.
004700         10  WS-RPT-GRAND-TOTAL      PIC Z,ZZZ,ZZ9.99.
004800         10  FILLER                  PIC X(70) VALUE SPACES.
004900
005000     05  WS-RPT-HIGH-LINE.
005100         10  FILLER                  PIC X(12) VALUE 'HIGHEST:'.
005200         10  WS-RPT-HIGH-NAME        PIC X(20).
005300         10  FILLER                  PIC X(02) VALUE SPACES.
005400         10  WS-RPT-HIGH-TOTAL       PIC Z,ZZZ,ZZ9.99.
005500         10  FILLER                  PIC X(86) VALUE SPACES.
005600
005700     05  WS-RPT-LOW-LINE.
005800         10  FILLER                  PIC X(12) VALUE 'LOWEST:'.
005900         10  WS-RPT-LOW-NAME         PIC X(20).
006000         10  FILLER                  PIC X(02) VALUE SPACES.
006100         10  WS-RPT-LOW-TOTAL        PIC Z,ZZZ,ZZ9.99.
006200         10  FILLER                  PIC X(86) VALUE SPACES.
006300
006400     05  WS-RPT-MON-TITLE.
006500         10  FILLER                  PIC X(24) VALUE
006600             'MONTHLY EXPENSE REPORT'.
006700         10  WS-RPT-MON-YYYY         PIC 9(04).
006800         10  FILLER                  PIC X(01) VALUE '-'.
006900         10  WS-RPT-MON-MM           PIC 9(02).
007000         10  FILLER                  PIC X(101) VALUE SPACES.
007100
007200     05  WS-RPT-MON-COL-HDR.
007300         10  FILLER                  PIC X(20) VALUE 'CATEGORY'.
007400         10  FILLER                  PIC X(12) VALUE 'TOTAL'.
007500         10  FILLER                  PIC X(100) VALUE SPACES.
007600
007700     05  WS-RPT-MON-DETAIL.
007800         10  WS-RPT-MON-CAT-NAME     PIC X(20).
007900         10  FILLER                  PIC X(02) VALUE SPACES.
008000         10  WS-RPT-MON-CAT-TOTAL    PIC Z,ZZZ,ZZ9.99.
008100         10  FILLER                  PIC X(98) VALUE SPACES.
008200
008300     05  WS-RPT-MON-GRAND-LINE.
008400         10  FILLER                  PIC X(32) VALUE 'GRAND TOTAL'.
008500         10  FILLER                  PIC X(02) VALUE SPACES.
008600         10  WS-RPT-MON-GRAND        PIC Z,ZZZ,ZZ9.99.
008700         10  FILLER                  PIC X(86) VALUE SPACES.
008800
008900     05  WS-RPT-EXC-TITLE.
009000         10  FILLER                  PIC X(24) VALUE
009100             'EXPENSE EXCEPTION LIST'.
009200         10  FILLER                  PIC X(108) VALUE SPACES.
009300
009400     05  WS-RPT-EXC-COL-HDR.
009500         10  FILLER                  PIC X(12) VALUE 'EXPENSE ID'.
009600         10  FILLER                  PIC X(12) VALUE 'CATEGORY ID'.
009700         10  FILLER                  PIC X(20) VALUE 'REASON'.
009800         10  FILLER                  PIC X(88) VALUE SPACES.
009900
010000     05  WS-RPT-EXC-DETAIL.
010100         10  WS-RPT-EXC-EXP-ID       PIC X(12).
010200         10  WS-RPT-EXC-CAT-ID       PIC X(12).
010300         10  WS-RPT-EXC-REASON       PIC X(40).
010400         10  FILLER                  PIC X(68) VALUE SPACES.
010500
010600     05  WS-RPT-EXC-NONE-LINE.
010700         10  FILLER                  PIC X(24) VALUE
010800             'NO EXCEPTIONS THIS RUN'.
010900         10  FILLER                  PIC X(108) VALUE SPACES.
