000100*----------------------------------------------------------------*
000200* CHANGE LOG
000300*----------------------------------------------------------------*
000400* 14/03/91  RGB  ORIG    INITIAL FLEET POSITION DUMP - READ THE    RGB0391
000500*                      LOCATION PUNCHES AND PRINT A DAILY
000600*                      MILEAGE TOTAL BY TRUCK.
000700* 22/11/93  NMB  CR0228  SECOND INPUT ADDED FOR DEPOT BOUNDARIES   NMB1193
000800*                      SO DISPATCH COULD FLAG OFF-ROUTE PUNCHES.
000900* 09/03/99  RGG  Y2K01   TIMESTAMP FIELD REVIEWED AND WIDENED TO   RGG0399
001000*                      A FULL 4-DIGIT YEAR.  NO FURTHER Y2K
001100*                      EXPOSURE IN THIS PROGRAM.
001200* 18/07/05  CAP  CR0297  DUPLICATE-PUNCH CHECK ADDED AFTER         CAP0705
001300*                      DISPATCH COMPLAINTS OF DOUBLE-COUNTED
001400*                      MILEAGE ON THE DAILY TOTALS.
001500* 21/04/14  NMB  UT-402  RETARGETED AS THE GEOFENCE TRANSITION     NMB0414
001600*                      ENGINE - ZONES NOW LOADED FROM ZONE-FILE,
001700*                      GEOZONE CALLED ONCE PER ZONE, AND A
001800*                      TRANSITION RECORD IS WRITTEN PER EVENT
001900*                      INSTEAD OF THE OLD MILEAGE TOTAL.
002000* 03/09/14  NMB  UT-409  IDEMPOTENCY AND DEBOUNCE CHECKS ADDED     NMB0914
002100*                      PER FLEET OPS REQUEST 14-118.
002200* 11/12/15  CAP  CR0355  FUTURE-DATED PUNCHES NOW REJECTED         CAP1215
002300*                      INSTEAD OF ACCEPTED - GPS CLOCK DRIFT
002400*                      WAS LETTING BAD READINGS THROUGH.
002500* 08/06/18  SU   UT-455  END-OF-RUN VEHICLE STATUS LISTING ADDED   SU 0618
002600*                      FOR THE MORNING DISPATCH BRIEFING.
002700* 14/02/19  CAP  CR0370  TRANSITION-OUT WRITES NOW CHECK FILE      CAP0219
002800*                      STATUS - A FULL PACK ON THIRD SHIFT RAN
002900*                      THE WHOLE EVENT FILE WITHOUT ANYONE
003000*                      NOTICING UNTIL THE MORNING REPORT CAME UP
003100*                      SHORT.
003110* 09/05/21  SU   CR0379  DIFF-PASS INNER LOOP INDEX PULLED OUT OF  SU 0521
003120*                      WS-DIFF-AREA TO A STANDALONE 77-LEVEL -
003130*                      IT IS A SCRATCH SUBSCRIPT, NOT PART OF
003140*                      THE DIFF RECORD ITSELF.
003150* 31/08/23  NMB  CR0397  DEBOUNCE SECONDS-OF-DAY DELTA NOW         NMB0823
003160*                      COMPUTED ACROSS A MIDNIGHT ROLLOVER - A
003170*                      VEHICLE PUNCHING JUST BEFORE AND JUST
003180*                      AFTER MIDNIGHT WAS FALLING THROUGH THE
003190*                      OLD SAME-CALENDAR-DAY TEST UNDEBOUNCED.
003200*----------------------------------------------------------------*
003300  IDENTIFICATION DIVISION.
003400  PROGRAM-ID. GEOTRANS.
003500  AUTHOR. R. GARCIA.
003600  INSTALLATION. OPERATIONS SYSTEMS - FLEET TRACKING UNIT.
003700  DATE-WRITTEN. 14/03/1991.
003800  DATE-COMPILED.
003900  SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
004000*----------------------------------------------------------------*
004100* PURPOSE - LOAD THE ZONE TABLE, THEN READ VEHICLE LOCATION
004200* EVENTS IN TIME ORDER.  EACH EVENT IS VALIDATED, CHECKED FOR A
004300* REPEATED EVENT ID AND FOR ARRIVING INSIDE THE DEBOUNCE WINDOW,
004400* THEN TESTED AGAINST EVERY ZONE (GEOZONE IS CALLED ONCE PER
004500* ZONE-TABLE ENTRY) TO BUILD THE VEHICLE'S CURRENT ZONE SET.
004600* THE SET IS DIFFED AGAINST THE VEHICLE'S STORED PREVIOUS SET TO
004700* GET THE ENTERED/EXITED LISTS, THE VEHICLE STATE IS UPDATED, AND
004800* A TRANSITION RECORD IS WRITTEN.  A FINAL STATUS LINE IS PRINTED
004900* FOR EVERY VEHICLE SEEN ONCE THE EVENT FILE IS EXHAUSTED.
005000*----------------------------------------------------------------*
005100  ENVIRONMENT DIVISION.
005200  CONFIGURATION SECTION.
005300  SPECIAL-NAMES.
005400      C01 IS TOP-OF-FORM.
005500
005600  INPUT-OUTPUT SECTION.
005700  FILE-CONTROL.
005800
005900      SELECT ZONE-FILE
006000          ASSIGN TO ZONEIN
006100          ORGANIZATION IS SEQUENTIAL
006200          FILE STATUS IS FS-ZONEIN.
006300
006400      SELECT EVENT-FILE
006500          ASSIGN TO EVENTIN
006600          ORGANIZATION IS SEQUENTIAL
006700          FILE STATUS IS FS-EVENTIN.
006800
006900      SELECT TRANSITION-OUT
007000          ASSIGN TO TRANSOUT
007100          ORGANIZATION IS LINE SEQUENTIAL
007200          FILE STATUS IS FS-TRANSOUT.
007300*----------------------------------------------------------------*
007400  DATA DIVISION.
007500  FILE SECTION.
007600*----------------------------------------------------------------*
007700  FD  ZONE-FILE.
007800  01  WS-ZON-REG.
007900      05  WS-ZON-ID                  PIC X(08).
008000      05  WS-ZON-NAME                PIC X(20).
008100      05  WS-ZON-TYPE                PIC X(01).
008200      05  WS-ZON-CTR-LAT             PIC S9(03)V9(06).
008300      05  WS-ZON-CTR-LON             PIC S9(03)V9(06).
008400      05  WS-ZON-RADIUS              PIC 9(06)V9(02).
008500      05  WS-ZON-PT-COUNT            PIC 9(02).
008610*    UP TO 8 VERTICES PER ZONE - DEPOT AND YARD POLYGONS NEVER
008620*    NEEDED MORE SIDES THAN THAT WHEN THE BOUNDARY FILES WERE
008630*    FIRST DIGITIZED, SO THE TABLE WAS SIZED TO MATCH.
008640      05  WS-ZON-PT OCCURS 8 TIMES.
008700          10  WS-ZON-PT-LAT           PIC S9(03)V9(06).
008800          10  WS-ZON-PT-LON           PIC S9(03)V9(06).
008900      05  FILLER                     PIC X(04).
009000  01  WS-ZON-REG-ALT REDEFINES WS-ZON-REG.
009100      05  WS-ZON-REG-ALT-BYTES       PIC X(205).
009200
009300  FD  EVENT-FILE.
009400  01  WS-EVT-REG.
009500      05  WS-EVT-VEHICLE-ID          PIC X(10).
009600      05  WS-EVT-LAT                 PIC S9(03)V9(06).
009700      05  WS-EVT-LON                 PIC S9(03)V9(06).
009800      05  WS-EVT-TIMESTAMP           PIC 9(14).
009900      05  WS-EVT-EVENT-ID            PIC X(12).
009910*    EVENT-ID IS THE GPS UNIT'S OWN PUNCH SEQUENCE NUMBER, NOT
009920*    ASSIGNED BY THIS PROGRAM - 2400 USES IT TO CATCH A PUNCH
009930*    RESENT BY THE UNIT AFTER A RADIO RETRY.
010000      05  FILLER                     PIC X(08).
010100      05  FILLER                     PIC X(18).
010200  01  WS-EVT-REG-ALT REDEFINES WS-EVT-REG.
010300      05  WS-EVT-REG-ALT-BYTES       PIC X(80).
010400
010500  FD  TRANSITION-OUT.
010600  01  WS-TRANSOUT-RECORD             PIC X(210).
010700*----------------------------------------------------------------*
010800  WORKING-STORAGE SECTION.
010900*----------------------------------------------------------------*
011000*  FILE STATUS AREAS
011100*----------------------------------------------------------------*
011200  01  FS-STATUS-AREA.
011300      05  FS-ZONEIN                  PIC X(02).
011400          88  FS-ZONEIN-OK                    VALUE '00'.
011500          88  FS-ZONEIN-EOF                   VALUE '10'.
011600          88  FS-ZONEIN-NFD                    VALUE '35'.
011700      05  FS-EVENTIN                  PIC X(02).
011800          88  FS-EVENTIN-OK                   VALUE '00'.
011900          88  FS-EVENTIN-EOF                  VALUE '10'.
012000          88  FS-EVENTIN-NFD                   VALUE '35'.
012100      05  FS-TRANSOUT                 PIC X(02).
012110*    TRANSOUT HAS NO EOF/DUP 88-LEVELS - IT IS WRITE-ONLY, SO
012120*    ONLY THE OK CONDITION IS EVER TESTED, PER CR0370.
012200          88  FS-TRANSOUT-OK                  VALUE '00'.
012300      05  FILLER                      PIC X(04).
012400
012500*----------------------------------------------------------------*
012600*  PROGRAM SWITCHES
012700*----------------------------------------------------------------*
012800  01  WS-SWITCHES.
012900      05  WS-VALID-SW                 PIC X(01) VALUE 'Y'.
013000          88  WS-EVENT-VALID                    VALUE 'Y'.
013100          88  WS-EVENT-INVALID                  VALUE 'N'.
013200      05  WS-DUP-SW                   PIC X(01) VALUE 'N'.
013300          88  WS-EVENT-DUPED                     VALUE 'Y'.
013400          88  WS-EVENT-NOT-DUPED                  VALUE 'N'.
013500      05  WS-DEBOUNCE-SW              PIC X(01) VALUE 'N'.
013600          88  WS-EVENT-DEBOUNCED                 VALUE 'Y'.
013700          88  WS-EVENT-NOT-DEBOUNCED              VALUE 'N'.
013800      05  WS-VEH-FOUND-SW             PIC X(01) VALUE 'N'.
013900          88  WS-VEH-FOUND                      VALUE 'Y'.
014000          88  WS-VEH-NOT-FOUND                   VALUE 'N'.
014100      05  WS-ZONE-CONTAINS-SW         PIC X(01) VALUE 'N'.
014200          88  WS-ZONE-IS-CONTAINED                VALUE 'Y'.
014210*    WS-ZONE-CONTAINS-SW IS RESET BEFORE EVERY CALL TO GEOZONE
014220*    IN 2610 - IT HOLDS THE RESULT OF EXACTLY ONE ZONE TEST AND
014230*    MUST NOT CARRY A STALE VALUE FROM THE PRIOR ZONE.
014300      05  FILLER                      PIC X(04).
014400
014500*----------------------------------------------------------------*
014600*  RUN-DATE / RUN-TIME PARAMETER AREA - ESTABLISHES THE CUTOFF
014700*  USED TO REJECT FUTURE-DATED EVENT PUNCHES (CR0355)
014800*----------------------------------------------------------------*
014900  01  WS-RUN-DATE-AREA.
015000      05  WS-RUN-DATE-YYYYMMDD        PIC 9(08).
015100      05  WS-RUN-TIME-HHMMSSHH        PIC 9(08).
015200      05  WS-RUN-TIMESTAMP            PIC 9(14).
015210*    THE RUN TIMESTAMP IS CAPTURED ONCE AT STARTUP AND USED AS
015220*    THE FUTURE-DATE CUTOFF FOR EVERY EVENT IN THE RUN (CR0355)
015230*    RATHER THAN RE-READING THE CLOCK PER EVENT, SO A LONG RUN
015240*    CANNOT REJECT ITS OWN LATER EVENTS AS THE CLOCK ADVANCES.
015300      05  FILLER                      PIC X(04).
015400
015500*----------------------------------------------------------------*
015600*  DEBOUNCE WORK AREA (UT-409) - EVENTS LESS THAN
015700*  WS-DEBOUNCE-SECONDS AFTER THE VEHICLE'S LAST ACCEPTED EVENT
015800*  UPDATE POSITION/TIMESTAMP ONLY, NEVER THE ZONE SET
015900*----------------------------------------------------------------*
016000  01  WS-DEBOUNCE-AREA.
016100      05  WS-DEBOUNCE-SECONDS         COMP PIC 9(04) VALUE 2.
016200      05  WS-CUR-YYYYMMDD             PIC 9(08).
016300      05  WS-CUR-HH                   PIC 9(02).
016400      05  WS-CUR-MM                   PIC 9(02).
016500      05  WS-CUR-SS                   PIC 9(02).
016600      05  WS-CUR-SOD                  COMP PIC 9(05).
016700      05  WS-PRV-YYYYMMDD             PIC 9(08).
016800      05  WS-PRV-HH                   PIC 9(02).
016900      05  WS-PRV-MM                   PIC 9(02).
017000      05  WS-PRV-SS                   PIC 9(02).
017100      05  WS-PRV-SOD                  COMP PIC 9(05).
017200      05  WS-SECONDS-DELTA            COMP PIC S9(06).
017210*    SIGNED BECAUSE EVENTS CAN ARRIVE OUT OF STRICT TIMESTAMP
017220*    ORDER BY A SECOND OR TWO ON A BUSY RADIO CHANNEL - 2500
017230*    TESTS THE ABSOLUTE VALUE, NOT THE SIGN, OF THIS DELTA.
017300      05  FILLER                      PIC X(04).
017400
017500*----------------------------------------------------------------*
017600*  IN-MEMORY ZONE TABLE, LINKAGE AREA FOR THE GEOZONE CALL
017700*----------------------------------------------------------------*
017800  COPY ZONEDEF.
017900
018000*----------------------------------------------------------------*
018100*  VEHICLE STATE TABLE - ONE ENTRY PER VEHICLE ID SEEN THIS RUN,
018200*  HOLDS THE CURRENT ZONE SET AND THE LAST ACCEPTED POSITION
018300*----------------------------------------------------------------*
018400  01  WS-VEHICLE-TABLE-AREA.
018500      05  WS-VEH-COUNT                COMP PIC 9(04) VALUE ZERO.
018600      05  WS-VEH-ENTRY OCCURS 200 TIMES INDEXED BY WS-VEH-IDX.
018700          10  WS-VEH-ID                PIC X(10).
018800          10  WS-VEH-ZONE-COUNT        COMP PIC 9(02).
018900          10  WS-VEH-ZONE OCCURS 50 TIMES
019000                                       PIC X(08).
019100          10  WS-VEH-LAST-LAT          PIC S9(03)V9(06).
019200          10  WS-VEH-LAST-LON          PIC S9(03)V9(06).
019300          10  WS-VEH-LAST-TS           PIC 9(14).
019400          10  WS-VEH-LAST-EVT-ID       PIC X(12).
019410*    200 VEHICLES COVERS THE WHOLE FLEET WITH ROOM TO SPARE -
019420*    LIKE THE ZONE-TABLE LIMIT, THIS WAS SIZED TO THE FLEET
019430*    ROSTER AT THE TIME AND HAS NEVER NEEDED RAISING.
019500      05  FILLER                       PIC X(04).
019600
019700*----------------------------------------------------------------*
019800*  CONTAINMENT / DIFF WORK AREA FOR THE EVENT CURRENTLY BEING
019900*  PROCESSED
020000*----------------------------------------------------------------*
020100  01  WS-DIFF-AREA.
020200      05  WS-CUR-ZONE-COUNT           COMP PIC 9(02) VALUE ZERO.
020300      05  WS-CUR-ZONE OCCURS 50 TIMES PIC X(08).
020400      05  WS-ENTERED-COUNT            COMP PIC 9(02) VALUE ZERO.
020500      05  WS-ENTERED-ZONE OCCURS 8 TIMES
020600                                       PIC X(08).
020700      05  WS-EXITED-COUNT             COMP PIC 9(02) VALUE ZERO.
020800      05  WS-EXITED-ZONE OCCURS 8 TIMES
020900                                       PIC X(08).
021000      05  WS-DIFF-I                   COMP PIC 9(02).
021110*    WS-DIFF-I DRIVES THE ENTERED/EXITED SEARCH LOOPS IN 2651/
021120*    2655 - IT IS PART OF THE DIFF AREA BECAUSE ITS VALUE MUST
021130*    SURVIVE ACROSS SEVERAL PERFORMS WITHIN ONE EVENT'S DIFF
021140*    PASS, UNLIKE WS-DIFF-J WHICH IS PURELY A ONE-SHOT SCRATCH.
021200      05  WS-DIFF-MATCH-SW            PIC X(01).
021300          88  WS-DIFF-MATCHED               VALUE 'Y'.
021400          88  WS-DIFF-NOT-MATCHED            VALUE 'N'.
021500      05  WS-SORT-HOLD-ZONE REDEFINES WS-DIFF-I
021600                                       PIC X(02).
021700      05  FILLER                      PIC X(04).
021710*   INNER-LOOP SUBSCRIPT FOR THE DIFF-PASS SEARCHES/SORTS -
021720*   SCRATCH ONLY, NOT PART OF WS-DIFF-AREA, PER CR0379.
021730  77  WS-DIFF-J                       COMP PIC 9(02).
021800
021900*----------------------------------------------------------------*
022000*  RUN COUNTS
022100*----------------------------------------------------------------*
022200  01  WS-COUNT-AREA.
022300      05  WS-TOTAL-EVENTS             COMP PIC 9(06) VALUE ZERO.
022400      05  WS-TOTAL-OK                 COMP PIC 9(06) VALUE ZERO.
022500      05  WS-TOTAL-REJECTED           COMP PIC 9(06) VALUE ZERO.
022600      05  WS-TOTAL-DUPED              COMP PIC 9(06) VALUE ZERO.
022700      05  WS-TOTAL-DEBOUNCE           COMP PIC 9(06) VALUE ZERO.
022710*    FIVE COUNTERS TIE BACK TO THE FIVE POSSIBLE OUTCOMES OF
022720*    2300-2500 - OK, REJECTED, DUPED, DEBOUNCED, AND THE TOTAL
022730*    READ.  THE MORNING BRIEFING REPORT QUOTES ALL FIVE.
022800      05  FILLER                      PIC X(04).
022900
023000*----------------------------------------------------------------*
023100*  TRANSITION PRINT LINE
023200*----------------------------------------------------------------*
023300  01  WS-TRN-LINE.
023400      05  WS-TRN-VEHICLE-ID           PIC X(10).
023500      05  FILLER                      PIC X(01) VALUE SPACE.
023600      05  WS-TRN-ENTERED-LIST.
023700          10  WS-TRN-ENTERED OCCURS 8 TIMES.
023800              15  WS-TRN-ENT-ID        PIC X(08).
023900              15  FILLER               PIC X(01) VALUE SPACE.
024000      05  WS-TRN-EXITED-LIST.
024100          10  WS-TRN-EXITED OCCURS 8 TIMES.
024200              15  WS-TRN-EXT-ID        PIC X(08).
024300              15  FILLER               PIC X(01) VALUE SPACE.
024400      05  WS-TRN-TIMESTAMP            PIC 9(14).
024500      05  FILLER                      PIC X(01) VALUE SPACE.
024600      05  WS-TRN-LAT SIGN IS LEADING SEPARATE
024700                                       PIC S9(03)V9(06).
024800      05  FILLER                      PIC X(01) VALUE SPACE.
024900      05  WS-TRN-LON SIGN IS LEADING SEPARATE
025000                                       PIC S9(03)V9(06).
025100      05  FILLER                      PIC X(01) VALUE SPACE.
025200      05  WS-TRN-STATUS               PIC X(08).
025300      05  FILLER                      PIC X(08).
025400*----------------------------------------------------------------*
025500  PROCEDURE DIVISION.
025600*----------------------------------------------------------------*
025700
025800      PERFORM 1000-INICIAR-PROGRAMA
025810*    STANDARD THREE-STAGE SHAPE - OPEN/LOAD ONCE, PROCESS ONE
025820*    EVENT PER PASS UNTIL EVENT-FILE IS EXHAUSTED, THEN CLOSE
025830*    AND PRINT THE MORNING STATUS LISTING.
025900         THRU 1000-INICIAR-PROGRAMA-FIN.
026000
026100      PERFORM 2000-PROCESAR-PROGRAMA
026200         THRU 2000-PROCESAR-PROGRAMA-FIN
026300        UNTIL FS-EVENTIN-EOF.
026400
026500      PERFORM 3000-FINALIZAR-PROGRAMA
026600         THRU 3000-FINALIZAR-PROGRAMA-FIN.
026700
026800      DISPLAY 'EVENTS READ:      ' WS-TOTAL-EVENTS.
026900      DISPLAY 'EVENTS OK:        ' WS-TOTAL-OK.
027000      DISPLAY 'EVENTS REJECTED:  ' WS-TOTAL-REJECTED.
027100      DISPLAY 'EVENTS DUPED:     ' WS-TOTAL-DUPED.
027200      DISPLAY 'EVENTS DEBOUNCED: ' WS-TOTAL-DEBOUNCE.
027310*    THE FIVE COUNTS PRINTED HERE ARE THE SAME FIGURES THE
027320*    MORNING BRIEFING REPORT QUOTES - KEPT ON THE CONSOLE SO
027330*    THIRD SHIFT CAN CONFIRM THE RUN FINISHED CLEAN BEFORE
027340*    GOING HOME (SEE CR0370 IN THE CHANGE LOG ABOVE).
027350
027400      STOP RUN.
027500*----------------------------------------------------------------*
027600  1000-INICIAR-PROGRAMA.
027710*    ZONES MUST BE FULLY LOADED BEFORE THE FIRST EVENT IS READ -
027720*    2610 TESTS EVERY EVENT AGAINST EVERY ZONE IN THE TABLE, SO
027730*    A PARTIALLY LOADED TABLE WOULD SILENTLY MISS ZONES FOR
027740*    EVERY EVENT PROCESSED BEFORE THE LOAD FINISHED.
027750
027800      PERFORM 1100-ABRIR-ARCHIVOS
027900         THRU 1100-ABRIR-ARCHIVOS-FIN.
028000
028100      INITIALIZE ZONE-TABLE-AREA WS-VEHICLE-TABLE-AREA.
028200
028300      ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.
028400      ACCEPT WS-RUN-TIME-HHMMSSHH FROM TIME.
028500      MOVE WS-RUN-DATE-YYYYMMDD TO WS-RUN-TIMESTAMP (1:8).
028600      MOVE WS-RUN-TIME-HHMMSSHH (1:6) TO WS-RUN-TIMESTAMP (9:6).
028700
028800      PERFORM 1250-CARGAR-ZONAS
028900         THRU 1250-CARGAR-ZONAS-FIN
029000           UNTIL FS-ZONEIN-EOF.
029100
029200  1000-INICIAR-PROGRAMA-FIN.
029300      EXIT.
029400*----------------------------------------------------------------*
029500  1100-ABRIR-ARCHIVOS.
029610*    THREE FILES OPEN IN SEQUENCE - ANY FAILURE STOPS THE RUN
029620*    IMMEDIATELY, SINCE GEOTRANS HAS NO PARTIAL-RUN RECOVERY.
029630
029700      OPEN INPUT ZONE-FILE.
029800
029900      IF NOT FS-ZONEIN-OK
030000         DISPLAY 'ERROR OPENING ZONE-FILE, STATUS: ' FS-ZONEIN
030100         STOP RUN
030200      END-IF.
030300
030400      OPEN INPUT EVENT-FILE.
030500
030600      IF NOT FS-EVENTIN-OK
030700         DISPLAY 'ERROR OPENING EVENT-FILE, STATUS: ' FS-EVENTIN
030800         STOP RUN
030900      END-IF.
031000
031100      OPEN OUTPUT TRANSITION-OUT.
031200
031300      IF NOT FS-TRANSOUT-OK
031400         DISPLAY 'ERROR OPENING TRANSITION-OUT, STATUS: ' FS-TRANSOUT
031500         STOP RUN
031600      END-IF.
031700
031800  1100-ABRIR-ARCHIVOS-FIN.
031900      EXIT.
032000*----------------------------------------------------------------*
032100*  BATCH FLOW 1 - THE ENTIRE ZONE FILE IS LOADED INTO THE
032200*  IN-MEMORY ZONE TABLE BEFORE ANY EVENT IS READ
032300*----------------------------------------------------------------*
032400  1250-CARGAR-ZONAS.
032510*    ONE ZONE RECORD PER CALL, DRIVEN BY THE UNTIL IN 1000 -
032520*    EACH ZONE'S VERTICES LOAD THROUGH 1260 RIGHT AFTER THE
032530*    ZONE HEADER FIELDS, SO A PARTIALLY-BUILT ZONE TABLE ENTRY
032540*    NEVER EXISTS BETWEEN TWO SEPARATE READS.
032550
032600      READ ZONE-FILE.
032700
032800      EVALUATE TRUE
032900          WHEN FS-ZONEIN-OK
033000               ADD 1 TO ZT-COUNT
033100               SET ZT-IDX TO ZT-COUNT
033200               MOVE WS-ZON-ID        TO ZT-ID (ZT-IDX)
033300               MOVE WS-ZON-NAME      TO ZT-NAME (ZT-IDX)
033400               MOVE WS-ZON-TYPE      TO ZT-TYPE (ZT-IDX)
033500               MOVE WS-ZON-CTR-LAT   TO ZT-CTR-LAT (ZT-IDX)
033600               MOVE WS-ZON-CTR-LON   TO ZT-CTR-LON (ZT-IDX)
033700               MOVE WS-ZON-RADIUS    TO ZT-RADIUS (ZT-IDX)
033800               MOVE WS-ZON-PT-COUNT  TO ZT-PT-COUNT (ZT-IDX)
033900               PERFORM 1260-CARGAR-VERTICES-ZONA
034000                  THRU 1260-CARGAR-VERTICES-ZONA-FIN
034100                  VARYING WS-DIFF-I FROM 1 BY 1
034200                    UNTIL WS-DIFF-I > 8
034300
034400          WHEN FS-ZONEIN-EOF
034500               CONTINUE
034600
034700          WHEN OTHER
034800               DISPLAY 'ERROR READING ZONE-FILE, STATUS: ' FS-ZONEIN
034900               DISPLAY 'ZONE RECORD IN ERROR: ' WS-ZON-REG-ALT-BYTES
035000               STOP RUN
035100      END-EVALUATE.
035200
035300  1250-CARGAR-ZONAS-FIN.
035400      EXIT.
035500*----------------------------------------------------------------*
035600  1260-CARGAR-VERTICES-ZONA.
035710*    VARYING-DRIVEN FROM 1250, ONE VERTEX PER CALL - ZONES WITH
035720*    FEWER THAN 8 SIDES STILL GET ALL 8 SLOTS COPIED (GEOZONE
035730*    ONLY WALKS WS-ZON-PT-COUNT OF THEM, SO THE UNUSED TRAILING
035740*    SLOTS NEVER MATTER).
035750
035800      MOVE WS-ZON-PT-LAT (WS-DIFF-I) TO ZT-PT-LAT (ZT-IDX WS-DIFF-I).
035900      MOVE WS-ZON-PT-LON (WS-DIFF-I) TO ZT-PT-LON (ZT-IDX WS-DIFF-I).
036000
036100  1260-CARGAR-VERTICES-ZONA-FIN.
036200      EXIT.
036300*----------------------------------------------------------------*
036400*  BATCH FLOW 2 - ONE LOCATION EVENT AT A TIME
036500*----------------------------------------------------------------*
036600  2000-PROCESAR-PROGRAMA.
036710*    ONE EVENT, ONE PASS DOWN THE CHAIN - VALIDATE, THEN CHECK
036720*    FOR A REPEATED EVENT ID, THEN CHECK THE DEBOUNCE WINDOW,
036730*    AND ONLY AN EVENT THAT CLEARS ALL THREE GATES EVER REACHES
036740*    THE ZONE-CONTAINMENT TEST AND A FULL TRANSITION WRITE.
036750
036800      PERFORM 2100-LEER-EVENTO
036900         THRU 2100-LEER-EVENTO-FIN.
037000
037100      IF NOT FS-EVENTIN-EOF
037200
037300         ADD 1 TO WS-TOTAL-EVENTS
037400
037500         PERFORM 2200-BUSCAR-VEHICULO
037600            THRU 2200-BUSCAR-VEHICULO-FIN.
037700
037800         PERFORM 2300-VALIDAR-EVENTO
037900            THRU 2300-VALIDAR-EVENTO-FIN.
038000
038100         IF WS-EVENT-INVALID
038200            ADD 1 TO WS-TOTAL-REJECTED
038300            PERFORM 2810-ESCRIBIR-RECHAZADO
038400               THRU 2810-ESCRIBIR-RECHAZADO-FIN
038500         ELSE
038600            PERFORM 2400-VERIFICAR-IDEMPOTENCIA
038700               THRU 2400-VERIFICAR-IDEMPOTENCIA-FIN
038800
038900            IF WS-EVENT-DUPED
039000               ADD 1 TO WS-TOTAL-DUPED
039100               PERFORM 2820-ESCRIBIR-DUPLICADO
039200                  THRU 2820-ESCRIBIR-DUPLICADO-FIN
039300            ELSE
039400               PERFORM 2500-VERIFICAR-DEBOUNCE
039500                  THRU 2500-VERIFICAR-DEBOUNCE-FIN
039600
039700               IF WS-EVENT-DEBOUNCED
039800                  ADD 1 TO WS-TOTAL-DEBOUNCE
039900                  MOVE WS-EVT-LAT TO WS-VEH-LAST-LAT (WS-VEH-IDX)
040000                  MOVE WS-EVT-LON TO WS-VEH-LAST-LON (WS-VEH-IDX)
040100                  MOVE WS-EVT-TIMESTAMP TO WS-VEH-LAST-TS (WS-VEH-IDX)
040200                  MOVE WS-EVT-EVENT-ID TO WS-VEH-LAST-EVT-ID (WS-VEH-IDX)
040300                  PERFORM 2830-ESCRIBIR-DEBOUNCE
040400                     THRU 2830-ESCRIBIR-DEBOUNCE-FIN
040500               ELSE
040600                  ADD 1 TO WS-TOTAL-OK
040700                  PERFORM 2600-CALCULAR-ZONAS
040800                     THRU 2600-CALCULAR-ZONAS-FIN
040900                  PERFORM 2650-DIFERENCIAR-ZONAS
041000                     THRU 2650-DIFERENCIAR-ZONAS-FIN
041100                  PERFORM 2700-ACTUALIZAR-ESTADO
041200                     THRU 2700-ACTUALIZAR-ESTADO-FIN
041300                  PERFORM 2840-ESCRIBIR-OK
041400                     THRU 2840-ESCRIBIR-OK-FIN
041500               END-IF
041600            END-IF
041700         END-IF
041800
041900      END-IF.
042000
042100  2000-PROCESAR-PROGRAMA-FIN.
042200      EXIT.
042300*----------------------------------------------------------------*
042400  2100-LEER-EVENTO.
042510*    FS-EVENTIN-EOF IS NOT AN ERROR HERE - IT IS THE NORMAL WAY
042520*    THE MAIN LOOP IN THE PROCEDURE DIVISION HEADER FINDS OUT
042530*    THE RUN IS OVER, SO IT FALLS THROUGH EVALUATE CLEANLY.
042540
042600      READ EVENT-FILE.
042700
042800      EVALUATE TRUE
042900          WHEN FS-EVENTIN-OK OR FS-EVENTIN-EOF
043000               CONTINUE
043100          WHEN OTHER
043200               DISPLAY 'ERROR READING EVENT-FILE, STATUS: ' FS-EVENTIN
043300               DISPLAY 'EVENT RECORD IN ERROR: ' WS-EVT-REG-ALT-BYTES
043400               STOP RUN
043500      END-EVALUATE.
043600
043700  2100-LEER-EVENTO-FIN.
043800      EXIT.
043900*----------------------------------------------------------------*
044000*  FIND THE VEHICLE'S STATE-TABLE ENTRY BY ID, ADDING A FRESH
044100*  ONE (NO PRIOR ZONES, NO PRIOR EVENT ID) IF THIS IS THE FIRST
044200*  PUNCH SEEN FOR IT THIS RUN
044300*----------------------------------------------------------------*
044400  2200-BUSCAR-VEHICULO.
044410*    LINEAR SCAN, NOT A SEARCH VERB - THE VEHICLE TABLE IS
044420*    BUILT IN FIRST-SEEN ORDER, NOT KEYED, SO THERE IS NOTHING
044430*    FOR AN INDEXED SEARCH TO SORT ON; A FLEET-SIZE TABLE NEVER
044440*    MADE THE SCAN COST NOTICEABLE AGAINST THE FILE I/O ANYWAY.
044500
044600      SET WS-VEH-NOT-FOUND TO TRUE.
044700
044800      PERFORM 2210-COMPARAR-VEHICULO
044900         THRU 2210-COMPARAR-VEHICULO-FIN
045000         VARYING WS-VEH-IDX FROM 1 BY 1
045100           UNTIL WS-VEH-IDX > WS-VEH-COUNT OR WS-VEH-FOUND.
045200
045300      IF WS-VEH-NOT-FOUND
045400         PERFORM 2220-CREAR-VEHICULO
045500            THRU 2220-CREAR-VEHICULO-FIN
045600      END-IF.
045700
045800  2200-BUSCAR-VEHICULO-FIN.
045900      EXIT.
046000*----------------------------------------------------------------*
046100  2210-COMPARAR-VEHICULO.
046210*    KEPT AS ITS OWN PARAGRAPH, NOT INLINE IN 2200, SO THE
046220*    VARYING PERFORM IN 2200 READS AS A PLAIN SEARCH LOOP.
046230
046300      IF WS-VEH-ID (WS-VEH-IDX) = WS-EVT-VEHICLE-ID
046400         SET WS-VEH-FOUND TO TRUE
046500      END-IF.
046600
046700  2210-COMPARAR-VEHICULO-FIN.
046800      EXIT.
046900*----------------------------------------------------------------*
047000  2220-CREAR-VEHICULO.
047110*    A NEW VEHICLE STARTS WITH ZERO ZONES AND NO LAST EVENT ID -
047120*    WS-VEH-LAST-TS AT ZERO IS WHAT TELLS 2500-VERIFICAR-
047130*    DEBOUNCE THIS IS THE FIRST PUNCH EVER SEEN FOR THE TRUCK,
047140*    SO THE DEBOUNCE TEST IS SKIPPED ENTIRELY FOR IT.
047150
047200      ADD 1 TO WS-VEH-COUNT.
047300      SET WS-VEH-IDX TO WS-VEH-COUNT.
047400      MOVE WS-EVT-VEHICLE-ID TO WS-VEH-ID (WS-VEH-IDX).
047500      MOVE ZERO TO WS-VEH-ZONE-COUNT (WS-VEH-IDX).
047600      MOVE ZERO TO WS-VEH-LAST-TS (WS-VEH-IDX).
047700      MOVE SPACES TO WS-VEH-LAST-EVT-ID (WS-VEH-IDX).
047800
047900  2220-CREAR-VEHICULO-FIN.
048000      EXIT.
048100*----------------------------------------------------------------*
048200*  VALIDATE VEHICLE ID, LAT/LON BOUNDS AND FUTURE-TIMESTAMP
048300*----------------------------------------------------------------*
048400  2300-VALIDAR-EVENTO.
048610*    FOUR CHECKS CHAINED BEHIND WS-EVENT-VALID - ONCE ANY ONE
048620*    FAILS, THE REMAINING IFS SHORT-CIRCUIT ON THE GUARD RATHER
048630*    THAN RE-TESTING, SO THE RECORD GETS EXACTLY ONE REJECT
048640*    RATHER THAN A STACK OF OVERWRITTEN REASONS.
048660
048670      SET WS-EVENT-VALID TO TRUE.
048700
048800      IF WS-EVT-VEHICLE-ID = SPACES
048900         SET WS-EVENT-INVALID TO TRUE
049000      END-IF.
049100
049200      IF WS-EVENT-VALID
049300         IF WS-EVT-LAT < -90.000000 OR WS-EVT-LAT > 90.000000
049400            SET WS-EVENT-INVALID TO TRUE
049500         END-IF
049600      END-IF.
049700
049800      IF WS-EVENT-VALID
049900         IF WS-EVT-LON < -180.000000 OR WS-EVT-LON > 180.000000
050000            SET WS-EVENT-INVALID TO TRUE
050100         END-IF
050200      END-IF.
050300
050400      IF WS-EVENT-VALID
050500         IF WS-EVT-TIMESTAMP > WS-RUN-TIMESTAMP
050600            SET WS-EVENT-INVALID TO TRUE
050700         END-IF
050800      END-IF.
050900
051000  2300-VALIDAR-EVENTO-FIN.
051100      EXIT.
051200*----------------------------------------------------------------*
051300*  IDEMPOTENCY - A REPEATED NON-BLANK EVENT ID FOR THIS VEHICLE
051400*  IS A NO-OP PUNCH (SAME READING RESENT BY THE TRACKER UNIT)
051500*----------------------------------------------------------------*
051600  2400-VERIFICAR-IDEMPOTENCIA.
051810*    A BLANK WS-VEH-LAST-EVT-ID MEANS NO PRIOR PUNCH HAS BEEN
051820*    ACCEPTED FOR THIS VEHICLE YET, SO THE COMPARE IS SKIPPED -
051830*    AN EMPTY EVENT ID ON THE INCOMING RECORD WOULD OTHERWISE
051840*    FALSE-MATCH A VEHICLE THAT HAS NEVER PUNCHED BEFORE.
051860
051870      SET WS-EVENT-NOT-DUPED TO TRUE.
051900
052000      IF WS-VEH-LAST-EVT-ID (WS-VEH-IDX) NOT = SPACES
052100         IF WS-VEH-LAST-EVT-ID (WS-VEH-IDX) = WS-EVT-EVENT-ID
052200            SET WS-EVENT-DUPED TO TRUE
052300         END-IF
052400      END-IF.
052500
052600  2400-VERIFICAR-IDEMPOTENCIA-FIN.
052700      EXIT.
052800*----------------------------------------------------------------*
052900*  DEBOUNCE - A PUNCH ARRIVING LESS THAN WS-DEBOUNCE-SECONDS
053000*  AFTER THE VEHICLE'S LAST ACCEPTED PUNCH ON THE SAME CALENDAR
053100*  DAY UPDATES POSITION/TIMESTAMP ONLY
053200*----------------------------------------------------------------*
053300  2500-VERIFICAR-DEBOUNCE.
053400
053500      SET WS-EVENT-NOT-DEBOUNCED TO TRUE.
053600
053700      IF WS-VEH-LAST-TS (WS-VEH-IDX) NOT = ZERO
053800
053900         MOVE WS-EVT-TIMESTAMP (1:8)  TO WS-CUR-YYYYMMDD.
054000         MOVE WS-EVT-TIMESTAMP (9:2)  TO WS-CUR-HH.
054100         MOVE WS-EVT-TIMESTAMP (11:2) TO WS-CUR-MM.
054200         MOVE WS-EVT-TIMESTAMP (13:2) TO WS-CUR-SS.
054300
054400         MOVE WS-VEH-LAST-TS (WS-VEH-IDX) (1:8)  TO WS-PRV-YYYYMMDD.
054500         MOVE WS-VEH-LAST-TS (WS-VEH-IDX) (9:2)  TO WS-PRV-HH.
054600         MOVE WS-VEH-LAST-TS (WS-VEH-IDX) (11:2) TO WS-PRV-MM.
054700         MOVE WS-VEH-LAST-TS (WS-VEH-IDX) (13:2) TO WS-PRV-SS.
054800
054810*    CR0397 - SECONDS-OF-DAY ARE NOW COMPUTED FOR BOTH STAMPS
054820*   REGARDLESS OF WHETHER THE CALENDAR DAY MATCHES.  A VEHICLE
054830*   THAT PUNCHES AT 23:59:59 AND AGAIN AT 00:00:01 CROSSES
054840*   MIDNIGHT BUT IS STILL INSIDE THE DEBOUNCE WINDOW, AND THE
054850*   OLD SAME-DAY TEST WAS LETTING THAT SECOND PUNCH THROUGH AS A
054860*   FULL ZONE RE-EVALUATION INSTEAD OF A DEBOUNCED DUPLICATE.
054870         COMPUTE WS-CUR-SOD = (WS-CUR-HH * 3600) +
054880                              (WS-CUR-MM * 60) + WS-CUR-SS.
054890         COMPUTE WS-PRV-SOD = (WS-PRV-HH * 3600) +
054900                              (WS-PRV-MM * 60) + WS-PRV-SS.
054910
054920         IF WS-CUR-YYYYMMDD = WS-PRV-YYYYMMDD
054930            COMPUTE WS-SECONDS-DELTA = WS-CUR-SOD - WS-PRV-SOD
054940         ELSE
054950*    ONE CALENDAR DAY = 86400 SECONDS; ADDING IT BACK IN
054960*   BEFORE SUBTRACTING GIVES A COMBINED SECONDS-SINCE-MIDNIGHT-
054970*   OF-THE-PREVIOUS-DAY DELTA WITHOUT NEEDING A FULL EPOCH CLOCK.
054980            COMPUTE WS-SECONDS-DELTA =
054990                    (WS-CUR-SOD + 86400) - WS-PRV-SOD
055000         END-IF.
055100
055200         IF WS-SECONDS-DELTA >= ZERO
055300            AND WS-SECONDS-DELTA < WS-DEBOUNCE-SECONDS
055400            SET WS-EVENT-DEBOUNCED TO TRUE
055500         END-IF
056000
056100      END-IF.
056200
056300  2500-VERIFICAR-DEBOUNCE-FIN.
056400      EXIT.
056500*----------------------------------------------------------------*
056600*  CONVERT THE EVENT POINT AND TEST IT AGAINST EVERY ZONE-TABLE
056700*  ENTRY - GEOZONE DOES THE DEGREE-TO-METER CONVERSION AND THE
056800*  CIRCLE/POLYGON CONTAINMENT TEST FOR ONE ZONE PER CALL
056900*----------------------------------------------------------------*
057000  2600-CALCULAR-ZONAS.
057100
057200      MOVE ZERO TO WS-CUR-ZONE-COUNT.
057300      MOVE WS-EVT-LAT TO LK-GZ-EVT-LAT.
057400      MOVE WS-EVT-LON TO LK-GZ-EVT-LON.
057500
057600      PERFORM 2610-PROBAR-ZONA
057700         THRU 2610-PROBAR-ZONA-FIN
057800         VARYING ZT-IDX FROM 1 BY 1
057900           UNTIL ZT-IDX > ZT-COUNT.
058000
058100  2600-CALCULAR-ZONAS-FIN.
058200      EXIT.
058300*----------------------------------------------------------------*
058400  2610-PROBAR-ZONA.
058500
058600      MOVE ZT-ID (ZT-IDX)         TO LK-GZ-ID.
058700      MOVE ZT-TYPE (ZT-IDX)       TO LK-GZ-TYPE.
058800      MOVE ZT-CTR-LAT (ZT-IDX)    TO LK-GZ-CTR-LAT.
058900      MOVE ZT-CTR-LON (ZT-IDX)    TO LK-GZ-CTR-LON.
059000      MOVE ZT-RADIUS (ZT-IDX)     TO LK-GZ-RADIUS.
059100      MOVE ZT-PT-COUNT (ZT-IDX)   TO LK-GZ-PT-COUNT.
059200
059300      PERFORM 2620-COPIAR-VERTICES-ZONA
059400         THRU 2620-COPIAR-VERTICES-ZONA-FIN
059500         VARYING WS-DIFF-J FROM 1 BY 1
059600           UNTIL WS-DIFF-J > 8.
059700
059800      CALL 'GEOZONE' USING LK-GEOZONE-ENTRADA, LK-GEOZONE-SALIDA.
059900
060000      IF LK-GZ-CONTAINS
060100         ADD 1 TO WS-CUR-ZONE-COUNT
060200         MOVE ZT-ID (ZT-IDX) TO WS-CUR-ZONE (WS-CUR-ZONE-COUNT)
060300      END-IF.
060400
060500  2610-PROBAR-ZONA-FIN.
060600      EXIT.
060700*----------------------------------------------------------------*
060800  2620-COPIAR-VERTICES-ZONA.
060910*    ALL 8 VERTEX SLOTS COPY REGARDLESS OF LK-GZ-PT-COUNT -
060920*    GEOZONE'S OWN POLYGON LOOP ONLY WALKS AS MANY AS THAT
060930*    COUNT SAYS, SO COPYING THE UNUSED TRAILING SLOTS IS
060940*    HARMLESS AND KEEPS THIS PARAGRAPH A PLAIN FIXED LOOP.
060950
061000      MOVE ZT-PT-LAT (ZT-IDX WS-DIFF-J) TO LK-GZ-PT-LAT (WS-DIFF-J).
061100      MOVE ZT-PT-LON (ZT-IDX WS-DIFF-J) TO LK-GZ-PT-LON (WS-DIFF-J).
061200
061300  2620-COPIAR-VERTICES-ZONA-FIN.
061400      EXIT.
061500*----------------------------------------------------------------*
061600*  ENTERED = CURRENT SET MINUS THE VEHICLE'S STORED SET,
061700*  EXITED = STORED SET MINUS CURRENT SET, EACH SORTED ASCENDING
061800*  BY ZONE ID
061900*----------------------------------------------------------------*
062000  2650-DIFERENCIAR-ZONAS.
062110*    TWO ONE-WAY SEARCHES, NOT A TRUE SET DIFFERENCE ROUTINE -
062120*    ENTERED CHECKS EACH CURRENT ZONE AGAINST THE STORED SET,
062130*    EXITED CHECKS EACH STORED ZONE AGAINST THE CURRENT SET - A
062140*    ZONE IN BOTH SETS NEVER APPEARS ON EITHER LIST.
062150
062200      MOVE ZERO TO WS-ENTERED-COUNT.
062300      MOVE ZERO TO WS-EXITED-COUNT.
062400
062500      PERFORM 2651-BUSCAR-ENTRADA
062600         THRU 2651-BUSCAR-ENTRADA-FIN
062700         VARYING WS-DIFF-I FROM 1 BY 1
062800           UNTIL WS-DIFF-I > WS-CUR-ZONE-COUNT.
062900
063000      PERFORM 2655-BUSCAR-SALIDA
063100         THRU 2655-BUSCAR-SALIDA-FIN
063200         VARYING WS-DIFF-I FROM 1 BY 1
063300           UNTIL WS-DIFF-I > WS-VEH-ZONE-COUNT (WS-VEH-IDX).
063400
063500      PERFORM 2660-ORDENAR-ENTRADAS
063600         THRU 2660-ORDENAR-ENTRADAS-FIN.
063700
063800      PERFORM 2670-ORDENAR-SALIDAS
063900         THRU 2670-ORDENAR-SALIDAS-FIN.
064000
064100  2650-DIFERENCIAR-ZONAS-FIN.
064200      EXIT.
064300*----------------------------------------------------------------*
064400  2651-BUSCAR-ENTRADA.
064610*    THE 8-SLOT CAP ON WS-ENTERED-ZONE MATCHES THE ZONE TABLE'S
064620*    OWN 8-VERTEX/8-CIRCLE CEILING - A VEHICLE PHYSICALLY
064630*    CANNOT ENTER MORE ZONES IN ONE EVENT THAN EXIST.
064640
064650      SET WS-DIFF-NOT-MATCHED TO TRUE.
064700
064800      PERFORM 2652-COMPARAR-ENTRADA
064900         THRU 2652-COMPARAR-ENTRADA-FIN
065000         VARYING WS-DIFF-J FROM 1 BY 1
065100           UNTIL WS-DIFF-J > WS-VEH-ZONE-COUNT (WS-VEH-IDX)
065200              OR WS-DIFF-MATCHED.
065300
065400      IF WS-DIFF-NOT-MATCHED AND WS-ENTERED-COUNT < 8
065500         ADD 1 TO WS-ENTERED-COUNT
065600         MOVE WS-CUR-ZONE (WS-DIFF-I) TO
065700              WS-ENTERED-ZONE (WS-ENTERED-COUNT)
065800      END-IF.
065900
066000  2651-BUSCAR-ENTRADA-FIN.
066100      EXIT.
066200*----------------------------------------------------------------*
066300  2652-COMPARAR-ENTRADA.
066400
066500      IF WS-CUR-ZONE (WS-DIFF-I) = WS-VEH-ZONE (WS-VEH-IDX WS-DIFF-J)
066600         SET WS-DIFF-MATCHED TO TRUE
066700      END-IF.
066800
066900  2652-COMPARAR-ENTRADA-FIN.
067000      EXIT.
067100*----------------------------------------------------------------*
067200  2655-BUSCAR-SALIDA.
067410*    MIRROR IMAGE OF 2651 WITH THE TWO SETS SWAPPED - STORED
067420*    ZONES SEARCHED AGAINST THE CURRENT SET INSTEAD OF THE
067430*    OTHER WAY AROUND.
067440
067450      SET WS-DIFF-NOT-MATCHED TO TRUE.
067500
067600      PERFORM 2656-COMPARAR-SALIDA
067700         THRU 2656-COMPARAR-SALIDA-FIN
067800         VARYING WS-DIFF-J FROM 1 BY 1
067900           UNTIL WS-DIFF-J > WS-CUR-ZONE-COUNT
068000              OR WS-DIFF-MATCHED.
068100
068200      IF WS-DIFF-NOT-MATCHED AND WS-EXITED-COUNT < 8
068300         ADD 1 TO WS-EXITED-COUNT
068400         MOVE WS-VEH-ZONE (WS-VEH-IDX WS-DIFF-I) TO
068500              WS-EXITED-ZONE (WS-EXITED-COUNT)
068600      END-IF.
068700
068800  2655-BUSCAR-SALIDA-FIN.
068900      EXIT.
069000*----------------------------------------------------------------*
069100  2656-COMPARAR-SALIDA.
069200
069300      IF WS-VEH-ZONE (WS-VEH-IDX WS-DIFF-I) = WS-CUR-ZONE (WS-DIFF-J)
069400         SET WS-DIFF-MATCHED TO TRUE
069500      END-IF.
069600
069700  2656-COMPARAR-SALIDA-FIN.
069800      EXIT.
069900*----------------------------------------------------------------*
070000  2660-ORDENAR-ENTRADAS.
070110*    SAME EXCHANGE-SORT SHAPE AS LBDRANK'S RANKING PASS - A
070120*    SORTED ENTERED/EXITED LIST READS BETTER ON THE TRANSITION
070130*    REPORT THAN WHATEVER ORDER THE ZONE TABLE HAPPENED TO
070140*    PRODUCE THEM IN.
070150
070200      PERFORM 2661-PASADA-ENTRADAS
070300         THRU 2661-PASADA-ENTRADAS-FIN
070400         VARYING WS-DIFF-I FROM 1 BY 1
070500           UNTIL WS-DIFF-I >= WS-ENTERED-COUNT.
070600
070700  2660-ORDENAR-ENTRADAS-FIN.
070800      EXIT.
070900*----------------------------------------------------------------*
071000  2661-PASADA-ENTRADAS.
071100
071200      PERFORM 2662-COMPARAR-ENTRADAS
071300         THRU 2662-COMPARAR-ENTRADAS-FIN
071400         VARYING WS-DIFF-J FROM 1 BY 1
071500           UNTIL WS-DIFF-J > WS-ENTERED-COUNT - WS-DIFF-I.
071600
071700  2661-PASADA-ENTRADAS-FIN.
071800      EXIT.
071900*----------------------------------------------------------------*
072000  2662-COMPARAR-ENTRADAS.
072100
072200      IF WS-ENTERED-ZONE (WS-DIFF-J) > WS-ENTERED-ZONE (WS-DIFF-J + 1)
072300         MOVE WS-ENTERED-ZONE (WS-DIFF-J)     TO WS-CUR-ZONE (50)
072400         MOVE WS-ENTERED-ZONE (WS-DIFF-J + 1) TO
072500              WS-ENTERED-ZONE (WS-DIFF-J)
072600         MOVE WS-CUR-ZONE (50) TO WS-ENTERED-ZONE (WS-DIFF-J + 1)
072700      END-IF.
072800
072900  2662-COMPARAR-ENTRADAS-FIN.
073000      EXIT.
073100*----------------------------------------------------------------*
073200  2670-ORDENAR-SALIDAS.
073310*    SEPARATE SORT FROM 2660 RATHER THAN A SHARED GENERIC ONE -
073320*    ENTERED AND EXITED ARE DIFFERENT TABLES OF DIFFERENT
073330*    LENGTHS, SO A SHARED PARAGRAPH WOULD NEED A TABLE-SELECT
073340*    PARAMETER FOR NO REAL SAVINGS IN LINES.
073350
073400      PERFORM 2671-PASADA-SALIDAS
073500         THRU 2671-PASADA-SALIDAS-FIN
073600         VARYING WS-DIFF-I FROM 1 BY 1
073700           UNTIL WS-DIFF-I >= WS-EXITED-COUNT.
073800
073900  2670-ORDENAR-SALIDAS-FIN.
074000      EXIT.
074100*----------------------------------------------------------------*
074200  2671-PASADA-SALIDAS.
074300
074400      PERFORM 2672-COMPARAR-SALIDAS
074500         THRU 2672-COMPARAR-SALIDAS-FIN
074600         VARYING WS-DIFF-J FROM 1 BY 1
074700           UNTIL WS-DIFF-J > WS-EXITED-COUNT - WS-DIFF-I.
074800
074900  2671-PASADA-SALIDAS-FIN.
075000      EXIT.
075100*----------------------------------------------------------------*
075200  2672-COMPARAR-SALIDAS.
075300
075400      IF WS-EXITED-ZONE (WS-DIFF-J) > WS-EXITED-ZONE (WS-DIFF-J + 1)
075500         MOVE WS-EXITED-ZONE (WS-DIFF-J)     TO WS-CUR-ZONE (50)
075600         MOVE WS-EXITED-ZONE (WS-DIFF-J + 1) TO
075700              WS-EXITED-ZONE (WS-DIFF-J)
075800         MOVE WS-CUR-ZONE (50) TO WS-EXITED-ZONE (WS-DIFF-J + 1)
075900      END-IF.
076000
076100  2672-COMPARAR-SALIDAS-FIN.
076200      EXIT.
076300*----------------------------------------------------------------*
076400*  REPLACE THE VEHICLE'S STORED ZONE SET AND LAST POSITION WITH
076500*  THE CURRENT EVENT'S
076600*----------------------------------------------------------------*
076700  2700-ACTUALIZAR-ESTADO.
076710*    ONLY REACHED AFTER THE EVENT CLEARS VALIDATION, DUP AND
076720*    DEBOUNCE - A DEBOUNCED OR DUPED EVENT NEVER REACHES HERE,
076730*    SO THE STORED ZONE SET ONLY EVER ADVANCES ON A GENUINE,
076740*    FULLY-PROCESSED POSITION CHANGE.
076800
076900      MOVE WS-CUR-ZONE-COUNT TO WS-VEH-ZONE-COUNT (WS-VEH-IDX).
077000
077100      PERFORM 2710-COPIAR-ZONA-VEHICULO
077200         THRU 2710-COPIAR-ZONA-VEHICULO-FIN
077300         VARYING WS-DIFF-I FROM 1 BY 1
077400           UNTIL WS-DIFF-I > WS-CUR-ZONE-COUNT.
077500
077600      MOVE WS-EVT-LAT TO WS-VEH-LAST-LAT (WS-VEH-IDX).
077700      MOVE WS-EVT-LON TO WS-VEH-LAST-LON (WS-VEH-IDX).
077800      MOVE WS-EVT-TIMESTAMP TO WS-VEH-LAST-TS (WS-VEH-IDX).
077900      MOVE WS-EVT-EVENT-ID TO WS-VEH-LAST-EVT-ID (WS-VEH-IDX).
078000
078100  2700-ACTUALIZAR-ESTADO-FIN.
078200      EXIT.
078300*----------------------------------------------------------------*
078400  2710-COPIAR-ZONA-VEHICULO.
078410*    OVERWRITES THE VEHICLE'S STORED SET ONE SLOT AT A TIME -
078420*    THE OLD SET IS GONE ONCE THIS RUNS, WHICH IS WHY 2650 MUST
078430*    FINISH ITS DIFF AGAINST THE OLD SET BEFORE 2700 IS CALLED.
078500
078600      MOVE WS-CUR-ZONE (WS-DIFF-I) TO
078700           WS-VEH-ZONE (WS-VEH-IDX WS-DIFF-I).
078800
078900  2710-COPIAR-ZONA-VEHICULO-FIN.
079000      EXIT.
079100*----------------------------------------------------------------*
079200  2800-FORMAR-LINEA-TRANSICION.
079210*    COMMON LINE BUILDER FOR ALL FIVE WRITE PARAGRAPHS BELOW -
079220*    EACH CALLER SETS ITS OWN WS-TRN-STATUS AND ENTERED/EXITED
079230*    LISTS (IF ANY) AFTER CALLING THIS, THEN ROUTES THROUGH
079240*    2850 TO ACTUALLY WRITE THE RECORD.
079300
079400      INITIALIZE WS-TRN-LINE.
079500      MOVE WS-EVT-VEHICLE-ID TO WS-TRN-VEHICLE-ID.
079600      MOVE WS-EVT-TIMESTAMP  TO WS-TRN-TIMESTAMP.
079700      MOVE WS-EVT-LAT        TO WS-TRN-LAT.
079800      MOVE WS-EVT-LON        TO WS-TRN-LON.
079900
080000  2800-FORMAR-LINEA-TRANSICION-FIN.
080100      EXIT.
080200*----------------------------------------------------------------*
080300*  CR0370 - WRITES TO TRANSITION-OUT NEVER CHECKED THE FILE
080400*  STATUS.  ALL FIVE WRITE SITES NOW ROUTE THROUGH THIS ONE
080500*  PARAGRAPH SO A FULL DASD PACK OR A BAD LRECL GETS CAUGHT.
080600*----------------------------------------------------------------*
080700  2850-ESCRIBIR-TRANSICION.
080800
080900      MOVE WS-TRN-LINE TO WS-TRANSOUT-RECORD.
081000      WRITE WS-TRANSOUT-RECORD.
081100
081200      IF NOT FS-TRANSOUT-OK
081300         DISPLAY 'ERROR WRITING TRANSITION-OUT, STATUS: ' FS-TRANSOUT
081400         DISPLAY 'LINE IN ERROR: ' WS-TRANSOUT-RECORD
081500         STOP RUN
081600      END-IF.
081700
081800  2850-ESCRIBIR-TRANSICION-FIN.
081900      EXIT.
082000*----------------------------------------------------------------*
082100  2810-ESCRIBIR-RECHAZADO.
082210*    ENTERED/EXITED LISTS STAY AT WHATEVER INITIALIZE LEFT THEM
082220*    FOR A REJECTED EVENT - ZONE TESTING NEVER RAN, SO THERE IS
082230*    NOTHING TO REPORT BEYOND THE REJECTED STATUS ITSELF.
082240
082300      PERFORM 2800-FORMAR-LINEA-TRANSICION
082400         THRU 2800-FORMAR-LINEA-TRANSICION-FIN.
082500
082600      MOVE 'REJECTED' TO WS-TRN-STATUS.
082700
082800      PERFORM 2850-ESCRIBIR-TRANSICION
082900         THRU 2850-ESCRIBIR-TRANSICION-FIN.
083000
083100  2810-ESCRIBIR-RECHAZADO-FIN.
083200      EXIT.
083300*----------------------------------------------------------------*
083400  2820-ESCRIBIR-DUPLICADO.
083510*    SAME SHAPE AS 2810 - A DUPED EVENT ALSO NEVER REACHES ZONE
083520*    TESTING, SINCE 2400 CATCHES IT BEFORE 2600 IS EVER CALLED.
083530
083600      PERFORM 2800-FORMAR-LINEA-TRANSICION
083700         THRU 2800-FORMAR-LINEA-TRANSICION-FIN.
083800
083900      MOVE 'DUPED' TO WS-TRN-STATUS.
084000
084100      PERFORM 2850-ESCRIBIR-TRANSICION
084200         THRU 2850-ESCRIBIR-TRANSICION-FIN.
084300
084400  2820-ESCRIBIR-DUPLICADO-FIN.
084500      EXIT.
084600*----------------------------------------------------------------*
084700  2830-ESCRIBIR-DEBOUNCE.
084810*    POSITION AND TIMESTAMP WERE ALREADY UPDATED BY THE CALLER
084820*    BACK IN 2000 BEFORE THIS RUNS, BUT THE ZONE SET IS LEFT
084830*    UNTOUCHED - A DEBOUNCED PUNCH IS TOO CLOSE IN TIME TO
084840*    TRUST FOR A FRESH CONTAINMENT TEST.
084850
084900      PERFORM 2800-FORMAR-LINEA-TRANSICION
085000         THRU 2800-FORMAR-LINEA-TRANSICION-FIN.
085100
085200      MOVE 'DEBOUNCE' TO WS-TRN-STATUS.
085300
085400      PERFORM 2850-ESCRIBIR-TRANSICION
085500         THRU 2850-ESCRIBIR-TRANSICION-FIN.
085600
085700  2830-ESCRIBIR-DEBOUNCE-FIN.
085800      EXIT.
085900*----------------------------------------------------------------*
086000  2840-ESCRIBIR-OK.
086100
086200      PERFORM 2800-FORMAR-LINEA-TRANSICION
086300         THRU 2800-FORMAR-LINEA-TRANSICION-FIN.
086400
086500      MOVE 'OK' TO WS-TRN-STATUS.
086600
086700      PERFORM 2841-COPIAR-ENTRADA-LINEA
086800         THRU 2841-COPIAR-ENTRADA-LINEA-FIN
086900         VARYING WS-DIFF-I FROM 1 BY 1
087000           UNTIL WS-DIFF-I > WS-ENTERED-COUNT.
087100
087200      PERFORM 2842-COPIAR-SALIDA-LINEA
087300         THRU 2842-COPIAR-SALIDA-LINEA-FIN
087400         VARYING WS-DIFF-I FROM 1 BY 1
087500           UNTIL WS-DIFF-I > WS-EXITED-COUNT.
087600
087700      PERFORM 2850-ESCRIBIR-TRANSICION
087800         THRU 2850-ESCRIBIR-TRANSICION-FIN.
087900
088000  2840-ESCRIBIR-OK-FIN.
088100      EXIT.
088200*----------------------------------------------------------------*
088300  2841-COPIAR-ENTRADA-LINEA.
088400
088500      MOVE WS-ENTERED-ZONE (WS-DIFF-I) TO
088600           WS-TRN-ENT-ID (WS-DIFF-I).
088700
088800  2841-COPIAR-ENTRADA-LINEA-FIN.
088900      EXIT.
089000*----------------------------------------------------------------*
089100  2842-COPIAR-SALIDA-LINEA.
089200
089300      MOVE WS-EXITED-ZONE (WS-DIFF-I) TO
089400           WS-TRN-EXT-ID (WS-DIFF-I).
089500
089600  2842-COPIAR-SALIDA-LINEA-FIN.
089700      EXIT.
089800*----------------------------------------------------------------*
089900*  BATCH FLOW 3 - ONE FINAL STATUS LINE PER VEHICLE SEEN
090000*----------------------------------------------------------------*
090100  3000-FINALIZAR-PROGRAMA.
090110*    RUNS ONCE, AFTER EVENT-FILE HITS EOF - EVERY VEHICLE EVER
090120*    SEEN THIS RUN GETS EXACTLY ONE FINAL STATUS LINE BEFORE
090130*    THE FILES CLOSE, REGARDLESS OF HOW MANY EVENTS IT HAD.
090200
090300      PERFORM 2900-LISTAR-ESTADO-FINAL
090400         THRU 2900-LISTAR-ESTADO-FINAL-FIN
090500         VARYING WS-VEH-IDX FROM 1 BY 1
090600           UNTIL WS-VEH-IDX > WS-VEH-COUNT.
090700
090800      PERFORM 3900-CERRAR-ARCHIVOS
090900         THRU 3900-CERRAR-ARCHIVOS-FIN.
091000
091100  3000-FINALIZAR-PROGRAMA-FIN.
091200      EXIT.
091300*----------------------------------------------------------------*
091400  2900-LISTAR-ESTADO-FINAL.
091410*    REUSES THE SAME WS-TRN-LINE GROUP THE EVENT-TIME WRITES
091420*    USE, BUT WITH STATUS 'FINAL' AND NO EXITED LIST - THE
091430*    FINAL LINE REPORTS WHERE THE VEHICLE CURRENTLY SITS, NOT
091440*    WHAT IT DID ON ITS LAST EVENT.
091500
091600      INITIALIZE WS-TRN-LINE.
091700      MOVE WS-VEH-ID (WS-VEH-IDX)      TO WS-TRN-VEHICLE-ID.
091800      MOVE WS-VEH-LAST-TS (WS-VEH-IDX) TO WS-TRN-TIMESTAMP.
091900      MOVE WS-VEH-LAST-LAT (WS-VEH-IDX) TO WS-TRN-LAT.
092000      MOVE WS-VEH-LAST-LON (WS-VEH-IDX) TO WS-TRN-LON.
092100      MOVE 'FINAL' TO WS-TRN-STATUS.
092200
092300      PERFORM 2910-COPIAR-ZONA-FINAL
092400         THRU 2910-COPIAR-ZONA-FINAL-FIN
092500         VARYING WS-DIFF-I FROM 1 BY 1
092600           UNTIL WS-DIFF-I > WS-VEH-ZONE-COUNT (WS-VEH-IDX)
092700              OR WS-DIFF-I > 8.
092800
092900      PERFORM 2850-ESCRIBIR-TRANSICION
093000         THRU 2850-ESCRIBIR-TRANSICION-FIN.
093100
093200  2900-LISTAR-ESTADO-FINAL-FIN.
093300      EXIT.
093400*----------------------------------------------------------------*
093500  2910-COPIAR-ZONA-FINAL.
093600
093700      MOVE WS-VEH-ZONE (WS-VEH-IDX WS-DIFF-I) TO
093800           WS-TRN-ENT-ID (WS-DIFF-I).
093900
094000  2910-COPIAR-ZONA-FINAL-FIN.
094100      EXIT.
094200*----------------------------------------------------------------*
094300  3900-CERRAR-ARCHIVOS.
094310*    ALL THREE CLOSES ATTEMPTED EVEN IF ONE FAILS - BY THIS
094320*    POINT EVERY EVENT HAS BEEN PROCESSED AND EVERY TRANSITION
094330*    RECORD WRITTEN, SO A CLOSE ERROR IS LOGGED BUT CANNOT
094340*    UNDO WORK THE RUN HAS ALREADY COMPLETED.
094400
094500      CLOSE ZONE-FILE
094600            EVENT-FILE
094700            TRANSITION-OUT.
094800
094900      IF NOT FS-ZONEIN-OK
095000         DISPLAY 'ERROR CLOSING ZONE-FILE, STATUS: ' FS-ZONEIN
095100      END-IF.
095200
095300      IF NOT FS-EVENTIN-OK
095400         DISPLAY 'ERROR CLOSING EVENT-FILE, STATUS: ' FS-EVENTIN
095500      END-IF.
095600
095700      IF NOT FS-TRANSOUT-OK
095800         DISPLAY 'ERROR CLOSING TRANSITION-OUT, STATUS: ' FS-TRANSOUT
095900      END-IF.
096000
096100  3900-CERRAR-ARCHIVOS-FIN.
096200      EXIT.
096300*----------------------------------------------------------------*
096400  END PROGRAM GEOTRANS.
