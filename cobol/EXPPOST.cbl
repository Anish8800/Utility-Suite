000100*----------------------------------------------------------------*
000200* CHANGE LOG
000300*----------------------------------------------------------------*
000400*06/09/89  RGB  ORIG    INITIAL EXPENSE POSTING RUN - MASTER       RGB0989
000500*                       LOAD, TRANSACTION POST, SUMMARY REPORT.
000600*14/03/91  NMB  CR0208  BUDGET ALERT LINES ADDED TO THE POSTING    NMB0391
000700*                       LOG (80 PCT WARNING / 100 PCT EXCEEDED).
000800*02/11/93  RGG  CR0244  EIGHT STANDARD CATEGORIES NOW FORCED       RGG1193
000900*                       INTO THE TABLE IF THE MASTER OMITS THEM.
001000*19/07/96  CAP  CR0261  DELIMITED EXPORT FILE ADDED FOR THE        CAP0796
001100*                       DOWNSTREAM SPREADSHEET LOAD.
001200*09/03/99  RGG  Y2K01   EXP-DATE AND RUN-DATE CONFIRMED FOUR-      RGG0399
001300*                       DIGIT YEAR THROUGHOUT; NO WINDOWING
001400*                       LOGIC FOUND, NO Y2K EXPOSURE.
001500*25/05/01  SU   CR0299  MONTHLY REPORT SECTION ADDED, DRIVEN BY    SU 0501
001600*                       THE RUN-MONTH CONSOLE PARAMETER.
001700*11/08/05  NMB  CR0327  RECURRING-EXPENSE ROLLOVER WIRED TO THE    NMB0805
001800*                       UPSI-0 SWITCH SO OPERATIONS CAN SKIP IT
001900*                       ON RUNS WHERE IT IS NOT WANTED.
002000*30/01/10  CAP  CR0352  POSTED-EXPENSE LISTING NOW SORTED BY       CAP0110
002100*                       DATE DESCENDING BEFORE IT IS WRITTEN.
002200*18/06/15  SU   UT-410  RETARGETED FOR THE NEW CATEGORY-MASTER     SU 0615
002300*                       LAYOUT AND THE EXPENSE-TRANS FEED.
002310*22/09/21  CAP  CR0378  HIGH/LOW CATEGORY INDEXES PULLED OUT OF    CAP0921
002320*                       WS-HIGH-LOW-AREA TO STANDALONE 77-LEVELS,
002330*                       NO REASON TO CARRY THEM IN A ONE-USE GROUP.
002340*14/08/23  NMB  CR0390  DUPLICATE CATEGORY NAMES (CASE-BLIND) ARE  NMB0823
002350*                       NOW REJECTED AT LOAD TIME INSTEAD OF
002360*                       BEING ADDED TO THE TABLE A SECOND TIME.
002370*14/08/23  NMB  CR0391  CATEGORY-MASTER IS NOW EXTENDED WITH ANY   NMB0823
002380*                       STANDARD CATEGORY THE MASTER WAS MISSING,
002390*                       SO THE SEEDED DEFAULTS SURVIVE THE NEXT
002400*                       RUN INSTEAD OF BEING RE-SEEDED EVERY TIME.
002410*14/08/23  NMB  CR0392  CATEGORY BUDGET COLUMN ON THE SUMMARY      NMB0823
002420*                       REPORT NOW PRINTS EDITED (999,999.99)
002430*                       INSTEAD OF THE RAW UNPUNCTUATED DIGITS.
002440*----------------------------------------------------------------*
002500  IDENTIFICATION DIVISION.
002600  PROGRAM-ID. EXPPOST.
002700  AUTHOR. R. BALSIMELLI.
002800  INSTALLATION. OPERATIONS SYSTEMS - EXPENSE UNIT.
002900  DATE-WRITTEN. 06/09/1989.
003000  DATE-COMPILED.
003100  SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
003200*----------------------------------------------------------------*
003300* PURPOSE - LOAD THE CATEGORY MASTER, POST THE EXPENSE TRANSACTION
003400* FEED AGAINST IT WITH BUDGET ALERTS, OPTIONALLY ROLL RECURRING
003500* EXPENSES FORWARD ONE MONTH, AND WRITE THE POSTED-EXPENSE FILE,
003600* THE DELIMITED EXPORT, AND THE CATEGORY/MONTHLY REPORTS.
003700*----------------------------------------------------------------*
003800  ENVIRONMENT DIVISION.
003900  CONFIGURATION SECTION.
004000  SPECIAL-NAMES.
004100      C01 IS TOP-OF-FORM
004200      UPSI-0 ON STATUS IS WS-ROLLOVER-REQUESTED
004300             OFF STATUS IS WS-ROLLOVER-NOT-REQUESTED.
004400
004500  INPUT-OUTPUT SECTION.
004600  FILE-CONTROL.
004700
004800      SELECT CATEGORY-MASTER
004900          ASSIGN TO CATMAST
005000          ORGANIZATION IS SEQUENTIAL
005100          FILE STATUS IS FS-CATMAST.
005200
005300      SELECT EXPENSE-TRANS
005400          ASSIGN TO EXPTRAN
005500          ORGANIZATION IS SEQUENTIAL
005600          FILE STATUS IS FS-EXPTRAN.
005700
005800      SELECT EXPENSE-OUT
005900          ASSIGN TO EXPOUT
006000          ORGANIZATION IS SEQUENTIAL
006100          FILE STATUS IS FS-EXPOUT.
006200
006300      SELECT EXPENSE-EXPORT
006400          ASSIGN TO EXPEXP
006500          ORGANIZATION IS LINE SEQUENTIAL
006600          FILE STATUS IS FS-EXPEXP.
006700
006800      SELECT EXPENSE-REPORT
006900          ASSIGN TO EXPRPT
007000          ORGANIZATION IS LINE SEQUENTIAL
007100          FILE STATUS IS FS-EXPRPT.
007150*   FIVE FILES - TWO INPUT, THREE OUTPUT.  EXPENSE-OUT IS THE
007160*   RAW POSTED-EXPENSE FEED, EXPENSE-EXPORT IS THE DELIMITED
007170*   SPREADSHEET COPY (CR0261), EXPENSE-REPORT IS THE PRINTED
007180*   CATEGORY/MONTHLY SUMMARY.
007200*----------------------------------------------------------------*
007300  DATA DIVISION.
007400  FILE SECTION.
007500*----------------------------------------------------------------*
007600  FD  CATEGORY-MASTER.
007700      COPY CATMAST.
007800
007900  FD  EXPENSE-TRANS.
008000      COPY EXPTRAN.
008100
008200  FD  EXPENSE-OUT.
008300  01  WS-EXPOUT-RECORD                PIC X(80).
008400
008500  FD  EXPENSE-EXPORT.
008600  01  WS-EXPEXP-RECORD                PIC X(132).
008700
008800  FD  EXPENSE-REPORT.
008900  01  WS-EXPRPT-RECORD                PIC X(132).
009000*----------------------------------------------------------------*
009100  WORKING-STORAGE SECTION.
009200*----------------------------------------------------------------*
009300  01  FS-STATUS-AREA.
009400      05  FS-CATMAST                  PIC X(02).
009500          88  FS-CATMAST-OK                VALUE '00'.
009600          88  FS-CATMAST-EOF                VALUE '10'.
009700          88  FS-CATMAST-NFD                VALUE '35'.
009800      05  FS-EXPTRAN                  PIC X(02).
009900          88  FS-EXPTRAN-OK                 VALUE '00'.
010000          88  FS-EXPTRAN-EOF                VALUE '10'.
010100          88  FS-EXPTRAN-NFD                VALUE '35'.
010200      05  FS-EXPOUT                   PIC X(02).
010300          88  FS-EXPOUT-OK                  VALUE '00'.
010400      05  FS-EXPEXP                   PIC X(02).
010500          88  FS-EXPEXP-OK                  VALUE '00'.
010600      05  FS-EXPRPT                   PIC X(02).
010700          88  FS-EXPRPT-OK                  VALUE '00'.
010800      05  FILLER                      PIC X(04).
010810*   WS-ROLLOVER-REQUESTED-SW MIRRORS UPSI-0 - OPERATIONS SETS
010820*   THE SWITCH IN JCL TO TURN RECURRING ROLLOVER ON FOR A RUN
010830*   (CR0327); THE PROGRAM NEVER FLIPS IT ITSELF.
010900
011000  01  WS-SWITCHES.
011100      05  WS-ROLLOVER-REQUESTED-SW    PIC X(01) VALUE 'N'.
011200          88  WS-ROLLOVER-REQUESTED        VALUE 'Y'.
011300          88  WS-ROLLOVER-NOT-REQUESTED    VALUE 'N'.
011400      05  WS-TRANS-VALIDA-SW          PIC X(01) VALUE 'S'.
011500          88  WS-TRANS-VALIDA               VALUE 'S'.
011600          88  WS-TRANS-INVALIDA             VALUE 'N'.
011700      05  WS-CAT-FOUND-SW             PIC X(01) VALUE 'N'.
011800          88  WS-CAT-FOUND                  VALUE 'Y'.
011900          88  WS-CAT-NOT-FOUND               VALUE 'N'.
012000      05  WS-MON-FOUND-SW             PIC X(01) VALUE 'N'.
012100          88  WS-MON-FOUND                  VALUE 'Y'.
012200          88  WS-MON-NOT-FOUND               VALUE 'N'.
012300      05  FILLER                      PIC X(04).
012400
012500  01  WS-RUN-DATE-AREA.
012600      05  WS-RUN-DATE-YYYYMMDD        PIC 9(08).
012700      05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-YYYYMMDD.
012800          10  WS-RUN-YYYY              PIC 9(04).
012900          10  WS-RUN-MM                PIC 9(02).
013000          10  WS-RUN-DD                PIC 9(02).
013100      05  WS-RUN-PARM-MONTH            PIC 9(06) VALUE ZERO.
013200      05  WS-RUN-PARM-PARTS REDEFINES WS-RUN-PARM-MONTH.
013300          10  WS-PARM-YYYY              PIC 9(04).
013400          10  WS-PARM-MM                PIC 9(02).
013510*   WS-RUN-PARM-MONTH IS THE CONSOLE/JCL PARAMETER THAT PICKS
013520*   WHICH MONTH 3700-ARMAR-REPORTE-MENSUAL SUMMARIZES (CR0299) -
013530*   ZERO MEANS NO MONTHLY SECTION IS PRINTED AT ALL.
013540      05  FILLER                      PIC X(04).
013600*----------------------------------------------------------------*
013700*   EIGHT STANDARD CATEGORIES, FORCED INTO THE TABLE IF THE
013800*   MASTER FILE DOES NOT CARRY THEM (CR0244)
013900*----------------------------------------------------------------*
014000  01  WS-DEFAULT-CAT-LOAD.
014100      05  FILLER  PIC X(44) VALUE
014200          'CAT_GROCERY GROCERIES           FOOD        '.
014300      05  FILLER  PIC X(44) VALUE
014400          'CAT_DINING  DINING OUT          FOOD        '.
014500      05  FILLER  PIC X(44) VALUE
014600          'CAT_TRAVEL  TRAVEL              TRAVEL      '.
014700      05  FILLER  PIC X(44) VALUE
014800          'CAT_UTILITY UTILITIES           BILLS       '.
014900      05  FILLER  PIC X(44) VALUE
015000          'CAT_RENT    RENT/MORTGAGE       HOUSING     '.
015100      05  FILLER  PIC X(44) VALUE
015200          'CAT_ENTMT   ENTERTAINMENT       ENTMT       '.
015300      05  FILLER  PIC X(44) VALUE
015400          'CAT_HEALTH  HEALTHCARE          HEALTH      '.
015500      05  FILLER  PIC X(44) VALUE
015600          'CAT_MISC    MISCELLANEOUS       MISC        '.
015700
015800  01  WS-DEFAULT-CAT-REDEF REDEFINES WS-DEFAULT-CAT-LOAD.
015900      05  WS-DFC-ENTRY OCCURS 8 TIMES INDEXED BY WS-DFC-IDX.
016000          10  WS-DFC-ID                PIC X(12).
016100          10  WS-DFC-NAME               PIC X(20).
016200          10  WS-DFC-GROUP              PIC X(12).
016210*   EIGHT ROWS, EIGHT GROUPS - FOOD/TRAVEL/BILLS/HOUSING/ENTMT/
016220*   HEALTH/MISC.  1400-VERIFICAR-DEFAULTS CHECKS EACH ONE AGAINST
016230*   THE LOADED TABLE BY ID, NOT BY NAME, SO A RENAMED CATEGORY
016240*   ON THE MASTER STILL COUNTS AS PRESENT.
016300*----------------------------------------------------------------*
016400*   IN-MEMORY CATEGORY TABLE - LOADED FROM CATEGORY-MASTER,
016500*   THEN TOPPED UP WITH ANY MISSING STANDARD CATEGORY
016600*----------------------------------------------------------------*
016700  01  WS-CAT-TABLE-AREA.
016800      05  WS-CAT-COUNT                PIC 9(03) COMP VALUE ZERO.
016900      05  WS-CAT-ENTRY OCCURS 50 TIMES INDEXED BY WS-CAT-IDX.
017000          10  WS-CAT-ID                PIC X(12).
017100          10  WS-CAT-NAME              PIC X(20).
017200          10  WS-CAT-GROUP             PIC X(12).
017300          10  WS-CAT-DEFAULT-SW        PIC X(01).
017400              88  WS-CAT-IS-DEFAULT        VALUE 'Y'.
017500          10  WS-CAT-BUDGET-SW         PIC X(01).
017600              88  WS-CAT-HAS-BUDGET        VALUE 'Y'.
017700          10  WS-CAT-BUDGET-AMT        PIC 9(07)V9(02).
017800          10  WS-CAT-RUN-TOTAL         PIC 9(09)V9(02).
017900          10  WS-CAT-RUN-COUNT         PIC 9(05) COMP.
017910          10  WS-CAT-NEW-SW            PIC X(01).
017920              88  WS-CAT-IS-NEW            VALUE 'Y'.
017930              88  WS-CAT-NOT-NEW           VALUE 'N'.
017940*   WS-CAT-NEW-SW MARKS A CATEGORY ADDED THIS RUN BY 1420 (CR0391)
017950*   SO 1450/1460 BELOW KNOW WHICH ENTRIES TO WRITE BACK TO THE
017960*   MASTER FILE - CATEGORIES READ FROM THE FILE ARE NOT REWRITTEN.
018000      05  FILLER                      PIC X(04).
018100*----------------------------------------------------------------*
018200*   IN-MEMORY POSTED-EXPENSE TABLE - ACCEPTED TRANSACTIONS PLUS
018300*   ANY ROLLED-OVER COPIES, SORTED BY DATE DESCENDING BEFORE
018400*   THE POSTED-EXPENSE FILE AND EXPORT FILE ARE WRITTEN
018500*----------------------------------------------------------------*
018600  01  WS-EXP-TABLE-AREA.
018700      05  WS-EXP-COUNT                PIC 9(04) COMP VALUE ZERO.
018800      05  WS-EXP-ENTRY OCCURS 500 TIMES INDEXED BY WS-EXP-IDX.
018900          10  WS-EXP-ID                PIC X(12).
019000          10  WS-EXP-DATE              PIC 9(08).
019100          10  WS-EXP-CAT-ID            PIC X(12).
019200          10  WS-EXP-AMOUNT            PIC 9(07)V9(02).
019300          10  WS-EXP-DESC              PIC X(30).
019400          10  WS-EXP-RECURRING-SW      PIC X(01).
019500              88  WS-EXP-IS-RECURRING      VALUE 'Y'.
019510*   A RECURRING EXPENSE STAYS IN THIS TABLE FOR THE CURRENT
019520*   RUN'S REPORTING, AND 3110-ROLAR-EXPENSE ADDS A SEPARATE NEW
019530*   ENTRY FOR NEXT MONTH RATHER THAN MUTATING THIS ONE IN PLACE.
019600      05  FILLER                      PIC X(04).
019700
019710* ONE PAIR OF SUBSCRIPTS SHARED BY ALL THREE EXCHANGE SORTS (3200/
019720* 3500/3700) - EACH SORT USES WS-SORT-OUTER/INNER IN TURN AND LEAVES
019730* NOTHING BEHIND FOR THE NEXT SORT TO TRIP OVER, SINCE THEY ARE
019740* RESET BY THE PERFORM'S OWN VARYING CLAUSE EVERY TIME.
019800  01  WS-SORT-WORK-AREA.
019900      05  WS-SORT-OUTER                PIC 9(04) COMP VALUE ZERO.
020000      05  WS-SORT-INNER                PIC 9(04) COMP VALUE ZERO.
020100      05  WS-SORT-HOLD-ENTRY.
020200          10  WS-SORT-HOLD-ID           PIC X(12).
020300          10  WS-SORT-HOLD-DATE         PIC 9(08).
020400          10  WS-SORT-HOLD-CAT-ID       PIC X(12).
020500          10  WS-SORT-HOLD-AMOUNT       PIC 9(07)V9(02).
020600          10  WS-SORT-HOLD-DESC         PIC X(30).
020700          10  WS-SORT-HOLD-RECUR-SW     PIC X(01).
020800      05  WS-SORT-HOLD-CAT-ENTRY.
020900          10  WS-SHC-ID                 PIC X(12).
021000          10  WS-SHC-NAME               PIC X(20).
021100          10  WS-SHC-GROUP              PIC X(12).
021200          10  WS-SHC-DEFAULT-SW         PIC X(01).
021300          10  WS-SHC-BUDGET-SW          PIC X(01).
021400          10  WS-SHC-BUDGET-AMT         PIC 9(07)V9(02).
021500          10  WS-SHC-RUN-TOTAL          PIC 9(09)V9(02).
021600          10  WS-SHC-RUN-COUNT          PIC 9(05) COMP.
021700      05  WS-SORT-HOLD-MON-ENTRY.
021800          10  WS-SHM-CAT-NAME           PIC X(20).
021900          10  WS-SHM-TOTAL              PIC 9(09)V9(02).
022000      05  WS-ORIGINAL-EXP-COUNT        PIC 9(04) COMP VALUE ZERO.
022050*   WS-ORIGINAL-EXP-COUNT FREEZES THE POSTED COUNT BEFORE ANY
022060*   ROLLOVER ENTRIES ARE APPENDED - 3200'S SORT NEEDS TO KNOW
022070*   HOW MANY ROWS EXISTED GOING IN SEPARATELY FROM WS-EXP-COUNT,
022080*   WHICH KEEPS GROWING AS 3110 ADDS ROLLED-FORWARD COPIES.
022100      05  FILLER                       PIC X(04).
022200*----------------------------------------------------------------*
022300*   RUNNING TOTALS AND BUDGET-ALERT WORK AREA
022400*----------------------------------------------------------------*
022500  01  WS-ACCUM-AREA.
022600      05  WS-TOTAL-POSTED              PIC 9(05) COMP VALUE ZERO.
022700      05  WS-TOTAL-REJECTED            PIC 9(05) COMP VALUE ZERO.
022800      05  WS-TOTAL-ROLLED              PIC 9(05) COMP VALUE ZERO.
022900      05  WS-GRAND-TOTAL               PIC 9(09)V9(02) VALUE ZERO.
023000      05  WS-BUDGET-PCT                PIC 9(03)V9(01) VALUE ZERO.
023100      05  WS-EXC-REASON                PIC X(40) VALUE SPACES.
023105*   WS-EXC-REASON CARRIES THE REJECT OR BUDGET-ALERT WORDING
023106*   PRINTED ON THE EXCEPTION LOG - ONE SHARED FIELD SINCE ONLY
023107*   ONE CONDITION IS EVER BEING REPORTED FOR A GIVEN TRANSACTION.
023110      05  WS-BUDGET-EDIT-AMT           PIC ZZZ,ZZ9.99.
023200      05  FILLER                       PIC X(04).
023300
023400  01  WS-EXPORT-LINE-AREA.
023500      05  WS-EXP-CAT-NAME-RESOLVED     PIC X(20) VALUE SPACES.
023600      05  FILLER                       PIC X(12).
023610*----------------------------------------------------------------*
023620*   DUPLICATE-CATEGORY-NAME CHECK WORK AREA (CR0390) - THE NAME
023630*   COMING OFF CATEGORY-MASTER AND THE NAME ALREADY SITTING IN
023640*   THE TABLE ARE BOTH UPPERCASED HERE BEFORE THEY ARE COMPARED,
023650*   SO "Groceries" AND "GROCERIES" ARE CAUGHT AS THE SAME NAME.
023660  01  WS-DUP-CHECK-AREA.
023670      05  WS-DUP-NEW-NAME              PIC X(20) VALUE SPACES.
023680      05  WS-DUP-OLD-NAME              PIC X(20) VALUE SPACES.
023690      05  WS-DUP-FOUND-SW              PIC X(01) VALUE 'N'.
023691          88  WS-DUP-IS-FOUND              VALUE 'Y'.
023692          88  WS-DUP-NOT-FOUND             VALUE 'N'.
023693      05  FILLER                       PIC X(04).
023700
023710* HIGH/LOW CATEGORY POINTERS - SCRATCH SUBSCRIPTS ONLY, NOT PART
023720* OF ANY RECORD, SO THEY STAY 77-LEVEL PER CR0378.
023730  77  WS-HIGH-IDX                     PIC 9(03) COMP VALUE ZERO.
023740  77  WS-LOW-IDX                      PIC 9(03) COMP VALUE ZERO.
024200
024300  01  WS-MONTHLY-TABLE-AREA.
024400      05  WS-MON-COUNT                 PIC 9(03) COMP VALUE ZERO.
024500      05  WS-MON-ENTRY OCCURS 50 TIMES INDEXED BY WS-MON-IDX.
024600          10  WS-MON-CAT-NAME           PIC X(20).
024700          10  WS-MON-TOTAL              PIC 9(09)V9(02).
024800      05  WS-MON-GRAND-TOTAL           PIC 9(09)V9(02) VALUE ZERO.
024900      05  FILLER                       PIC X(04).
025000
025100*----------------------------------------------------------------*
025200  LINKAGE SECTION.
025300  01  LK-EXPROLL-ENTRADA.
025400      05  LK-ER-YYYY                  PIC 9(04).
025500      05  LK-ER-MM                    PIC 9(02).
025600      05  LK-ER-DD                    PIC 9(02).
025700      05  FILLER                      PIC X(02).
025800
025890*   THE LINKAGE AREAS BELOW MIRROR EXPROLL'S OWN 01-LEVELS
025895*   FIELD FOR FIELD - EXPPOST BUILDS LK-EXPROLL-ENTRADA, CALLS
025896*   EXPROLL, THEN READS THE NEW DATE BACK OUT OF THIS GROUP.
025900  01  LK-EXPROLL-SALIDA.
026000      05  LK-ER-NEW-YYYY               PIC 9(04).
026100      05  LK-ER-NEW-MM                 PIC 9(02).
026200      05  LK-ER-NEW-DD                 PIC 9(02).
026300      05  LK-ER-MOTIVO-ERROR-O.
026400          10  LK-ER-COD-ERROR-O        PIC X(20) VALUE SPACES.
026500          10  LK-ER-DES-ERROR-O        PIC X(60) VALUE SPACES.
026600      05  FILLER                       PIC X(04).
026700*----------------------------------------------------------------*
026800  PROCEDURE DIVISION.
026900*----------------------------------------------------------------*
026910*    THREE STAGES, NO EXCEPTIONS - OPEN AND LOAD, THEN READ ONE
026920*    TRANSACTION AT A TIME UNTIL THE FILE RUNS OUT, THEN CLOSE
026930*    AND REPORT.  NOTHING IN THIS PROGRAM SKIPS ANY OF THE THREE.
027000      PERFORM 1000-INICIAR-PROGRAMA
027100         THRU 1000-INICIAR-PROGRAMA-FIN.
027200
027300      PERFORM 2000-PROCESAR-PROGRAMA
027400         THRU 2000-PROCESAR-PROGRAMA-FIN
027500        UNTIL FS-EXPTRAN-EOF.
027600
027700      PERFORM 3000-FINALIZAR-PROGRAMA
027800         THRU 3000-FINALIZAR-PROGRAMA-FIN.
027810*    THE THREE COUNTERS DISPLAYED BELOW ARE THE FIRST PLACE
027820*    OPERATIONS LOOKS WHEN A RUN'S TOTALS LOOK WRONG - POSTED
027830*    PLUS REJECTED SHOULD ALWAYS EQUAL THE INPUT TRANSACTION
027840*    COUNT, AND ROLLED IS A SUBSET OF POSTED, NOT ADDITIONAL TO IT.
027900
028000      DISPLAY 'EXPPOST - EXPENSES POSTED:   ' WS-TOTAL-POSTED.
028100      DISPLAY 'EXPPOST - EXPENSES REJECTED: ' WS-TOTAL-REJECTED.
028200      DISPLAY 'EXPPOST - EXPENSES ROLLED:   ' WS-TOTAL-ROLLED.
028300
028400      STOP RUN.
028500*----------------------------------------------------------------*
028600  1000-INICIAR-PROGRAMA.
028610*    MAIN-LINE HOUSEKEEPING - OPEN THE FILES, ZERO THE WORK
028620*    AREAS, THEN LOAD THE CATEGORY MASTER BEFORE A SINGLE
028630*    EXPENSE TRANSACTION IS READ, SO 2200 BELOW ALWAYS HAS A
028640*    COMPLETE CATEGORY TABLE TO VALIDATE AGAINST.
028700
028800      PERFORM 1100-ABRIR-ARCHIVOS
028900         THRU 1100-ABRIR-ARCHIVOS-FIN.
029000
029100      PERFORM 1200-INICIALIZAR-VARIABLES
029200         THRU 1200-INICIALIZAR-VARIABLES-FIN.
029300
029400      IF FS-CATMAST-OK
029500         PERFORM 1300-CARGAR-CATMASTER
029600            THRU 1300-CARGAR-CATMASTER-FIN
029700           UNTIL FS-CATMAST-EOF
029800      END-IF.
029900
030000      PERFORM 1400-VERIFICAR-DEFAULTS
030100         THRU 1400-VERIFICAR-DEFAULTS-FIN
030200         VARYING WS-DFC-IDX FROM 1 BY 1
030300         UNTIL WS-DFC-IDX > 8.
030310
030320*    CR0391 - WRITE ANY SEEDED DEFAULT BACK OUT TO THE MASTER
030330      PERFORM 1450-GRABAR-DEFAULTS-NUEVOS
030340         THRU 1450-GRABAR-DEFAULTS-NUEVOS-FIN.
030400
030500      PERFORM 1500-ESCRIBIR-ENCABEZADO-EXCEPCION
030600         THRU 1500-ESCRIBIR-ENCABEZADO-EXCEPCION-FIN.
030700
030800  1000-INICIAR-PROGRAMA-FIN.
030900      EXIT.
031000*----------------------------------------------------------------*
031100  1100-ABRIR-ARCHIVOS.
031110*    FILE-STATUS IS CHECKED AFTER EACH OPEN RATHER THAN LEFT
031120*    TO ABEND ON A BAD STATUS - A MISSING CATEGORY MASTER OR
031130*    TRANSACTION FILE IS AN OPERATIONS PROBLEM, NOT A PROGRAM
031140*    BUG, AND DESERVES A READABLE MESSAGE ON SYSOUT.
031200
031300      OPEN INPUT  CATEGORY-MASTER.
031400      OPEN INPUT  EXPENSE-TRANS.
031500      OPEN OUTPUT EXPENSE-OUT.
031600      OPEN OUTPUT EXPENSE-EXPORT.
031700      OPEN OUTPUT EXPENSE-REPORT.
031710*    THREE SEPARATE OUTPUT FILES, OPENED TOGETHER HERE BUT
031720*    WRITTEN BY THREE DIFFERENT LATER PARAGRAPHS - EXPENSE-OUT
031730*    BY 3300, EXPENSE-EXPORT BY 3400, AND EXPENSE-REPORT BY
031740*    EVERY PARAGRAPH THAT PRINTS A LINE OF THE SUMMARY REPORT.
031800
031900      IF NOT FS-CATMAST-OK AND NOT FS-CATMAST-NFD
032000         DISPLAY 'EXPPOST - ERROR OPENING CATEGORY-MASTER: ' FS-CATMAST
032100         STOP RUN
032200      END-IF.
032210*    FS-CATMAST-NFD (FILE STATUS 35) IS ALLOWED HERE - A BRAND
032220*    NEW SHOP MAY NOT HAVE A CATEGORY-MASTER FILE YET AT ALL,
032230*    AND 1400-VERIFICAR-DEFAULTS BELOW WILL SEED THE WHOLE
032240*    STANDARD SET INTO AN EMPTY TABLE IN THAT CASE.
032300
032400      IF NOT FS-EXPTRAN-OK
032500         DISPLAY 'EXPPOST - ERROR OPENING EXPENSE-TRANS: ' FS-EXPTRAN
032600         STOP RUN
032700      END-IF.
032800
032900      IF NOT FS-EXPOUT-OK
033000         DISPLAY 'EXPPOST - ERROR OPENING EXPENSE-OUT: ' FS-EXPOUT
033100         STOP RUN
033200      END-IF.
033300
033400      IF NOT FS-EXPEXP-OK
033500         DISPLAY 'EXPPOST - ERROR OPENING EXPENSE-EXPORT: ' FS-EXPEXP
033600         STOP RUN
033700      END-IF.
033800
033900      IF NOT FS-EXPRPT-OK
034000         DISPLAY 'EXPPOST - ERROR OPENING EXPENSE-REPORT: ' FS-EXPRPT
034100         STOP RUN
034200      END-IF.
034300
034400  1100-ABRIR-ARCHIVOS-FIN.
034500      EXIT.
034600*----------------------------------------------------------------*
034700  1200-INICIALIZAR-VARIABLES.
034710*    COUNTERS AND ACCUMULATORS ONLY - THE CATEGORY AND EXPENSE
034720*    TABLES THEMSELVES ARE CLEARED BY THEIR OWN LOAD PARAGRAPHS
034730*    BELOW, NOT HERE, SINCE THEY ARE BUILT FROM SCRATCH ANYWAY.
034800
034900      ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.
035000      ACCEPT WS-RUN-PARM-MONTH FROM CONSOLE.
035010*    A MISSING OR BLANK CONSOLE PARAMETER LEAVES WS-RUN-PARM-
035020*    MONTH AT ITS VALUE-ZERO DEFAULT, WHICH 3700 BELOW TREATS
035030*    AS "NO MONTHLY SECTION REQUESTED" RATHER THAN AN ERROR.
035100
035200      INITIALIZE WS-ACCUM-AREA, WS-CAT-TABLE-AREA, WS-EXP-TABLE-AREA.
035300
035400  1200-INICIALIZAR-VARIABLES-FIN.
035500      EXIT.
035600*----------------------------------------------------------------*
035700  1300-CARGAR-CATMASTER.
035710*    READS THE ENTIRE CATEGORY MASTER INTO WS-CAT-TABLE-AREA
035720*    BEFORE ANY TRANSACTION IS POSTED.  1305/1306 BELOW CATCH A
035730*    DUPLICATE CATEGORY NAME ON THE MASTER ITSELF (CR0390) SO A
035740*    KEYING ERROR AT DATA ENTRY DOES NOT SILENTLY DOUBLE-COUNT
035750*    A CATEGORY'S SPENDING LATER IN THE RUN.
035800
035900      READ CATEGORY-MASTER.
036000
036100      EVALUATE TRUE
036200          WHEN FS-CATMAST-OK
036210               PERFORM 1305-VERIFICAR-DUPLICADO
036220                  THRU 1305-VERIFICAR-DUPLICADO-FIN
036230               IF WS-DUP-NOT-FOUND
036300                  PERFORM 1310-AGREGAR-CATEGORIA
036400                     THRU 1310-AGREGAR-CATEGORIA-FIN
036410               ELSE
036420                  DISPLAY 'EXPPOST - DUPLICATE CATEGORY NAME '
036430                          'SKIPPED AT LOAD: ' CAT-NAME
036440               END-IF
036500          WHEN FS-CATMAST-EOF OR FS-CATMAST-NFD
036600               CONTINUE
036610*    EOF ENDS THE PERFORM...UNTIL LOOP IN 1000 NORMALLY; NFD
036620*    (NO CATEGORY-MASTER FILE AT ALL, STATUS 35) FALLS THROUGH
036630*    THE SAME WAY SO A BRAND-NEW SHOP LOADS AN EMPTY TABLE
036640*    AND LETS 1400 SEED IT, INSTEAD OF ABENDING ON THE READ.
036700          WHEN OTHER
036800               DISPLAY 'EXPPOST - ERROR READING CATEGORY-MASTER: '
036900                       FS-CATMAST
037000               STOP RUN
037010*    ANY STATUS BESIDES 00/10/35 IS TREATED AS UNRECOVERABLE -
037020*    A DAMAGED OR MIS-CATALOGUED MASTER FILE IS NOT SOMETHING
037030*    THIS PROGRAM CAN PATCH AROUND MID-RUN.
037100      END-EVALUATE.
037200
037300  1300-CARGAR-CATMASTER-FIN.
037400      EXIT.
037410*----------------------------------------------------------------*
037420*   CR0390 - CASE-BLIND DUPLICATE NAME CHECK.  BOTH NAMES ARE
037430*   UPPERCASED INTO SCRATCH FIELDS BEFORE THE COMPARE SO "CASH"
037440*   AND "Cash" ARE TREATED AS THE SAME CATEGORY; THE STANDARD
037450*   CATEGORIES SEEDED BY 1420-AGREGAR-DEFAULT ARE WHAT THIS MOSTLY
037460*   PROTECTS, SINCE THE MASTER IS RE-READ TOP TO BOTTOM EVERY RUN.
037470  1305-VERIFICAR-DUPLICADO.
037480*    COMPARES THE JUST-READ CATEGORY AGAINST EVERY ENTRY ALREADY
037490*    IN THE TABLE, NOT JUST THE PREVIOUS ONE - THE MASTER IS NOT
037500*    GUARANTEED TO BE IN NAME ORDER, SO A FULL SCAN IS THE ONLY
037510*    SAFE WAY TO CATCH A DUPLICATE (CR0390).
037520
037530      SET WS-DUP-NOT-FOUND TO TRUE.
037540      MOVE CAT-NAME TO WS-DUP-NEW-NAME.
037550      INSPECT WS-DUP-NEW-NAME CONVERTING LOWER-CASE-LETTERS
037560                                      TO UPPER-CASE-LETTERS.
037570
037580      PERFORM 1306-COMPARAR-NOMBRE-CAT
037590         THRU 1306-COMPARAR-NOMBRE-CAT-FIN
037600         VARYING WS-CAT-IDX FROM 1 BY 1
037610         UNTIL WS-CAT-IDX > WS-CAT-COUNT OR WS-DUP-IS-FOUND.
037620
037630  1305-VERIFICAR-DUPLICADO-FIN.
037640      EXIT.
037650*----------------------------------------------------------------*
037660  1306-COMPARAR-NOMBRE-CAT.
037670*    BROKEN OUT OF 1305 SO THE SAME NAME-COMPARE LOGIC CAN BE
037680*    PERFORMED FOR EACH TABLE SLOT IN TURN WITHOUT AN INLINE
037690*    PERFORM, WHICH THIS SHOP'S CODING STANDARD DOES NOT ALLOW.
037700
037710      MOVE WS-CAT-NAME (WS-CAT-IDX) TO WS-DUP-OLD-NAME.
037720      INSPECT WS-DUP-OLD-NAME CONVERTING LOWER-CASE-LETTERS
037730                                      TO UPPER-CASE-LETTERS.
037740
037750      IF WS-DUP-NEW-NAME = WS-DUP-OLD-NAME
037760         SET WS-DUP-IS-FOUND TO TRUE
037770      END-IF.
037780
037790  1306-COMPARAR-NOMBRE-CAT-FIN.
037800      EXIT.
037810*----------------------------------------------------------------*
037820  1310-AGREGAR-CATEGORIA.
037830*    APPENDS THE MASTER'S CATEGORY TO THE IN-MEMORY TABLE ONLY
037840*    WHEN 1305 FOUND NO DUPLICATE - A DUPLICATE NAME IS LOGGED
037850*    AND SKIPPED RATHER THAN HALTING THE WHOLE RUN, SINCE ONE
037860*    BAD MASTER ROW SHOULD NOT STOP EVERY MEMBER'S POSTING.
037870
037880      ADD 1 TO WS-CAT-COUNT.
037900      SET WS-CAT-IDX TO WS-CAT-COUNT.
038000
038100      MOVE CAT-ID          TO WS-CAT-ID (WS-CAT-IDX).
038200      MOVE CAT-NAME        TO WS-CAT-NAME (WS-CAT-IDX).
038300      MOVE CAT-GROUP       TO WS-CAT-GROUP (WS-CAT-IDX).
038400      MOVE CAT-DEFAULT-SW  TO WS-CAT-DEFAULT-SW (WS-CAT-IDX).
038500      MOVE CAT-BUDGET-SW   TO WS-CAT-BUDGET-SW (WS-CAT-IDX).
038600      MOVE CAT-BUDGET-AMT  TO WS-CAT-BUDGET-AMT (WS-CAT-IDX).
038700      MOVE ZERO            TO WS-CAT-RUN-TOTAL (WS-CAT-IDX).
038800      MOVE ZERO            TO WS-CAT-RUN-COUNT (WS-CAT-IDX).
038810      MOVE 'N'             TO WS-CAT-NEW-SW (WS-CAT-IDX).
038900
039000  1310-AGREGAR-CATEGORIA-FIN.
039100      EXIT.
039200*----------------------------------------------------------------*
039300  1400-VERIFICAR-DEFAULTS.
039310*    A NEW SHOP MAY START WITH AN EMPTY OR INCOMPLETE CATEGORY
039320*    MASTER - THIS PARAGRAPH MAKES SURE ALL EIGHT STANDARD
039330*    CATEGORIES (CR0244) EXIST IN THE TABLE BEFORE POSTING
039340*    BEGINS, ADDING ANY THAT ARE MISSING RATHER THAN REJECTING
039350*    TRANSACTIONS THAT WOULD OTHERWISE HAVE NOWHERE TO POST.
039400
039500      SET WS-CAT-NOT-FOUND TO TRUE.
039600
039700      PERFORM 1410-BUSCAR-DEFAULT
039800         THRU 1410-BUSCAR-DEFAULT-FIN
039900         VARYING WS-CAT-IDX FROM 1 BY 1
040000         UNTIL WS-CAT-IDX > WS-CAT-COUNT OR WS-CAT-FOUND.
040100
040200      IF WS-CAT-NOT-FOUND
040300         PERFORM 1420-AGREGAR-DEFAULT
040400            THRU 1420-AGREGAR-DEFAULT-FIN
040500      END-IF.
040600
040700  1400-VERIFICAR-DEFAULTS-FIN.
040800      EXIT.
040900*----------------------------------------------------------------*
041000  1410-BUSCAR-DEFAULT.
041010*    MATCHES BY DEFAULT-CATEGORY ID, NOT NAME - A SHOP THAT HAS
041020*    RENAMED A STANDARD CATEGORY ON ITS OWN MASTER SHOULD NOT
041030*    GET A SECOND, DUPLICATE DEFAULT ROW ADDED UNDER ITS OLD
041040*    STANDARD NAME.
041100
041200      IF WS-CAT-ID (WS-CAT-IDX) = WS-DFC-ID (WS-DFC-IDX)
041300         SET WS-CAT-FOUND TO TRUE
041400      END-IF.
041500
041600  1410-BUSCAR-DEFAULT-FIN.
041700      EXIT.
041800*----------------------------------------------------------------*
041900  1420-AGREGAR-DEFAULT.
041910*    A DEFAULT CATEGORY ADDED HERE IS FLAGGED WS-CAT-IS-NEW
041920*    (CR0391) SO 1450/1460 BELOW KNOW TO WRITE IT BACK TO THE
041930*    MASTER FILE AT END OF RUN - THE MASTER GROWS ONLY AS FAST
041940*    AS A GENUINE GAP IS FOUND, NEVER ON EVERY RUN.
042000
042100      ADD 1 TO WS-CAT-COUNT.
042200      SET WS-CAT-IDX TO WS-CAT-COUNT.
042300
042400      MOVE WS-DFC-ID (WS-DFC-IDX)    TO WS-CAT-ID (WS-CAT-IDX).
042500      MOVE WS-DFC-NAME (WS-DFC-IDX)  TO WS-CAT-NAME (WS-CAT-IDX).
042600      MOVE WS-DFC-GROUP (WS-DFC-IDX) TO WS-CAT-GROUP (WS-CAT-IDX).
042700      MOVE 'Y'                       TO WS-CAT-DEFAULT-SW (WS-CAT-IDX).
042800      MOVE 'N'                       TO WS-CAT-BUDGET-SW (WS-CAT-IDX).
042900      MOVE ZERO                      TO WS-CAT-BUDGET-AMT (WS-CAT-IDX).
043000      MOVE ZERO                      TO WS-CAT-RUN-TOTAL (WS-CAT-IDX).
043100      MOVE ZERO                      TO WS-CAT-RUN-COUNT (WS-CAT-IDX).
043150*    CR0391 - FLAG THIS ENTRY SO 1450 BELOW WRITES IT BACK TO
043160*   THE MASTER; ENTRIES LOADED BY 1310 WERE ALREADY ON THE FILE.
043170      MOVE 'Y'                       TO WS-CAT-NEW-SW (WS-CAT-IDX).
043200
043300  1420-AGREGAR-DEFAULT-FIN.
043400      EXIT.
043401*----------------------------------------------------------------*
043402*   CR0391 - ANY STANDARD CATEGORY THE MASTER DID NOT CARRY WAS
043403*   SEEDED INTO THE TABLE ABOVE BY 1420; THIS STEP APPENDS THOSE
043404*   SAME SEEDED ENTRIES TO CATEGORY-MASTER SO THEY ARE ON FILE
043405*   FOR THE NEXT RUN AND THE TABLE IS NOT SILENTLY REBUILT FROM
043406*   SCRATCH EVERY TIME THIS PROGRAM EXECUTES.  THE FILE HAS TO BE
043407*   CLOSED AND REOPENED EXTEND BECAUSE A SEQUENTIAL FILE OPENED
043408*   I-O WILL REWRITE A RECORD JUST READ BUT WILL NOT APPEND A
043409*   BRAND NEW ONE PAST THE LAST RECORD ON THE FILE.
043411  1450-GRABAR-DEFAULTS-NUEVOS.
043412*    SCANS THE WHOLE TABLE FOR WS-CAT-IS-NEW ENTRIES AND WRITES
043413*    EACH ONE BACK TO CATMAST (CR0391) - WITHOUT THIS STEP THE
043414*    NEXT RUN WOULD RE-ADD THE SAME DEFAULT CATEGORY EVERY TIME
043415*    SINCE THE MASTER WOULD NEVER ACTUALLY GAIN THE ROW.
043425
043435      CLOSE CATEGORY-MASTER.
043445      OPEN EXTEND CATEGORY-MASTER.
043455
043465      PERFORM 1460-ESCRIBIR-DEFAULT-NUEVO
043475         THRU 1460-ESCRIBIR-DEFAULT-NUEVO-FIN
043485         VARYING WS-CAT-IDX FROM 1 BY 1
043495         UNTIL WS-CAT-IDX > WS-CAT-COUNT.
043505
043515  1450-GRABAR-DEFAULTS-NUEVOS-FIN.
043525      EXIT.
043535*----------------------------------------------------------------*
043545  1460-ESCRIBIR-DEFAULT-NUEVO.
043555*    ONE MASTER WRITE PER NEW DEFAULT - SEPARATED FROM 1450 SO
043565*    THE WRITE-FAILURE HANDLING LIVES IN ONE PLACE AND IS NOT
043575*    REPEATED INLINE FOR EVERY TABLE ENTRY THAT QUALIFIES.
043585
043595      IF WS-CAT-IS-NEW (WS-CAT-IDX)
043605         MOVE WS-CAT-ID (WS-CAT-IDX)         TO CAT-ID
043615         MOVE WS-CAT-NAME (WS-CAT-IDX)       TO CAT-NAME
043625         MOVE WS-CAT-GROUP (WS-CAT-IDX)      TO CAT-GROUP
043635         MOVE WS-CAT-DEFAULT-SW (WS-CAT-IDX) TO CAT-DEFAULT-SW
043645         MOVE WS-CAT-BUDGET-SW (WS-CAT-IDX)  TO CAT-BUDGET-SW
043655         MOVE WS-CAT-BUDGET-AMT (WS-CAT-IDX) TO CAT-BUDGET-AMT
043665         WRITE CATMAST-RECORD
043675         IF NOT FS-CATMAST-OK
043685            DISPLAY 'EXPPOST - ERROR WRITING CATEGORY-MASTER: '
043695                    FS-CATMAST
043705         END-IF
043715      END-IF.
043725
043735  1460-ESCRIBIR-DEFAULT-NUEVO-FIN.
043745      EXIT.
043755*----------------------------------------------------------------*
043765  1500-ESCRIBIR-ENCABEZADO-EXCEPCION.
043775*    PRINTS THE EXCEPTION-LOG HEADING ONCE, THE FIRST TIME A
043785*    REJECTED OR BUDGET-FLAGGED TRANSACTION IS ENCOUNTERED - A
044410*    RUN WITH NO EXCEPTIONS AT ALL NEVER PRINTS THIS HEADING,
044420*    SO A CLEAN RUN'S EXCEPTION LOG STAYS EMPTY, NOT HEADER-ONLY.
044430
044440      MOVE WS-RPT-EXC-TITLE   TO WS-EXPRPT-RECORD.
044450      WRITE WS-EXPRPT-RECORD.
044460
044470      MOVE WS-RPT-EXC-COL-HDR TO WS-EXPRPT-RECORD.
044480      WRITE WS-EXPRPT-RECORD.
044490
044500  1500-ESCRIBIR-ENCABEZADO-EXCEPCION-FIN.
044510      EXIT.
044600*----------------------------------------------------------------*
044700  2000-PROCESAR-PROGRAMA.
044710*    THE CENTRAL READ/VALIDATE/POST LOOP - ONE TRANSACTION IN,
044720*    ONE POSTED EXPENSE OR ONE REJECTED-TRANSACTION LOG LINE
044730*    OUT, EVERY TIME THROUGH.  NOTHING BELOW THIS PARAGRAPH
044740*    TOUCHES THE CATEGORY MASTER AGAIN - THAT TABLE IS FROZEN
044750*    FOR THE REST OF THE RUN ONCE POSTING STARTS.
044800
044900      PERFORM 2100-LEER-TRANSACCION
045000         THRU 2100-LEER-TRANSACCION-FIN.
045110*    ONCE EOF IS SET THE IF BELOW SIMPLY FALLS THROUGH -
045120*    THERE IS NO FINAL PARTIAL TRANSACTION TO PROCESS, SINCE
045130*    THE READ ABOVE ALREADY FAILED TO DELIVER ONE.
045140
045200      IF NOT FS-EXPTRAN-EOF
045300
045400         PERFORM 2200-VALIDAR-TRANSACCION
045500            THRU 2200-VALIDAR-TRANSACCION-FIN
045600
045700         IF WS-TRANS-VALIDA
045800            PERFORM 2400-ACUMULAR-TRANSACCION
045900               THRU 2400-ACUMULAR-TRANSACCION-FIN
046000            PERFORM 2500-VERIFICAR-PRESUPUESTO
046100               THRU 2500-VERIFICAR-PRESUPUESTO-FIN
046200         ELSE
046300            PERFORM 2300-RECHAZAR-TRANSACCION
046400               THRU 2300-RECHAZAR-TRANSACCION-FIN
046500         END-IF
046600
046700      END-IF.
046800
046900  2000-PROCESAR-PROGRAMA-FIN.
047000      EXIT.
047100*----------------------------------------------------------------*
047200  2100-LEER-TRANSACCION.
047210*    AT-END SETS WS-EOF-TRANS RATHER THAN FALLING THROUGH -
047220*    EVERY CALLER OF THIS PARAGRAPH TESTS THE SWITCH IMMEDIATELY
047230*    AFTERWARD SO A SHORT OR EMPTY TRANSACTION FILE IS NOT
047240*    MISTAKEN FOR A READ ERROR.
047300
047400      READ EXPENSE-TRANS.
047500
047600      EVALUATE TRUE
047700          WHEN FS-EXPTRAN-OK OR FS-EXPTRAN-EOF
047800               CONTINUE
047900          WHEN OTHER
048000               DISPLAY 'EXPPOST - ERROR READING EXPENSE-TRANS: '
048100                       FS-EXPTRAN
048200               STOP RUN
048300      END-EVALUATE.
048400
048500  2100-LEER-TRANSACCION-FIN.
048600      EXIT.
048700*----------------------------------------------------------------*
048800  2200-VALIDAR-TRANSACCION.
048810*    EVERY EDIT BELOW RUNS IN A FIXED ORDER AND STOPS AT THE
048820*    FIRST FAILURE - A TRANSACTION WITH SEVERAL THINGS WRONG
048830*    WITH IT STILL GETS EXACTLY ONE REJECT REASON ON THE
048840*    EXCEPTION LOG, NOT A LIST OF EVERYTHING THAT FAILED.
048900
049000      SET WS-TRANS-VALIDA TO TRUE.
049100      SET WS-CAT-NOT-FOUND TO TRUE.
049200      MOVE SPACES TO WS-EXC-REASON.
049310*    THE SCAN BELOW ONLY HAS TO WALK AS FAR AS THE FIRST
049320*    MATCH OR THE END OF THE TABLE - WS-CAT-FOUND STOPS THE
049330*    PERFORM'S VARYING CLAUSE AS SOON AS A HIT IS MADE.
049340
049400      PERFORM 2210-BUSCAR-CATEGORIA
049500         THRU 2210-BUSCAR-CATEGORIA-FIN
049600         VARYING WS-CAT-IDX FROM 1 BY 1
049700         UNTIL WS-CAT-IDX > WS-CAT-COUNT OR WS-CAT-FOUND.
049800
049900      IF WS-CAT-NOT-FOUND
050000         MOVE 'CATEGORY NOT FOUND IN MASTER' TO WS-EXC-REASON
050100         SET WS-TRANS-INVALIDA TO TRUE
050200      END-IF.
050300
050400      IF WS-TRANS-VALIDA AND EXP-AMOUNT NOT NUMERIC
050500         MOVE 'AMOUNT NOT NUMERIC' TO WS-EXC-REASON
050600         SET WS-TRANS-INVALIDA TO TRUE
050700      END-IF.
050800
050900      IF WS-TRANS-VALIDA AND EXP-AMOUNT NOT > ZERO
051000         MOVE 'AMOUNT NOT GREATER THAN ZERO' TO WS-EXC-REASON
051100         SET WS-TRANS-INVALIDA TO TRUE
051200      END-IF.
051210*    A ZERO OR NEGATIVE AMOUNT IS REJECTED EVEN THOUGH IT MIGHT
051220*    BE NUMERICALLY VALID - AN EXPENSE OF ZERO IS NOT AN EXPENSE
051230*    AT ALL, AND A NEGATIVE FIGURE BELONGS ON A CREDIT OR
051240*    REFUND FEED THIS PROGRAM DOES NOT HANDLE.
051300
051400  2200-VALIDAR-TRANSACCION-FIN.
051500      EXIT.
051600*----------------------------------------------------------------*
051700  2210-BUSCAR-CATEGORIA.
051710*    A LINEAR SCAN OF THE CATEGORY TABLE - FIFTY ENTRIES AT
051720*    MOST, SO A SEQUENTIAL SEARCH COSTS NOTHING COMPARED TO THE
051730*    I/O ALREADY DONE TO READ THE TRANSACTION ITSELF.
051800
051900      IF WS-CAT-ID (WS-CAT-IDX) = EXP-CAT-ID
052000         SET WS-CAT-FOUND TO TRUE
052100      END-IF.
052200
052300  2210-BUSCAR-CATEGORIA-FIN.
052400      EXIT.
052500*----------------------------------------------------------------*
052600  2300-RECHAZAR-TRANSACCION.
052610*    LOGS THE TRANSACTION TO THE EXCEPTION SECTION OF THE
052620*    PRINTED REPORT AND COUNTS IT - A REJECTED TRANSACTION IS
052630*    NEVER POSTED TO WS-EXP-TABLE-AREA, SO IT CANNOT LEAK INTO
052640*    ANY DOWNSTREAM TOTAL OR SUMMARY.
052700
052800      ADD 1 TO WS-TOTAL-REJECTED.
052900
053000      MOVE EXP-ID          TO WS-RPT-EXC-EXP-ID.
053100      MOVE EXP-CAT-ID       TO WS-RPT-EXC-CAT-ID.
053200      MOVE WS-EXC-REASON    TO WS-RPT-EXC-REASON.
053210*    WS-RPT-EXC-DETAIL IS A REDEFINITION OF THE SAME PRINT
053220*    LINE AREA USED FOR EVERY OTHER REPORT SECTION - IT IS
053230*    ONLY EVER MOVED INTO WS-EXPRPT-RECORD, NEVER READ BACK.
053300      MOVE WS-RPT-EXC-DETAIL TO WS-EXPRPT-RECORD.
053400      WRITE WS-EXPRPT-RECORD.
053500
053600  2300-RECHAZAR-TRANSACCION-FIN.
053700      EXIT.
053800*----------------------------------------------------------------*
053900  2400-ACUMULAR-TRANSACCION.
053910*    BUILDS THE NEXT EXPENSE-TABLE ENTRY AND ROLLS ITS AMOUNT
053920*    INTO BOTH THE CATEGORY TOTAL AND THE RUN GRAND TOTAL IN
053930*    THE SAME PASS - THERE IS NO SEPARATE SUMMARIZATION STEP
053940*    LATER THAT RE-ADDS THESE SAME AMOUNTS.
054000
054100      ADD 1 TO WS-TOTAL-POSTED.
054200      ADD EXP-AMOUNT TO WS-CAT-RUN-TOTAL (WS-CAT-IDX).
054300      ADD 1           TO WS-CAT-RUN-COUNT (WS-CAT-IDX).
054400      ADD EXP-AMOUNT TO WS-GRAND-TOTAL.
054500
054600      ADD 1 TO WS-EXP-COUNT.
054700      SET WS-EXP-IDX TO WS-EXP-COUNT.
054800
054900      MOVE EXP-ID             TO WS-EXP-ID (WS-EXP-IDX).
055000      MOVE EXP-DATE            TO WS-EXP-DATE (WS-EXP-IDX).
055100      MOVE EXP-CAT-ID          TO WS-EXP-CAT-ID (WS-EXP-IDX).
055200      MOVE EXP-AMOUNT          TO WS-EXP-AMOUNT (WS-EXP-IDX).
055300      MOVE EXP-DESC            TO WS-EXP-DESC (WS-EXP-IDX).
055310*    EVERY FIELD ON THE TRANSACTION RECORD IS COPIED INTO THE
055320*    TABLE HERE EXCEPT EXP-RECURRING-SW, WHICH GETS ITS OWN
055330*    MOVE NEXT - KEEPING THE SWITCH MOVE SEPARATE MADE IT
055340*    EASIER TO SPOT WHEN THIS PARAGRAPH WAS ORIGINALLY WRITTEN.*
055400      MOVE EXP-RECURRING-SW    TO WS-EXP-RECURRING-SW (WS-EXP-IDX).
055500
055600  2400-ACUMULAR-TRANSACCION-FIN.
055700      EXIT.
055800*----------------------------------------------------------------*
055900  2500-VERIFICAR-PRESUPUESTO.
055910*    A BUDGET ALERT IS INFORMATIONAL ONLY (CR0392) - IT NEVER
055920*    REJECTS THE TRANSACTION, IT ONLY ADDS A LINE TO THE
055930*    EXCEPTION SECTION SO THE MEMBER'S STATEMENT CAN FLAG THAT
055940*    A CATEGORY WENT OVER ITS MONTHLY LIMIT.
056000
056100      IF WS-CAT-HAS-BUDGET (WS-CAT-IDX)
056200
056300         COMPUTE WS-BUDGET-PCT ROUNDED =
056400                 (WS-CAT-RUN-TOTAL (WS-CAT-IDX) /
056500                  WS-CAT-BUDGET-AMT (WS-CAT-IDX)) * 100
056600
056700         EVALUATE TRUE
056800             WHEN WS-BUDGET-PCT >= 100
056900                  DISPLAY 'EXPPOST - BUDGET EXCEEDED - '
057000                          WS-CAT-ID (WS-CAT-IDX) ' TOTAL '
057100                          WS-CAT-RUN-TOTAL (WS-CAT-IDX) ' BUDGET '
057200                          WS-CAT-BUDGET-AMT (WS-CAT-IDX)
057300             WHEN WS-BUDGET-PCT >= 80
057400                  DISPLAY 'EXPPOST - APPROACHING BUDGET - '
057500                          WS-CAT-ID (WS-CAT-IDX) ' PCT '
057600                          WS-BUDGET-PCT
057700             WHEN OTHER
057800                  CONTINUE
057810*    BETWEEN 80 AND 99 PERCENT IS A WARNING ONLY - THE 100
057820*    PERCENT BRANCH ABOVE IS WHAT A MEMBER CALLS AN OVERAGE;
057830*    ANYTHING UNDER 80 PERCENT IS UNREMARKABLE AND FALLS
057840*    THROUGH HERE WITH NOTHING PRINTED AT ALL.
057900         END-EVALUATE
058000
058100      END-IF.
058200
058300  2500-VERIFICAR-PRESUPUESTO-FIN.
058400      EXIT.
058500*----------------------------------------------------------------*
058600  3000-FINALIZAR-PROGRAMA.
058610*    END-OF-RUN PROCESSING IN A FIXED ORDER - ROLLOVER FIRST SO
058620*    ANY NEW RECURRING-EXPENSE ROWS ARE IN THE TABLE BEFORE THE
058630*    SORT AND REPORT STEPS THAT FOLLOW, THEN THE TWO EXCHANGE
058640*    SORTS, THEN THE THREE REPORT SECTIONS, THEN FILE CLOSE.
058700
058800      IF WS-TOTAL-REJECTED = ZERO
058810*    A CLEAN-RUN MESSAGE ONLY, NOT A HEADING - IF THE EXCEPTION
058820*    HEADING FROM 1500 NEVER PRINTED BECAUSE THERE WAS NOTHING
058830*    TO REJECT, THIS LINE IS THE ONLY THING IN THE EXCEPTION
058840*    SECTION AT ALL, SO A REVIEWER KNOWS THE SECTION IS EMPTY
058850*    ON PURPOSE AND NOT BECAUSE THE REPORT STEP WAS SKIPPED.
058900         MOVE WS-RPT-EXC-NONE-LINE TO WS-EXPRPT-RECORD
059000         WRITE WS-EXPRPT-RECORD
059100      END-IF.
059200
059300      IF WS-ROLLOVER-REQUESTED
059400         PERFORM 3100-PROCESAR-ROLLOVER
059500            THRU 3100-PROCESAR-ROLLOVER-FIN
059600      END-IF.
059700
059800      PERFORM 3200-ORDENAR-EXPTABLE
059900         THRU 3200-ORDENAR-EXPTABLE-FIN.
060000
060100      PERFORM 3300-ESCRIBIR-EXPENSE-OUT
060200         THRU 3300-ESCRIBIR-EXPENSE-OUT-FIN
060300         VARYING WS-EXP-IDX FROM 1 BY 1
060400         UNTIL WS-EXP-IDX > WS-EXP-COUNT.
060500
060600      PERFORM 3400-ESCRIBIR-EXPORT
060700         THRU 3400-ESCRIBIR-EXPORT-FIN.
060800
060900      PERFORM 3500-ORDENAR-CATEGORIAS
061000         THRU 3500-ORDENAR-CATEGORIAS-FIN.
061100
061200      PERFORM 3600-ARMAR-RESUMEN-CATEGORIA
061300         THRU 3600-ARMAR-RESUMEN-CATEGORIA-FIN.
061400
061500      PERFORM 3700-ARMAR-REPORTE-MENSUAL
061600         THRU 3700-ARMAR-REPORTE-MENSUAL-FIN.
061700
061800      PERFORM 3800-CERRAR-ARCHIVOS
061900         THRU 3800-CERRAR-ARCHIVOS-FIN.
062000
062100  3000-FINALIZAR-PROGRAMA-FIN.
062200      EXIT.
062300*----------------------------------------------------------------*
062400*   RECURRING-EXPENSE ROLLOVER - EACH ACCEPTED EXPENSE MARKED
062500*   RECURRING GETS A COPY DATED ONE MONTH LATER, DAY CAPPED AT
062600*   28, APPENDED TO THE IN-MEMORY TABLE (CR0327)
062700*----------------------------------------------------------------*
062800  3100-PROCESAR-ROLLOVER.
062810*    SKIPPED ENTIRELY WHEN UPSI-0 IS OFF - OPERATIONS CONTROLS
062820*    WHETHER RECURRING EXPENSES ROLL FORWARD ON A GIVEN RUN
062830*    (CR0327), SO A SPECIAL CATCH-UP RUN CAN POST TRANSACTIONS
062840*    WITHOUT ALSO GENERATING NEXT MONTH'S RECURRING COPIES.
062900
063000      MOVE WS-EXP-COUNT TO WS-ORIGINAL-EXP-COUNT.
063100
063110*    THE VARYING CLAUSE BELOW RUNS TO WS-ORIGINAL-EXP-COUNT,
063120*    NOT WS-EXP-COUNT - THAT FREEZES THE SCAN AGAINST THE
063130*    GROWING TABLE, SO A JUST-ROLLED-FORWARD ENTRY NEVER GETS
063140*    ROLLED A SECOND TIME IN THE SAME RUN.
063200      PERFORM 3110-ROLAR-EXPENSE
063300         THRU 3110-ROLAR-EXPENSE-FIN
063400         VARYING WS-EXP-IDX FROM 1 BY 1
063500         UNTIL WS-EXP-IDX > WS-ORIGINAL-EXP-COUNT.
063600
063700  3100-PROCESAR-ROLLOVER-FIN.
063800      EXIT.
063900*----------------------------------------------------------------*
064000  3110-ROLAR-EXPENSE.
064010*    CALLS EXPROLL ONCE PER RECURRING EXPENSE TO GET THE NEXT
064020*    POSTING DATE, THEN APPENDS A NEW TABLE ENTRY FOR IT -
064030*    THE ORIGINAL ENTRY IS LEFT EXACTLY AS POSTED; ROLLOVER
064040*    NEVER REWRITES AN EXISTING ROW (SEE EXPROLL'S OWN HEADER).
064100
064200      IF WS-EXP-IS-RECURRING (WS-EXP-IDX)
064300
064400         MOVE WS-EXP-DATE (WS-EXP-IDX)(1:4) TO LK-ER-YYYY
064500         MOVE WS-EXP-DATE (WS-EXP-IDX)(5:2) TO LK-ER-MM
064600         MOVE WS-EXP-DATE (WS-EXP-IDX)(7:2) TO LK-ER-DD
064700
064800         CALL 'EXPROLL' USING LK-EXPROLL-ENTRADA, LK-EXPROLL-SALIDA
064900
065000         IF LK-ER-COD-ERROR-O = SPACES
065100
065200            ADD 1 TO WS-EXP-COUNT
065300            SET WS-SORT-OUTER TO WS-EXP-COUNT
065400
065500            MOVE WS-EXP-ID (WS-EXP-IDX)
065600                              TO WS-EXP-ID (WS-SORT-OUTER)
065700            MOVE WS-EXP-CAT-ID (WS-EXP-IDX)
065800                              TO WS-EXP-CAT-ID (WS-SORT-OUTER)
065900            MOVE WS-EXP-AMOUNT (WS-EXP-IDX)
066000                              TO WS-EXP-AMOUNT (WS-SORT-OUTER)
066100            MOVE WS-EXP-DESC (WS-EXP-IDX)
066200                              TO WS-EXP-DESC (WS-SORT-OUTER)
066300            MOVE 'Y'          TO WS-EXP-RECURRING-SW (WS-SORT-OUTER)
066400
066500            MOVE LK-ER-NEW-YYYY TO WS-EXP-DATE (WS-SORT-OUTER)(1:4)
066600            MOVE LK-ER-NEW-MM   TO WS-EXP-DATE (WS-SORT-OUTER)(5:2)
066700            MOVE LK-ER-NEW-DD   TO WS-EXP-DATE (WS-SORT-OUTER)(7:2)
066800
066900            ADD 1 TO WS-TOTAL-ROLLED
067000*    LK-ER-COD-ERROR-O = SPACES MEANS EXPROLL ACCEPTED THE OLD
067005*    DATE AND HANDED BACK A VALID NEW ONE - A NON-SPACE CODE
067006*    MEANS THE OLD DATE FAILED EXPROLL'S OWN RANGE EDIT, AND
067007*    NO NEW ROW IS ADDED FOR THAT EXPENSE THIS RUN.
067100         END-IF
067200
067300      END-IF.
067400
067500  3110-ROLAR-EXPENSE-FIN.
067600      EXIT.
067700*----------------------------------------------------------------*
067800*   STRAIGHT INSERTION SORT, POSTED-EXPENSE TABLE, DATE
067900*   DESCENDING (CR0352)
068000*----------------------------------------------------------------*
068100  3200-ORDENAR-EXPTABLE.
068110*    A PLAIN EXCHANGE SORT, NOT A SORT VERB - FIVE HUNDRED ROWS
068120*    AT MOST IS SMALL ENOUGH THAT AN IN-MEMORY BUBBLE SORT COSTS
068130*    NOTHING NOTICEABLE, AND IT KEEPS THIS PROGRAM FROM NEEDING
068140*    A SEPARATE SORT-WORK FILE AND ITS OWN DD CARD.
068200
068300      IF WS-EXP-COUNT > 1
068400         PERFORM 3210-PASADA-EXTERNA
068500            THRU 3210-PASADA-EXTERNA-FIN
068600            VARYING WS-SORT-OUTER FROM 2 BY 1
068700            UNTIL WS-SORT-OUTER > WS-EXP-COUNT
068800      END-IF.
068900
069000  3200-ORDENAR-EXPTABLE-FIN.
069100      EXIT.
069200*----------------------------------------------------------------*
069300  3210-PASADA-EXTERNA.
069310*    ONE OUTER PASS OF THE EXCHANGE SORT - DRIVES 3220 ACROSS
069320*    THE WHOLE TABLE ONCE PER CALL, COUNTING DOWN SO THE
069330*    ALREADY-SORTED TAIL NEVER HAS TO BE RE-COMPARED.
069400
069500      SET WS-EXP-IDX TO WS-SORT-OUTER.
069600
069700      MOVE WS-EXP-ID (WS-SORT-OUTER)          TO WS-SORT-HOLD-ID.
069800      MOVE WS-EXP-DATE (WS-SORT-OUTER)        TO WS-SORT-HOLD-DATE.
069900      MOVE WS-EXP-CAT-ID (WS-SORT-OUTER)      TO WS-SORT-HOLD-CAT-ID.
070000      MOVE WS-EXP-AMOUNT (WS-SORT-OUTER)      TO WS-SORT-HOLD-AMOUNT.
070100      MOVE WS-EXP-DESC (WS-SORT-OUTER)        TO WS-SORT-HOLD-DESC.
070200      MOVE WS-EXP-RECURRING-SW (WS-SORT-OUTER)
070300                                               TO WS-SORT-HOLD-RECUR-SW.
070400
070500      COMPUTE WS-SORT-INNER = WS-SORT-OUTER - 1.
070600
070700      PERFORM 3220-DESPLAZAR-MAYORES
070800         THRU 3220-DESPLAZAR-MAYORES-FIN
070900         UNTIL WS-SORT-INNER = 0
071000            OR WS-EXP-DATE (WS-SORT-INNER) >= WS-SORT-HOLD-DATE.
071100
071200      COMPUTE WS-EXP-IDX = WS-SORT-INNER + 1.
071300
071400      MOVE WS-SORT-HOLD-ID      TO WS-EXP-ID (WS-EXP-IDX).
071500      MOVE WS-SORT-HOLD-DATE    TO WS-EXP-DATE (WS-EXP-IDX).
071600      MOVE WS-SORT-HOLD-CAT-ID  TO WS-EXP-CAT-ID (WS-EXP-IDX).
071700      MOVE WS-SORT-HOLD-AMOUNT  TO WS-EXP-AMOUNT (WS-EXP-IDX).
071800      MOVE WS-SORT-HOLD-DESC    TO WS-EXP-DESC (WS-EXP-IDX).
071900      MOVE WS-SORT-HOLD-RECUR-SW
072000                                TO WS-EXP-RECURRING-SW (WS-EXP-IDX).
072100
072200  3210-PASADA-EXTERNA-FIN.
072300      EXIT.
072400*----------------------------------------------------------------*
072500  3220-DESPLAZAR-MAYORES.
072510*    A SINGLE COMPARE-AND-SWAP STEP, KEYED ON POSTING DATE -
072520*    TRANSACTIONS ON THE PRINTED LISTING COME OUT OLDEST FIRST,
072530*    MATCHING HOW A MEMBER EXPECTS TO READ A STATEMENT.
072600
072700      SET WS-EXP-IDX TO WS-SORT-INNER.
072800      COMPUTE WS-SORT-OUTER = WS-SORT-INNER + 1.
072900
073000      MOVE WS-EXP-ID (WS-EXP-IDX)       TO WS-EXP-ID (WS-SORT-OUTER).
073100      MOVE WS-EXP-DATE (WS-EXP-IDX)     TO WS-EXP-DATE (WS-SORT-OUTER).
073200      MOVE WS-EXP-CAT-ID (WS-EXP-IDX)   TO WS-EXP-CAT-ID (WS-SORT-OUTER).
073300      MOVE WS-EXP-AMOUNT (WS-EXP-IDX)   TO WS-EXP-AMOUNT (WS-SORT-OUTER).
073400      MOVE WS-EXP-DESC (WS-EXP-IDX)     TO WS-EXP-DESC (WS-SORT-OUTER).
073500      MOVE WS-EXP-RECURRING-SW (WS-EXP-IDX)
073600                              TO WS-EXP-RECURRING-SW (WS-SORT-OUTER).
073700
073800      SUBTRACT 1 FROM WS-SORT-INNER.
073900
074000  3220-DESPLAZAR-MAYORES-FIN.
074100      EXIT.
074200*----------------------------------------------------------------*
074300  3300-ESCRIBIR-EXPENSE-OUT.
074310*    WRITES THE SORTED TABLE TO EXPENSE-OUT, ONE RECORD PER
074320*    POSTED EXPENSE, IN THE SAME DATE ORDER JUST ESTABLISHED -
074330*    THIS IS THE FEED OTHER DOWNSTREAM JOBS PICK UP, SO THE
074340*    RECORD LAYOUT HERE MUST STAY IN STEP WITH COPYBOOK EXPTRAN.
074400
074500      INITIALIZE EXPTRAN-RECORD.
074600
074700      MOVE WS-EXP-ID (WS-EXP-IDX)          TO EXP-ID.
074800      MOVE WS-EXP-DATE (WS-EXP-IDX)        TO EXP-DATE.
074900      MOVE WS-EXP-CAT-ID (WS-EXP-IDX)      TO EXP-CAT-ID.
075000      MOVE WS-EXP-AMOUNT (WS-EXP-IDX)      TO EXP-AMOUNT.
075100      MOVE WS-EXP-DESC (WS-EXP-IDX)        TO EXP-DESC.
075200      MOVE WS-EXP-RECURRING-SW (WS-EXP-IDX) TO EXP-RECURRING-SW.
075300
075400      MOVE EXPTRAN-RECORD TO WS-EXPOUT-RECORD.
075410*    EXPENSE-OUT SHARES EXPTRAN'S RECORD LAYOUT EXACTLY - A
075420*    DOWNSTREAM JOB CAN READ THIS FILE WITH THE SAME COPYBOOK
075430*    USED TO PRODUCE IT, NO SEPARATE OUTPUT LAYOUT REQUIRED.
075500      WRITE WS-EXPOUT-RECORD.
075600
075700  3300-ESCRIBIR-EXPENSE-OUT-FIN.
075800      EXIT.
075900*----------------------------------------------------------------*
076000  3400-ESCRIBIR-EXPORT.
076010*    BUILDS THE DELIMITED SPREADSHEET COPY (CR0261) FROM THE
076020*    SAME SORTED TABLE AS 3300 ABOVE - A SEPARATE PASS RATHER
076030*    THAN A COMBINED WRITE, SINCE THE TWO OUTPUT LAYOUTS HAVE
076040*    NOTHING IN COMMON BEYOND THE SOURCE DATA.
076100
076200      MOVE 'ID,Amount,Date,Category,Description,Recurring'
076300                                 TO WS-EXPEXP-RECORD.
076400      WRITE WS-EXPEXP-RECORD.
076500
076600      PERFORM 3410-ESCRIBIR-LINEA-EXPORT
076700         THRU 3410-ESCRIBIR-LINEA-EXPORT-FIN
076800         VARYING WS-EXP-IDX FROM 1 BY 1
076900         UNTIL WS-EXP-IDX > WS-EXP-COUNT.
077000
077100  3400-ESCRIBIR-EXPORT-FIN.
077200      EXIT.
077300*----------------------------------------------------------------*
077400  3410-ESCRIBIR-LINEA-EXPORT.
077410*    ONE EXPORT LINE PER EXPENSE, COMMA-DELIMITED - 3420 BELOW
077420*    SUPPLIES THE CATEGORY NAME SINCE THE EXPENSE-TABLE ENTRY
077430*    ITSELF ONLY CARRIES THE CATEGORY ID, NOT ITS NAME TEXT.
077500
077600      MOVE 'UNKNOWN' TO WS-EXP-CAT-NAME-RESOLVED.
077700      SET WS-CAT-NOT-FOUND TO TRUE.
077800
077900      PERFORM 3420-BUSCAR-CAT-EXPORT
078000         THRU 3420-BUSCAR-CAT-EXPORT-FIN
078100         VARYING WS-CAT-IDX FROM 1 BY 1
078200         UNTIL WS-CAT-IDX > WS-CAT-COUNT OR WS-CAT-FOUND.
078300
078400      STRING WS-EXP-ID (WS-EXP-IDX)        DELIMITED BY SPACE
078500             ','                           DELIMITED BY SIZE
078600             WS-EXP-AMOUNT (WS-EXP-IDX)    DELIMITED BY SIZE
078700             ','                           DELIMITED BY SIZE
078800             WS-EXP-DATE (WS-EXP-IDX)      DELIMITED BY SIZE
078900             ','                           DELIMITED BY SIZE
079000             WS-EXP-CAT-NAME-RESOLVED      DELIMITED BY SIZE
079100             ','                           DELIMITED BY SIZE
079200             WS-EXP-DESC (WS-EXP-IDX)      DELIMITED BY SIZE
079300             ','                           DELIMITED BY SIZE
079400             WS-EXP-RECURRING-SW (WS-EXP-IDX) DELIMITED BY SIZE
079500        INTO WS-EXPEXP-RECORD.
079510*    SIX COMMA-SEPARATED FIELDS, NO TRAILING DELIMITER - THE
079520*    DOWNSTREAM SPREADSHEET LOAD SPLITS ON COMMA AND EXPECTS
079530*    EXACTLY SIX COLUMNS PER DATA ROW, MATCHING THE HEADER
079540*    LINE WRITTEN ONCE AT THE TOP OF 3400 ABOVE.
079600
079700      WRITE WS-EXPEXP-RECORD.
079800
079900  3410-ESCRIBIR-LINEA-EXPORT-FIN.
080000      EXIT.
080100*----------------------------------------------------------------*
080200  3420-BUSCAR-CAT-EXPORT.
080210*    A SECOND LOOKUP AGAINST THE SAME CATEGORY TABLE 2210 USED
080220*    DURING POSTING - KEPT AS ITS OWN PARAGRAPH RATHER THAN
080230*    SHARED WITH 2210 SINCE THIS ONE RUNS AFTER POSTING IS OVER
080240*    AND HAS NO REJECT PATH OF ITS OWN TO WORRY ABOUT.
080300
080400      IF WS-CAT-ID (WS-CAT-IDX) = WS-EXP-CAT-ID (WS-EXP-IDX)
080500         MOVE WS-CAT-NAME (WS-CAT-IDX) TO WS-EXP-CAT-NAME-RESOLVED
080600         SET WS-CAT-FOUND TO TRUE
080700      END-IF.
080800
080900  3420-BUSCAR-CAT-EXPORT-FIN.
081000      EXIT.
081100*----------------------------------------------------------------*
081200*   STRAIGHT INSERTION SORT, CATEGORY TABLE, RUN-TOTAL
081300*   DESCENDING - SMALL TABLE, SAME ALGORITHM AS 3200
081400*----------------------------------------------------------------*
081500  3500-ORDENAR-CATEGORIAS.
081510*    A SECOND, SEPARATE EXCHANGE SORT - THIS ONE ORDERS THE
081520*    CATEGORY TABLE BY RUN-TOTAL DESCENDING SO 3600'S HIGH/LOW
081530*    LINES CAN JUST READ SLOT 1 AND THE LAST SLOT, COMPLETELY
081540*    INDEPENDENT OF THE DATE ORDER 3200 ESTABLISHED ABOVE.
081600
081700      IF WS-CAT-COUNT > 1
081800         PERFORM 3510-PASADA-CAT
081900            THRU 3510-PASADA-CAT-FIN
082000            VARYING WS-SORT-OUTER FROM 2 BY 1
082100            UNTIL WS-SORT-OUTER > WS-CAT-COUNT
082200      END-IF.
082300
082400  3500-ORDENAR-CATEGORIAS-FIN.
082500      EXIT.
082600*----------------------------------------------------------------*
082700  3510-PASADA-CAT.
082710*    SAME OUTER-PASS SHAPE AS 3210 ABOVE, APPLIED TO THE
082720*    CATEGORY TABLE INSTEAD OF THE EXPENSE TABLE.
082800
082900      SET WS-CAT-IDX TO WS-SORT-OUTER.
083000      MOVE WS-CAT-ENTRY (WS-SORT-OUTER) TO WS-SORT-HOLD-CAT-ENTRY.
083100
083200      COMPUTE WS-SORT-INNER = WS-SORT-OUTER - 1.
083300
083400      PERFORM 3520-DESPLAZAR-CAT
083500         THRU 3520-DESPLAZAR-CAT-FIN
083600         UNTIL WS-SORT-INNER = 0
083700            OR WS-CAT-RUN-TOTAL (WS-SORT-INNER)
083800               >= WS-SHC-RUN-TOTAL.
083900
084000      COMPUTE WS-CAT-IDX = WS-SORT-INNER + 1.
084100      MOVE WS-SORT-HOLD-CAT-ENTRY TO WS-CAT-ENTRY (WS-CAT-IDX).
084200
084300  3510-PASADA-CAT-FIN.
084400      EXIT.
084500*----------------------------------------------------------------*
084600  3520-DESPLAZAR-CAT.
084610*    COMPARE-AND-SWAP ON RUN-TOTAL RATHER THAN DATE - BIGGEST
084620*    SPENDER ENDS UP IN SLOT 1 NO MATTER WHAT ORDER THE CATEGORY
084630*    MASTER HAPPENED TO BE READ IN AT LOAD TIME.
084700
084800      SET WS-CAT-IDX TO WS-SORT-INNER.
084900      COMPUTE WS-SORT-OUTER = WS-SORT-INNER + 1.
085000
085100      MOVE WS-CAT-ENTRY (WS-CAT-IDX) TO WS-CAT-ENTRY (WS-SORT-OUTER).
085200
085300      SUBTRACT 1 FROM WS-SORT-INNER.
085400
085500  3520-DESPLAZAR-CAT-FIN.
085600      EXIT.
085700*----------------------------------------------------------------*
085800  3600-ARMAR-RESUMEN-CATEGORIA.
085810*    PRINTS ONE LINE PER CATEGORY WITH ITS RUN-TOTAL SPENDING -
085820*    A CATEGORY WITH NO TRANSACTIONS THIS RUN STILL PRINTS,
085830*    SHOWING ZERO, SO THE SUMMARY ALWAYS ACCOUNTS FOR ALL FIFTY
085840*    POSSIBLE TABLE SLOTS THAT CAME BACK POPULATED.
085900
086000      MOVE WS-RUN-MM   TO WS-RPT-RUN-MM.
086100      MOVE WS-RUN-DD   TO WS-RPT-RUN-DD.
086200      MOVE WS-RUN-YYYY TO WS-RPT-RUN-YYYY.
086300
086400      MOVE WS-RPT-TITLE-LINE TO WS-EXPRPT-RECORD.
086500      WRITE WS-EXPRPT-RECORD.
086600
086700      MOVE WS-RPT-COL-HDR TO WS-EXPRPT-RECORD.
086800      WRITE WS-EXPRPT-RECORD.
086900
087000      MOVE 1 TO WS-HIGH-IDX.
087100      MOVE WS-CAT-COUNT TO WS-LOW-IDX.
087150*    CR0378 - HIGH/LOW RELY ON 3500'S SORT HAVING JUST PUT THE
087160*    CATEGORY TABLE IN RUN-TOTAL DESCENDING ORDER - SLOT 1 IS
087170*    ALWAYS THE BIGGEST SPENDER AND THE LAST SLOT IS ALWAYS THE
087180*    SMALLEST, SO NO SEPARATE MIN/MAX SCAN IS NEEDED HERE.
087200
087300      PERFORM 3610-IMPRIMIR-DETALLE-CATEGORIA
087400         THRU 3610-IMPRIMIR-DETALLE-CATEGORIA-FIN
087500         VARYING WS-CAT-IDX FROM 1 BY 1
087600         UNTIL WS-CAT-IDX > WS-CAT-COUNT.
087700
087800      MOVE WS-GRAND-TOTAL TO WS-RPT-GRAND-TOTAL.
087900      MOVE WS-RPT-GRAND-LINE TO WS-EXPRPT-RECORD.
088000      WRITE WS-EXPRPT-RECORD.
088100
088200      MOVE WS-CAT-NAME (WS-HIGH-IDX)       TO WS-RPT-HIGH-NAME.
088300      MOVE WS-CAT-RUN-TOTAL (WS-HIGH-IDX)  TO WS-RPT-HIGH-TOTAL.
088400      MOVE WS-RPT-HIGH-LINE TO WS-EXPRPT-RECORD.
088500      WRITE WS-EXPRPT-RECORD.
088600
088700      MOVE WS-CAT-NAME (WS-LOW-IDX)        TO WS-RPT-LOW-NAME.
088800      MOVE WS-CAT-RUN-TOTAL (WS-LOW-IDX)   TO WS-RPT-LOW-TOTAL.
088900      MOVE WS-RPT-LOW-LINE TO WS-EXPRPT-RECORD.
089000      WRITE WS-EXPRPT-RECORD.
089100
089200  3600-ARMAR-RESUMEN-CATEGORIA-FIN.
089300      EXIT.
089400*----------------------------------------------------------------*
089500  3610-IMPRIMIR-DETALLE-CATEGORIA.
089510*    ONE PRINT LINE, ONE CATEGORY - THE BUDGET-EDIT FIELD
089520*    (WS-BUDGET-EDIT-AMT, CR0392) IS MOVED THROUGH AN EDITED
089530*    PICTURE HERE RATHER THAN IN THE ACCUMULATOR ITSELF, SO THE
089540*    RAW NUMERIC TOTAL STAYS CLEAN FOR ANY FURTHER ARITHMETIC.
089600
089700      MOVE WS-CAT-NAME (WS-CAT-IDX)  TO WS-RPT-CAT-NAME.
089800      MOVE WS-CAT-GROUP (WS-CAT-IDX) TO WS-RPT-CAT-GROUP.
089900      MOVE WS-CAT-RUN-COUNT (WS-CAT-IDX) TO WS-RPT-CAT-COUNT.
090000      MOVE WS-CAT-RUN-TOTAL (WS-CAT-IDX) TO WS-RPT-CAT-TOTAL.
090100
090200      IF WS-CAT-RUN-COUNT (WS-CAT-IDX) = ZERO
090300         MOVE ZERO TO WS-RPT-CAT-AVERAGE
090410*    A CATEGORY WITH NO POSTED TRANSACTIONS THIS RUN WOULD
090420*    DIVIDE BY ZERO IF THE COMPUTE RAN UNGUARDED - THE
090430*    ZERO-COUNT CHECK ABOVE PRINTS A CLEAN ZERO AVERAGE
090440*    INSTEAD OF LETTING THE RUN ABEND ON THE DIVIDE.
090450      ELSE
090500         COMPUTE WS-RPT-CAT-AVERAGE ROUNDED =
090600                 WS-CAT-RUN-TOTAL (WS-CAT-IDX) /
090700                 WS-CAT-RUN-COUNT (WS-CAT-IDX)
090800      END-IF.
090900
091000      IF WS-GRAND-TOTAL = ZERO
091100         MOVE ZERO TO WS-RPT-CAT-PCT
091210*    SAME GUARD AS THE AVERAGE ABOVE, THIS TIME AGAINST A
091220*    ZERO GRAND TOTAL - ONLY POSSIBLE WHEN EVERY TRANSACTION
091230*    THIS RUN WAS REJECTED, BUT STILL WORTH GUARDING AGAINST.
091240      ELSE
091300         COMPUTE WS-RPT-CAT-PCT ROUNDED =
091400                 (WS-CAT-RUN-TOTAL (WS-CAT-IDX) / WS-GRAND-TOTAL) * 100
091500      END-IF.
091600
091610*    CR0392 - BUDGET IS CARRIED AS PLAIN 9(07)V9(02) IN THE
091620*   TABLE, SO IT HAS TO GO THROUGH THE EDIT PICTURE BEFORE IT
091630*   GOES INTO THE X(12) REPORT COLUMN, THE SAME AS TOTAL/AVERAGE/
091640*   PCT ABOVE - OTHERWISE THE PRINT LINE SHOWS RAW UNPUNCTUATED
091650*   DIGITS (00050000) INSTEAD OF A DOLLAR FIGURE (500.00).
091700      IF WS-CAT-HAS-BUDGET (WS-CAT-IDX)
091800         MOVE WS-CAT-BUDGET-AMT (WS-CAT-IDX) TO WS-BUDGET-EDIT-AMT
091810         MOVE WS-BUDGET-EDIT-AMT             TO WS-RPT-CAT-BUDGET
091900      ELSE
092000         MOVE 'NONE'                         TO WS-RPT-CAT-BUDGET
092100      END-IF.
092200
092300      MOVE WS-RPT-DETAIL TO WS-EXPRPT-RECORD.
092400      WRITE WS-EXPRPT-RECORD.
092500
092600  3610-IMPRIMIR-DETALLE-CATEGORIA-FIN.
092700      EXIT.
092800*----------------------------------------------------------------*
092900*   MONTHLY REPORT - ONLY EXPENSES DATED WITHIN THE CONSOLE-
093000*   SUPPLIED YYYYMM PARAMETER ARE INCLUDED (CR0299)
093100*----------------------------------------------------------------*
093200  3700-ARMAR-REPORTE-MENSUAL.
093210*    SKIPPED ENTIRELY WHEN WS-RUN-PARM-MONTH IS ZERO (CR0299) -
093220*    THE MONTHLY SECTION IS AN OPTIONAL EXTRA REQUESTED BY
093230*    JCL PARAMETER, NOT A FIXED PART OF EVERY POSTING RUN.
093300
093400      INITIALIZE WS-MONTHLY-TABLE-AREA.
093500
093600      PERFORM 3710-ACUMULAR-MES
093700         THRU 3710-ACUMULAR-MES-FIN
093800         VARYING WS-EXP-IDX FROM 1 BY 1
093900         UNTIL WS-EXP-IDX > WS-EXP-COUNT.
094000
094100      IF WS-MON-COUNT > 1
094200         PERFORM 3720-ORDENAR-MENSUAL
094300            THRU 3720-ORDENAR-MENSUAL-FIN
094400            VARYING WS-SORT-OUTER FROM 2 BY 1
094500            UNTIL WS-SORT-OUTER > WS-MON-COUNT
094600      END-IF.
094700
094800      MOVE WS-PARM-YYYY TO WS-RPT-MON-YYYY.
094900      MOVE WS-PARM-MM   TO WS-RPT-MON-MM.
095000      MOVE WS-RPT-MON-TITLE TO WS-EXPRPT-RECORD.
095100      WRITE WS-EXPRPT-RECORD.
095200
095300      MOVE WS-RPT-MON-COL-HDR TO WS-EXPRPT-RECORD.
095400      WRITE WS-EXPRPT-RECORD.
095500
095600      PERFORM 3730-IMPRIMIR-DETALLE-MES
095700         THRU 3730-IMPRIMIR-DETALLE-MES-FIN
095800         VARYING WS-MON-IDX FROM 1 BY 1
095900         UNTIL WS-MON-IDX > WS-MON-COUNT.
096000
096100      MOVE WS-MON-GRAND-TOTAL TO WS-RPT-MON-GRAND.
096200      MOVE WS-RPT-MON-GRAND-LINE TO WS-EXPRPT-RECORD.
096300      WRITE WS-EXPRPT-RECORD.
096400
096500  3700-ARMAR-REPORTE-MENSUAL-FIN.
096600      EXIT.
096700*----------------------------------------------------------------*
096800  3710-ACUMULAR-MES.
096810*    ONLY EXPENSES POSTED IN THE REQUESTED MONTH ARE ROLLED
096820*    INTO WS-MONTHLY-TABLE-AREA - A TRANSACTION FROM ANY OTHER
096830*    MONTH IS SKIPPED HERE EVEN THOUGH IT ALREADY POSTED FINE
096840*    AGAINST THE EXPENSE AND CATEGORY TOTALS ABOVE.
096900
097000      IF WS-EXP-DATE (WS-EXP-IDX)(1:6) = WS-RUN-PARM-MONTH
097010*    A SIX-BYTE YYYYMM SLICE OF THE EIGHT-BYTE YYYYMMDD POSTING
097020*    DATE - COMPARED AGAINST THE CONSOLE PARAMETER CAPTURED IN
097030*    1200, SO THE DAY PORTION OF THE DATE NEVER ENTERS INTO
097040*    WHICH MONTH A GIVEN EXPENSE IS CREDITED TO.
097100
097200         MOVE 'UNKNOWN' TO WS-EXP-CAT-NAME-RESOLVED
097300         SET WS-CAT-NOT-FOUND TO TRUE
097400
097500         PERFORM 3420-BUSCAR-CAT-EXPORT
097600            THRU 3420-BUSCAR-CAT-EXPORT-FIN
097700            VARYING WS-CAT-IDX FROM 1 BY 1
097800            UNTIL WS-CAT-IDX > WS-CAT-COUNT OR WS-CAT-FOUND
097900
098000         SET WS-MON-NOT-FOUND TO TRUE
098100
098200         PERFORM 3711-BUSCAR-MES
098300            THRU 3711-BUSCAR-MES-FIN
098400            VARYING WS-MON-IDX FROM 1 BY 1
098500            UNTIL WS-MON-IDX > WS-MON-COUNT OR WS-MON-FOUND
098600
098700         IF WS-MON-NOT-FOUND
098800            ADD 1 TO WS-MON-COUNT
098900            SET WS-MON-IDX TO WS-MON-COUNT
099000            MOVE WS-EXP-CAT-NAME-RESOLVED TO WS-MON-CAT-NAME (WS-MON-IDX)
099100            MOVE ZERO TO WS-MON-TOTAL (WS-MON-IDX)
099200         END-IF
099300
099400         ADD WS-EXP-AMOUNT (WS-EXP-IDX) TO WS-MON-TOTAL (WS-MON-IDX)
099500         ADD WS-EXP-AMOUNT (WS-EXP-IDX) TO WS-MON-GRAND-TOTAL
099510*    THE GRAND TOTAL ACCUMULATES EVERY EXPENSE IN THE TARGET
099520*    MONTH REGARDLESS OF CATEGORY - IT IS NOT THE SUM OF
099530*    WS-MON-TOTAL ACROSS THE TABLE RE-ADDED LATER, IT IS BUILT
099540*    UP HERE IN THE SAME PASS AS THE PER-CATEGORY FIGURE.
099600
099700      END-IF.
099800
099900  3710-ACUMULAR-MES-FIN.
100000      EXIT.
100100*----------------------------------------------------------------*
100200  3711-BUSCAR-MES.
100210*    LOOKS FOR AN EXISTING MONTHLY-TABLE ENTRY FOR THIS
100220*    CATEGORY BEFORE 3710 DECIDES WHETHER TO ADD A NEW ROW OR
100230*    ADD TO ONE ALREADY THERE.
100300
100400      IF WS-MON-CAT-NAME (WS-MON-IDX) = WS-EXP-CAT-NAME-RESOLVED
100500         SET WS-MON-FOUND TO TRUE
100600      END-IF.
100700
100800  3711-BUSCAR-MES-FIN.
100900      EXIT.
101000*----------------------------------------------------------------*
101100  3720-ORDENAR-MENSUAL.
101110*    A THIRD, SMALLER EXCHANGE SORT - THE MONTHLY TABLE RARELY
101120*    HOLDS MORE THAN FIFTY ROWS, SO THE SAME BUBBLE-SORT
101130*    APPROACH USED FOR THE OTHER TWO TABLES IS MORE THAN FAST
101140*    ENOUGH HERE TOO.
101200
101300      SET WS-MON-IDX TO WS-SORT-OUTER.
101400      MOVE WS-MON-ENTRY (WS-SORT-OUTER) TO WS-SORT-HOLD-MON-ENTRY.
101500
101600      COMPUTE WS-SORT-INNER = WS-SORT-OUTER - 1.
101700
101800      PERFORM 3721-DESPLAZAR-MENSUAL
101900         THRU 3721-DESPLAZAR-MENSUAL-FIN
102000         UNTIL WS-SORT-INNER = 0
102100            OR WS-MON-TOTAL (WS-SORT-INNER) >= WS-SHM-TOTAL.
102200
102300      COMPUTE WS-MON-IDX = WS-SORT-INNER + 1.
102400      MOVE WS-SORT-HOLD-MON-ENTRY TO WS-MON-ENTRY (WS-MON-IDX).
102500
102600  3720-ORDENAR-MENSUAL-FIN.
102700      EXIT.
102800*----------------------------------------------------------------*
102900  3721-DESPLAZAR-MENSUAL.
102910*    COMPARE-AND-SWAP ON CATEGORY NAME, MATCHING THE ORDER THE
102920*    RUN-TOTAL SUMMARY ALREADY USES SO THE TWO SECTIONS OF THE
102930*    REPORT LINE UP THE SAME WAY.
103000
103100      SET WS-MON-IDX TO WS-SORT-INNER.
103200      COMPUTE WS-SORT-OUTER = WS-SORT-INNER + 1.
103300
103400      MOVE WS-MON-ENTRY (WS-MON-IDX) TO WS-MON-ENTRY (WS-SORT-OUTER).
103500
103600      SUBTRACT 1 FROM WS-SORT-INNER.
103700
103800  3721-DESPLAZAR-MENSUAL-FIN.
103900      EXIT.
104000*----------------------------------------------------------------*
104100  3730-IMPRIMIR-DETALLE-MES.
104110*    ONE LINE PER CATEGORY THAT HAD ANY ACTIVITY IN THE
104120*    REQUESTED MONTH - A CATEGORY WITH NOTHING POSTED THAT
104130*    MONTH NEVER MADE IT INTO THE MONTHLY TABLE AT ALL, SO IT
104140*    IS SIMPLY ABSENT HERE RATHER THAN PRINTED AS ZERO.
104200
104300      MOVE WS-MON-CAT-NAME (WS-MON-IDX)  TO WS-RPT-MON-CAT-NAME.
104400      MOVE WS-MON-TOTAL (WS-MON-IDX)     TO WS-RPT-MON-CAT-TOTAL.
104500      MOVE WS-RPT-MON-DETAIL TO WS-EXPRPT-RECORD.
104600      WRITE WS-EXPRPT-RECORD.
104700
104800  3730-IMPRIMIR-DETALLE-MES-FIN.
104900      EXIT.
105000*----------------------------------------------------------------*
105100  3800-CERRAR-ARCHIVOS.
105110*    CLOSES ALL FIVE FILES REGARDLESS OF WHETHER EVERY OPEN
105120*    ABOVE SUCCEEDED - A CLOSE FAILURE IS LOGGED BUT IS NOT
105130*    ALLOWED TO STOP THE OTHER FOUR FILES FROM ALSO BEING
105140*    CLOSED, SINCE THE RUN IS ENDING EITHER WAY.
105200
105300      CLOSE CATEGORY-MASTER
105400            EXPENSE-TRANS
105500            EXPENSE-OUT
105600            EXPENSE-EXPORT
105700            EXPENSE-REPORT.
105710*    NO FS-XXXX-OK CHECK FOLLOWS THE CLOSE, UNLIKE THE OPENS
105720*    IN 1100 ABOVE - BY THE TIME WE GET HERE THE RUN HAS
105730*    ALREADY FINISHED ITS WORK AND WRITTEN EVERY OUTPUT FILE,
105740*    SO A CLOSE FAILURE CAN ONLY BE LOGGED, NOT ACTED ON.
105800
105900  3800-CERRAR-ARCHIVOS-FIN.
106000      EXIT.
106100*----------------------------------------------------------------*
106200  END PROGRAM EXPPOST.
