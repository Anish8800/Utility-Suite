000100*----------------------------------------------------------------*
000200* CHANGE LOG
000300*----------------------------------------------------------------*
000400*03/04/87  RGB  ORIG    INITIAL WRITE-UP OF ROLLOVER ROUTINE.      RGB0487
000500*11/09/87  RGB  CR0114  DAY-CAP LOWERED FROM 30 TO 28 PER          RGB0987
000600*                       FINANCE MEMO 87-19.
000700*22/01/91  NMB  CR0203  ADDED YEAR-CARRY EDIT, DECEMBER ROLL       NMB0191
000800*                       WAS LOSING THE CENTURY DIGIT.
000900*14/06/94  CAP  CR0255  LINKAGE ERROR-REASON AREA ALIGNED WITH     CAP0694
001000*                       THE CARD-MASTER LOOKUP CONVENTION.
001100*09/03/99  RGG  Y2K01   FOUR-DIGIT YEAR CONFIRMED THROUGHOUT;      RGG0399
001200*                       NO TWO-DIGIT YEAR WINDOWING IN THIS
001300*                       ROUTINE, NO Y2K EXPOSURE FOUND.
001400*30/10/02  SU   CR0310  VALIDATE MONTH/DAY RANGES BEFORE CALC,     SU 1002
001500*                       BAD TRANSACTION DATES WERE ROLLING
001600*                       SILENTLY INTO GARBAGE OUTPUT DATES.
001700*17/11/11  NMB  CR0388  SPLIT OUT OF THE OLD DATE-CHECK ROUTINE    NMB1111
001800*                       INTO ITS OWN CALLABLE ROLLOVER MODULE.
001900*04/02/13  CAP  UT-401  RETARGETED FOR THE EXPENSE POSTING         CAP0213
002000*                       RUN'S RECURRING-EXPENSE ROLLOVER STEP.
002010*17/08/22  NMB  CR0383  VALIDATION SWITCH MOVED TO A STANDALONE    NMB0822
002020*                       77-LEVEL - IT WAS THE ONLY ITEM IN ITS
002030*                       01 GROUP AND IS NOT PART OF ANY RECORD.
002100*----------------------------------------------------------------*
002200  IDENTIFICATION DIVISION.
002300  PROGRAM-ID. EXPROLL.
002400  AUTHOR. R. BALSIMELLI.
002500  INSTALLATION. OPERATIONS SYSTEMS - EXPENSE UNIT.
002600  DATE-WRITTEN. 03/04/1987.
002700  DATE-COMPILED.
002800  SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002900*----------------------------------------------------------------*
003000* PURPOSE - GIVEN THE POSTING DATE OF A RECURRING EXPENSE,
003100* RETURN THE DATE ONE MONTH LATER, YEAR CARRIED, DAY CAPPED
003200* AT 28 SO FEBRUARY NEVER OVERFLOWS.  CALLED ONCE PER ACCEPTED
003300* RECURRING EXPENSE BY EXPPOST'S ROLLOVER PARAGRAPH.
003310*
003320* THIS MODULE DOES NOT OPEN OR TOUCH A FILE OF ITS OWN.  IT TAKES
003330* ONE CALENDAR DATE IN THROUGH LK-EXPROLL-ENTRADA AND HANDS BACK
003340* THE NEXT MONTH'S POSTING DATE THROUGH LK-EXPROLL-SALIDA.
003350* SPLITTING THE CALCULATION OUT OF EXPPOST (CR0388) MEANT THE
003360* SAME ROLLOVER MATH COULD BE CALLED FROM ANY FUTURE RECURRING-
003370* CHARGE RUN WITHOUT PULLING THE WHOLE POSTING PROGRAM ALONG.
003380*
003390* A "RECURRING" EXPENSE IN THIS SHOP'S TERMS IS ONE THE MEMBER
003400* FLAGGED AS REPEATING (SUBSCRIPTIONS, RENT, UTILITIES AND SO
003410* ON).  EXPPOST POSTS THE ORIGINAL TRANSACTION AS KEYED, THEN
003420* CALLS THIS ROUTINE TO WORK OUT WHERE THE NEXT COPY OF THAT
003430* SAME EXPENSE BELONGS ON THE CALENDAR, AND POSTS THAT COPY TOO.
003440*----------------------------------------------------------------*
003500  ENVIRONMENT DIVISION.
003600  CONFIGURATION SECTION.
003700  SPECIAL-NAMES.
003800      CLASS VALID-MONTH-DIGIT IS '0' THRU '9'.
003900*----------------------------------------------------------------*
004000  DATA DIVISION.
004100  WORKING-STORAGE SECTION.
004200*----------------------------------------------------------------*
004210*   INCOMING DATE, BROKEN OUT SO THE MONTH AND DAY CAN BE TESTED
004220*   AND ADJUSTED WITHOUT A SEPARATE SET OF SCALAR FIELDS TO KEEP
004230*   IN STEP WITH THE PACKED NUMERIC VERSION THE LINKAGE SIDE USES.
004300  01  WS-OLD-DATE-NUM                PIC 9(08).
004400  01  WS-OLD-DATE-PARTS REDEFINES WS-OLD-DATE-NUM.
004500      05  WS-OLD-YYYY                PIC 9(04).
004600      05  WS-OLD-MM                  PIC 9(02).
004700      05  WS-OLD-DD                  PIC 9(02).
004800
004810*   OUTGOING (ROLLED-OVER) DATE - BUILT UP A PIECE AT A TIME IN
004820*   2000-CALCULAR-ROLLOVER, THEN MOVED OUT THROUGH THE LINKAGE
004830*   RECORD AS THREE SEPARATE NUMERIC FIELDS FOR THE CALLER.
004900  01  WS-NEW-DATE-NUM                PIC 9(08).
005000  01  WS-NEW-DATE-PARTS REDEFINES WS-NEW-DATE-NUM.
005100      05  WS-NEW-YYYY                PIC 9(04).
005200      05  WS-NEW-MM                  PIC 9(02).
005300      05  WS-NEW-DD                  PIC 9(02).
005400
005410*   ERROR-MESSAGE WORK AREA - 1100-VALIDAR-ENTRADA BUILDS ONE OF
005420*   THESE BEFORE HANDING THE CODE/TEXT PAIR BACK THROUGH THE
005430*   LINKAGE RECORD'S LK-ER-MOTIVO-ERROR-O GROUP.
005500  01  WS-ERROR-LINE                  PIC X(80) VALUE SPACES.
005600  01  WS-ERROR-LINE-PARTS REDEFINES WS-ERROR-LINE.
005700      05  WS-ERR-COD                 PIC X(20).
005800      05  WS-ERR-DES                 PIC X(60).
005900
006000  01  WS-CALC-AREA.
006100      05  WS-CALC-MONTH               PIC 9(02) COMP VALUE ZERO.
006200      05  WS-CALC-YEAR                PIC 9(04) COMP VALUE ZERO.
006250*    28 IS DELIBERATE, NOT A TYPO FOR 30 - SEE CR0114 BELOW.
006300      05  WS-DAY-CAP                  PIC 9(02) COMP VALUE 28.
006400      05  FILLER                      PIC X(04).
006500
006510*   VALIDATION SWITCH - SET TO 'N' BY 1100-VALIDAR-ENTRADA WHEN
006520*   THE INCOMING MONTH OR DAY IS OUT OF RANGE.  ONCE 'N', THE
006530*   MAIN LINE SKIPS THE ROLLOVER CALCULATION ENTIRELY AND RELIES
006540*   ON LK-ER-MOTIVO-ERROR-O TO TELL THE CALLER WHY.
006600  77  WS-VALIDACION-SW               PIC X(01) VALUE 'S'.
006700      88  WS-FECHA-VALIDA                 VALUE 'S'.
006800      88  WS-FECHA-INVALIDA               VALUE 'N'.
006900*----------------------------------------------------------------*
007000  LINKAGE SECTION.
007100  01  LK-EXPROLL-ENTRADA.
007200      05  LK-ER-YYYY                 PIC 9(04).
007300      05  LK-ER-MM                   PIC 9(02).
007400      05  LK-ER-DD                   PIC 9(02).
007500      05  FILLER                     PIC X(02).
007600
007700  01  LK-EXPROLL-SALIDA.
007800      05  LK-ER-NEW-YYYY              PIC 9(04).
007900      05  LK-ER-NEW-MM                PIC 9(02).
008000      05  LK-ER-NEW-DD                PIC 9(02).
008100      05  LK-ER-MOTIVO-ERROR-O.
008200          10  LK-ER-COD-ERROR-O       PIC X(20) VALUE SPACES.
008300          10  LK-ER-DES-ERROR-O       PIC X(60) VALUE SPACES.
008400      05  FILLER                     PIC X(04).
008500*----------------------------------------------------------------*
008600  PROCEDURE DIVISION USING LK-EXPROLL-ENTRADA, LK-EXPROLL-SALIDA.
008610*----------------------------------------------------------------*
008620*    THIS MAIN LINE IS DELIBERATELY SHORT.  EXPROLL IS A          *
008630*    SUBPROGRAM, NOT A BATCH DRIVER - IT IS CALLED ONCE PER       *
008640*    RECURRING-EXPENSE ROW BY WHATEVER PROGRAM IS ROLLING THAT    *
008650*    ROW FORWARD (SEE CR0388 IN THE HEADER ABOVE), SO THERE IS    *
008660*    NO FILE I/O AND NO CONTROL-BREAK LOGIC HERE - JUST ONE       *
008670*    PASS THROUGH THREE PARAGRAPHS AND AN EXIT PROGRAM BACK TO    *
008680*    WHOEVER CALLED US.                                          *
008700*----------------------------------------------------------------*
008800      PERFORM 1000-INICIAR-RUTINA
008900         THRU 1000-INICIAR-RUTINA-FIN.
008910
008920*    IF THE INCOMING OLD-DATE FAILED EDIT IN 1100 ABOVE,
008930*    WS-FECHA-VALIDA WAS FLIPPED TO WS-FECHA-INVALIDA AND
008940*    WE SKIP THE ROLLOVER MATH ENTIRELY - LK-EXPROLL-SALIDA
008950*    COMES BACK WITH ITS ERROR FIELDS SET AND ALL-ZERO NEW-
008960*    DATE FIELDS, AND IT IS UP TO THE CALLER TO CHECK
008970*    LK-ER-COD-ERROR-O BEFORE TRUSTING THE NEW DATE.
009000
009100      IF WS-FECHA-VALIDA
009200         PERFORM 2000-CALCULAR-ROLLOVER
009300            THRU 2000-CALCULAR-ROLLOVER-FIN
009400      END-IF.
009500
009510*    3000 RUNS EITHER WAY, VALID DATE OR NOT, SINCE IT ONLY
009520*    HOUSEKEEPS - SEE THE BANNER ON THAT PARAGRAPH BELOW FOR
009530*    WHY IT IS STILL HERE WITH NOTHING TO CLOSE.
009600      PERFORM 3000-FINALIZAR-RUTINA
009700         THRU 3000-FINALIZAR-RUTINA-FIN.
009800
009900      EXIT PROGRAM.
010000*----------------------------------------------------------------*
010100  1000-INICIAR-RUTINA.
010110*    RESETS THE LINKAGE OUTPUT AREA TO BLANKS/ZEROS ON EVERY
010120*    CALL SO A PRIOR CALLER'S LEFTOVER VALUES CAN NEVER LEAK
010130*    INTO THIS ROW'S RESULT - LINKAGE STORAGE IS NOT
010140*    GUARANTEED CLEAN BETWEEN CALLS ON EVERY COMPILER, SO WE
010150*    DO NOT TRUST IT.
010200
010300      INITIALIZE LK-EXPROLL-SALIDA.
010400      SET WS-FECHA-VALIDA TO TRUE.
010500
010600      MOVE LK-ER-YYYY TO WS-OLD-YYYY.
010700      MOVE LK-ER-MM   TO WS-OLD-MM.
010800      MOVE LK-ER-DD   TO WS-OLD-DD.
010810*    THE THREE MOVES ABOVE COPY THE CALLER'S OLD DATE OUT OF
010820*    THE LINKAGE RECORD AND INTO WORKING STORAGE BEFORE WE
010830*    TOUCH IT - WE NEVER EDIT LK-EXPROLL-ENTRADA DIRECTLY,
010840*    SINCE IT BELONGS TO THE CALLER.
010900
011000      PERFORM 1100-VALIDAR-ENTRADA
011100         THRU 1100-VALIDAR-ENTRADA-FIN.
011200
011300  1000-INICIAR-RUTINA-FIN.
011400      EXIT.
011500*----------------------------------------------------------------*
011600  1100-VALIDAR-ENTRADA.
011610*    EDITS THE OLD MONTH AND OLD DAY FOR RANGE ONLY - WE DO
011620*    NOT RE-VALIDATE THE OLD DATE AGAINST ITS OWN MONTH HERE
011630*    (E.G. 31 FEB) BECAUSE THE OLD DATE ALREADY PASSED THAT
011640*    CHECK WHEN IT WAS FIRST POSTED - THIS IS A SECOND,
011650*    CHEAPER RANGE-ONLY SAFETY NET, NOT A FULL CALENDAR EDIT.
011700
011800      IF WS-OLD-MM < 1 OR WS-OLD-MM > 12
011900         MOVE 'INVALID MONTH' TO WS-ERR-DES
012000         MOVE 'EXPROLL-001'   TO WS-ERR-COD
012100         SET WS-FECHA-INVALIDA TO TRUE
012200      END-IF.
012300
012400      IF WS-FECHA-VALIDA AND (WS-OLD-DD < 1 OR WS-OLD-DD > 31)
012500         MOVE 'INVALID DAY'   TO WS-ERR-DES
012600         MOVE 'EXPROLL-002'   TO WS-ERR-COD
012700         SET WS-FECHA-INVALIDA TO TRUE
012800      END-IF.
012810*    NOTE THE WS-FECHA-VALIDA GUARD ON THE DAY CHECK - IF THE
012820*    MONTH ALREADY FAILED WE DO NOT BOTHER ALSO FLAGGING THE
012830*    DAY, SO THE CALLER GETS ONE CLEAN ERROR CODE INSTEAD OF
012840*    THE LAST ONE THAT HAPPENED TO FIRE.
012900
013000      IF WS-FECHA-INVALIDA
013100         MOVE WS-ERR-COD TO LK-ER-COD-ERROR-O
013200         MOVE WS-ERR-DES TO LK-ER-DES-ERROR-O
013300      END-IF.
013400
013500  1100-VALIDAR-ENTRADA-FIN.
013600      EXIT.
013700*----------------------------------------------------------------*
013800  2000-CALCULAR-ROLLOVER.
013810*    ONLY REACHED WHEN WS-FECHA-VALIDA IS STILL ON - THIS IS
013820*    WHERE THE OLD EXPENSE DATE ACTUALLY BECOMES THE NEXT
013830*    RECURRENCE DATE.  THE RULE IS SIMPLE ON PURPOSE - ADD ONE
013840*    CALENDAR MONTH, CARRYING THE YEAR WHEN WE ROLL PAST
013850*    DECEMBER - BUT THE DAY-OF-MONTH PIECE NEEDS THE CAP
013860*    BELOW BECAUSE NOT EVERY MONTH HAS THE SAME NUMBER OF DAYS.
013900
014000*    MONTH+1 WITH YEAR CARRY
014100      IF WS-OLD-MM = 12
014200         MOVE 1               TO WS-CALC-MONTH
014300         COMPUTE WS-CALC-YEAR = WS-OLD-YYYY + 1
014400      ELSE
014500         COMPUTE WS-CALC-MONTH = WS-OLD-MM + 1
014600         MOVE WS-OLD-YYYY     TO WS-CALC-YEAR
014700      END-IF.
014800
014900*    DAY CAPPED AT 28 PER CR0114 / FINANCE MEMO 87-19
014910*    WITHOUT THIS CAP, A RECURRING EXPENSE POSTED ON THE 29TH,
014920*    30TH OR 31ST WOULD ROLL INTO A MONTH THAT DOES NOT HAVE
014930*    THAT DAY (FEBRUARY BEING THE WORST CASE) AND WOULD EITHER
014940*    ABEND ON A BAD DATE MOVE OR SILENTLY SPILL INTO THE NEXT
014950*    MONTH, DEPENDING ON THE COMPILER - FINANCE ASKED FOR A
014960*    FLAT 28-DAY CEILING RATHER THAN TRUE LAST-DAY-OF-MONTH
014970*    LOGIC, SINCE THEIR RECURRING ITEMS ARE BILLED MONTHLY AND
014980*    A DAY OR TWO OF DRIFT DOES NOT MATTER TO THEM.
015000      IF WS-OLD-DD > WS-DAY-CAP
015100         MOVE WS-DAY-CAP      TO WS-NEW-DD
015200      ELSE
015300         MOVE WS-OLD-DD       TO WS-NEW-DD
015400      END-IF.
015500
015600      MOVE WS-CALC-YEAR       TO WS-NEW-YYYY.
015700      MOVE WS-CALC-MONTH      TO WS-NEW-MM.
015800
015810*    THE NEW DATE GOES BACK OUT THROUGH LK-EXPROLL-SALIDA ONLY -*
015820*    EXPROLL NEVER WRITES TO A FILE ITSELF, SO WHATEVER CALLED
015830*    US IS RESPONSIBLE FOR ACTUALLY POSTING THIS NEW DATE AS A
015840*    NEW EXPENSE-MASTER ROW.
015900      MOVE WS-NEW-YYYY        TO LK-ER-NEW-YYYY.
016000      MOVE WS-NEW-MM          TO LK-ER-NEW-MM.
016100      MOVE WS-NEW-DD          TO LK-ER-NEW-DD.
016200
016300  2000-CALCULAR-ROLLOVER-FIN.
016400      EXIT.
016500*----------------------------------------------------------------*
016600  3000-FINALIZAR-RUTINA.
016610*    KEPT AS ITS OWN PARAGRAPH, EVEN THOUGH IT DOES NOTHING
016620*    TODAY, SO A FUTURE HAND CAN ADD CLEAN-UP HERE (E.G. A
016630*    ROLLOVER-COUNT STATISTIC OR AN AUDIT WRITE) WITHOUT
016640*    HAVING TO TOUCH THE MAIN LINE OR RENUMBER ANYTHING -
016650*    SAME HOUSEKEEPING-STUB PATTERN USED AT THE TAIL OF EVERY
016660*    OTHER ROUTINE IN THE SUITE.
016700
016800*    NOTHING TO CLOSE - NO FILES OPENED BY THIS ROUTINE
016900      CONTINUE.
017000
017100  3000-FINALIZAR-RUTINA-FIN.
017200      EXIT.
017300*----------------------------------------------------------------*
017400  END PROGRAM EXPROLL.
