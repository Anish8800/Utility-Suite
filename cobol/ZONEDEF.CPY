000100*----------------------------------------------------------------*
000200* ZONEDEF.CPY
000300* Zone definition record (ZONE-FILE) plus the in-memory zone
000400* table GEOTRANS loads it into, and the single-zone LINKAGE
000500* area GEOZONE is CALLed with.  Shared by GEOTRANS and GEOZONE
000600* so the two programs never drift on the zone layout.
000700*----------------------------------------------------------------*
000800 01  ZONEDEF-RECORD.
000900     05  ZON-ID                      PIC X(08).
001000     05  ZON-NAME                    PIC X(20).
001100     05  ZON-TYPE                    PIC X(01).
001200         88  ZON-IS-CIRCLE                VALUE 'C'.
001300         88  ZON-IS-POLYGON               VALUE 'P'.
001400     05  ZON-CTR-LAT                 PIC S9(03)V9(06).
001500     05  ZON-CTR-LON                 PIC S9(03)V9(06).
001600     05  ZON-RADIUS                  PIC 9(06)V9(02).
001700     05  ZON-PT-COUNT                PIC 9(02).
001800     05  ZON-PT OCCURS 8 TIMES.
001900         10  ZON-PT-LAT              PIC S9(03)V9(06).
002000         10  ZON-PT-LON              PIC S9(03)V9(06).
002100     05  FILLER                      PIC X(04).
002200
002300*----------------------------------------------------------------*
002400* In-memory zone table, populated once at start-up from
002500* ZONE-FILE; GEOTRANS scans this table, never re-reads the file.
002600*----------------------------------------------------------------*
002700 01  ZONE-TABLE-AREA.
002800     05  ZT-COUNT                    PIC 9(04) COMP.
002900     05  ZT-ENTRY OCCURS 50 TIMES INDEXED BY ZT-IDX.
003000         10  ZT-ID                   PIC X(08).
003100         10  ZT-NAME                 PIC X(20).
003200         10  ZT-TYPE                 PIC X(01).
003300             88  ZT-IS-CIRCLE             VALUE 'C'.
003400             88  ZT-IS-POLYGON            VALUE 'P'.
003500         10  ZT-CTR-LAT              PIC S9(03)V9(06).
003600         10  ZT-CTR-LON              PIC S9(03)V9(06).
003700         10  ZT-RADIUS               PIC 9(06)V9(02).
003800         10  ZT-PT-COUNT             PIC 9(02).
003900         10  ZT-PT OCCURS 8 TIMES.
004000             15  ZT-PT-LAT           PIC S9(03)V9(06).
004100             15  ZT-PT-LON           PIC S9(03)V9(06).
004200     05  FILLER                      PIC X(04).
004300
004400*----------------------------------------------------------------*
004500* LINKAGE area for the GEOZONE CALL - one zone tested per call.
004600*----------------------------------------------------------------*
004700 01  LK-GEOZONE-ENTRADA.
004800     05  LK-GZ-EVT-LAT               PIC S9(03)V9(06).
004900     05  LK-GZ-EVT-LON               PIC S9(03)V9(06).
005000     05  LK-GZ-ZONA.
005100         10  LK-GZ-ID                PIC X(08).
005200         10  LK-GZ-TYPE              PIC X(01).
005300             88  LK-GZ-IS-CIRCLE         VALUE 'C'.
005400             88  LK-GZ-IS-POLYGON        VALUE 'P'.
005500         10  LK-GZ-CTR-LAT           PIC S9(03)V9(06).
005600         10  LK-GZ-CTR-LON           PIC S9(03)V9(06).
005700         10  LK-GZ-RADIUS            PIC 9(06)V9(02).
005800         10  LK-GZ-PT-COUNT          PIC 9(02).
005900         10  LK-GZ-PT OCCURS 8 TIMES.
006000             15  LK-GZ-PT-LAT        PIC S9(03)V9(06).
006100             15  LK-GZ-PT-LON        PIC S9(03)V9(06).
006200     05  FILLER                      PIC X(04).
006300
006400 01  LK-GEOZONE-SALIDA.
006500     05  LK-GZ-CONTAINS-SW           PIC X(01).
006600         88  LK-GZ-CONTAINS              VALUE 'Y'.
006700         88  LK-GZ-NOT-CONTAINS           VALUE 'N'.
006800     05  LK-GZ-MOTIVO-ERROR-O.
006900         10  LK-GZ-COD-ERROR-O       PIC X(20) VALUE SPACES.
007000         10  LK-GZ-DES-ERROR-O       PIC X(60) VALUE SPACES.
007100     05  FILLER                      PIC X(04).
