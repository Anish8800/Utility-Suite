000100*----------------------------------------------------------------*
000200* EXPTRAN.CPY
000300* Expense transaction record - posting/rollover input-output.
000400* EXP-DATE-PARTS redefine added 2025 so the rollover call-out
000500* (EXPROLL) can hand back year/month/day without an UNSTRING.
000600*----------------------------------------------------------------*
000700 01  EXPTRAN-RECORD.
000800     05  EXP-ID                      PIC X(12).
000900     05  EXP-DATE                    PIC 9(08).
001000     05  EXP-DATE-PARTS REDEFINES EXP-DATE.
001100         10  EXP-DATE-YYYY           PIC 9(04).
001200         10  EXP-DATE-MM             PIC 9(02).
001300         10  EXP-DATE-DD             PIC 9(02).
001400     05  EXP-CAT-ID                  PIC X(12).
001500     05  EXP-AMOUNT                  PIC 9(07)V9(02).
001600     05  EXP-DESC                    PIC X(30).
001700     05  EXP-RECURRING-SW            PIC X(01).
001800         88  EXP-IS-RECURRING             VALUE 'Y'.
001900         88  EXP-NOT-RECURRING             VALUE 'N'.
002000     05  FILLER                       PIC X(08).
