000100*----------------------------------------------------------------*
000200* CATMAST.CPY
000300* Category master record - expense recording subsystem.
000400* Layout fixed by the 2024 rewrite of the expense posting run;
000500* do not reorder fields, EXPPOST and the export step rely on the
000600* byte offsets.
000700*----------------------------------------------------------------*
000800 01  CATMAST-RECORD.
000900     05  CAT-ID                      PIC X(12).
001000     05  CAT-NAME                    PIC X(20).
001100     05  CAT-GROUP                   PIC X(12).
001200     05  CAT-DEFAULT-SW              PIC X(01).
001300         88  CAT-IS-DEFAULT               VALUE 'Y'.
001400         88  CAT-NOT-DEFAULT              VALUE 'N'.
001500     05  CAT-BUDGET-SW                PIC X(01).
001600         88  CAT-HAS-BUDGET                VALUE 'Y'.
001700         88  CAT-HAS-NO-BUDGET              VALUE 'N'.
001800     05  CAT-BUDGET-AMT               PIC 9(07)V9(02).
001900     05  FILLER                       PIC X(05).
