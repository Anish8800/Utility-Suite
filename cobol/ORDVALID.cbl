000100*----------------------------------------------------------------*
000200* CHANGE LOG
000300*----------------------------------------------------------------*
000400* 09/06/92  RGB  ORIG    INITIAL ORDER-ENTRY EDIT RUN - SIDE AND   RGB0692
000500*                      TYPE CHECKED, REST PASSED THROUGH AS-IS.
000600* 14/02/95  NMB  CR0233  QUANTITY AND SYMBOL CHECKS ADDED AFTER    NMB0295
000700*                      THE DESK CAUGHT SEVERAL ZERO-SHARE TICKETS.
000800* 09/03/99  RGG  Y2K01   NO DATE FIELDS ON THE ORDER RECORD;       RGG0399
000900*                      PROGRAM HAS NO Y2K EXPOSURE.
001000* 21/09/04  CAP  CR0271  LIMIT/STOP PRICE PRESENCE CHECKS ADDED    CAP0904
001100*                      AFTER DESK COMPLAINTS OF BLANK-PRICE
001200*                      LIMIT TICKETS REACHING THE BOOK.
001300* 30/03/16  SU   UT-421  RETARGETED FOR THE CURRENT CRYPTO ORDER   SU 0316
001400*                      LAYOUT (USDT PAIRS, STOP_LIMIT TYPE) AND
001500*                      ACCEPTED/REJECTED ECHO-BACK REPORT.
001600* 17/11/19  NMB  CR0349  SYMBOL CHECK REWRITTEN TO TRIM TRAILING   NMB1119
001700*                      BLANKS BEFORE TESTING FOR THE USDT SUFFIX -
001800*                      SHORT SYMBOLS WERE FAILING ON PADDING.
001810* 02/12/22  SU   CR0385  ORD-VALID SWITCH MOVED TO A STANDALONE    SU 1222
001820*                      77-LEVEL, ONE-ITEM GROUP SERVED NO
001830*                      PURPOSE ONCE THE FILLER WAS ITS ONLY
001840*                      COMPANY.
001900*----------------------------------------------------------------*
002000  IDENTIFICATION DIVISION.
002100  PROGRAM-ID. ORDVALID.
002200  AUTHOR. R. GARCIA.
002300  INSTALLATION. OPERATIONS SYSTEMS - ORDER DESK UNIT.
002400  DATE-WRITTEN. 09/06/1992.
002500  DATE-COMPILED.
002600  SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002700*----------------------------------------------------------------*
002800* PURPOSE - EDIT EACH INCOMING ORDER TICKET AGAINST THE DESK'S
002900* SIX ACCEPTANCE RULES, IN ORDER, STOPPING AT THE FIRST RULE
003000* FAILED.  A TICKET THAT CLEARS ALL SIX RULES IS ECHOED BACK
003100* WITH SIDE, TYPE AND SYMBOL UPPERCASED AND STATUS ACCEPTED; ONE
003200* THAT FAILS IS ECHOED WITH STATUS REJECTED AND THE REASON FOR
003300* THE FIRST RULE IT FAILED.  ACCEPTED/REJECTED COUNTS ARE
003400* PRINTED AT THE END OF THE RUN.
003500*----------------------------------------------------------------*
003600  ENVIRONMENT DIVISION.
003700  CONFIGURATION SECTION.
003800  SPECIAL-NAMES.
003900      C01 IS TOP-OF-FORM.
004000
004100  INPUT-OUTPUT SECTION.
004200  FILE-CONTROL.
004300
004400      SELECT ORDER-FILE
004500          ASSIGN TO ORDERIN
004600          ORGANIZATION IS SEQUENTIAL
004700          FILE STATUS IS FS-ORDERIN.
004800
004900      SELECT ORDER-OUT
005000          ASSIGN TO ORDEROUT
005100          ORGANIZATION IS LINE SEQUENTIAL
005200          FILE STATUS IS FS-ORDEROUT.
005300*----------------------------------------------------------------*
005400  DATA DIVISION.
005500  FILE SECTION.
005600*----------------------------------------------------------------*
005610*  ORDER TICKET LAYOUT - 60 BYTES.  QTY-RAW IS CARRIED AS X(09)    *
005620*  RATHER THAN A NUMERIC PICTURE SO A NON-NUMERIC TICKET (FEED     *
005630*  GARBLE, A BLANK FIELD) CAN STILL BE READ AND TESTED BY RULE 3    *
005640*  BELOW INSTEAD OF ABENDING ON AN INVALID NUMERIC MOVE - QTY-NUM   *
005650*  REDEFINES IT AS THE ACTUAL 9(05)V9(04) SHAPE ONCE THE NUMERIC    *
005660*  CHECK HAS PASSED.  PRICE AND STOP ARE ALWAYS PRESENT AS FIELDS   *
005670*  ON THE RECORD BUT MAY BE ZERO-FILLED WHEN NOT SUPPLIED - THE     *
005680*  PRICE-FLAG/STOP-FLAG BYTES ARE WHAT TELL RULES 5 AND 6 WHETHER   *
005690*  A VALUE WAS ACTUALLY KEYED OR THE FIELD IS JUST DEFAULT ZEROS.   *
005700  FD  ORDER-FILE.
005800  01  WS-ORD-REG.
005900      05  WS-ORD-SIDE                PIC X(04).
006000      05  WS-ORD-TYPE                PIC X(10).
006100      05  WS-ORD-QTY-RAW              PIC X(09).
006200      05  WS-ORD-QTY-NUM REDEFINES WS-ORD-QTY-RAW
006300                                      PIC 9(05)V9(04).
006400      05  WS-ORD-SYMBOL               PIC X(12).
006500      05  WS-ORD-PRICE-FLAG           PIC X(01).
006600          88  WS-ORD-HAS-PRICE             VALUE 'Y'.
006700      05  WS-ORD-PRICE                PIC 9(07)V99.
006800      05  WS-ORD-STOP-FLAG            PIC X(01).
006900          88  WS-ORD-HAS-STOP              VALUE 'Y'.
007000      05  WS-ORD-STOP                 PIC 9(07)V99.
007100      05  FILLER                      PIC X(05).
007200
007300*----------------------------------------------------------------*
007400*  RAW-BYTE VIEW OF THE ORDER RECORD, USED WHEN A READ COMES
007500*  BACK WITH A BAD FILE STATUS SO THE OFFENDING RECORD CAN BE
007600*  SEEN ON THE CONSOLE
007700*----------------------------------------------------------------*
007800  01  WS-ORD-REG-ALT REDEFINES WS-ORD-REG
007900                                      PIC X(60).
008000
008100  FD  ORDER-OUT.
008110*  132-BYTE LINE-SEQUENTIAL REPORT RECORD - WS-OUT-LINE BELOW IS   *
008120*  BUILT UP IN WORKING-STORAGE FIELD BY FIELD, THEN MOVED HERE IN  *
008130*  ONE SHOT BY 2900/2950, SAME AS EVERY OTHER PRINT FILE IN THE     *
008140*  SUITE - WE NEVER MOVE DIRECTLY INTO THE FD RECORD ITSELF.        *
008200  01  WS-ORDOUT-RECORD               PIC X(132).
008300*----------------------------------------------------------------*
008400  WORKING-STORAGE SECTION.
008500*----------------------------------------------------------------*
008600*  FILE STATUS AREAS
008700*----------------------------------------------------------------*
008800  01  FS-STATUS-AREA.
008900      05  FS-ORDERIN                  PIC X(02).
009000          88  FS-ORDERIN-OK                    VALUE '00'.
009100          88  FS-ORDERIN-EOF                   VALUE '10'.
009200          88  FS-ORDERIN-NFD                     VALUE '35'.
009300      05  FS-ORDEROUT                 PIC X(02).
009400          88  FS-ORDEROUT-OK                   VALUE '00'.
009500      05  FILLER                      PIC X(04).
009600
009700*----------------------------------------------------------------*
009800*  PROGRAM SWITCH - CR0385, STANDALONE 77, NOT PART OF A RECORD
009900*----------------------------------------------------------------*
010000  77  WS-ORD-VALID-SW              PIC X(01) VALUE 'Y'.
010100      88  WS-ORD-VALID                      VALUE 'Y'.
010200      88  WS-ORD-INVALID                    VALUE 'N'.
010500
010600*----------------------------------------------------------------*
010700*  NORMALIZED (UPPERCASED) COPIES USED FOR COMPARE AND ECHO,
010800*  AND THE REASON TEXT CAPTURED AT THE FIRST RULE FAILED
010900*----------------------------------------------------------------*
011000  01  WS-NORMALIZE-AREA.
011100      05  WS-NRM-SIDE                 PIC X(04).
011200      05  WS-NRM-TYPE                 PIC X(10).
011300      05  WS-NRM-SYMBOL               PIC X(12).
011400      05  WS-ORD-REASON               PIC X(40) VALUE SPACES.
011500      05  FILLER                      PIC X(04).
011600
011700*----------------------------------------------------------------*
011800*  SYMBOL-TRIM WORK AREA (CR0349) - WS-SYM-LEN IS THE LENGTH OF
011900*  THE SIGNIFICANT (NON-TRAILING-BLANK) PART OF THE SYMBOL
012000*----------------------------------------------------------------*
012100  01  WS-SYMBOL-WORK-AREA.
012200      05  WS-SYM-LEN                  COMP PIC 9(02).
012300      05  WS-SYM-START                COMP PIC 9(02).
012400      05  FILLER                      PIC X(04).
012500
012600*----------------------------------------------------------------*
012700*  RUN COUNTS
012800*----------------------------------------------------------------*
012900  01  WS-COUNT-AREA.
013000      05  WS-TOTAL-READ                COMP PIC 9(06) VALUE ZERO.
013100      05  WS-TOTAL-ACCEPTED            COMP PIC 9(06) VALUE ZERO.
013200      05  WS-TOTAL-REJECTED            COMP PIC 9(06) VALUE ZERO.
013300      05  FILLER                      PIC X(04).
013400
013500*----------------------------------------------------------------*
013600*  ECHO-BACK PRINT LINE
013700*----------------------------------------------------------------*
013800  01  WS-OUT-LINE.
013900      05  WS-OUT-SIDE                 PIC X(04).
014000      05  FILLER                      PIC X(01) VALUE SPACE.
014100      05  WS-OUT-TYPE                 PIC X(10).
014200      05  FILLER                      PIC X(01) VALUE SPACE.
014300      05  WS-OUT-QTY                  PIC ZZZZ9.9999.
014400      05  FILLER                      PIC X(01) VALUE SPACE.
014500      05  WS-OUT-SYMBOL                PIC X(12).
014600      05  FILLER                      PIC X(01) VALUE SPACE.
014700      05  WS-OUT-PRICE                 PIC ZZZZZZ9.99.
014800      05  FILLER                      PIC X(01) VALUE SPACE.
014900      05  WS-OUT-STOP                  PIC ZZZZZZ9.99.
015000      05  FILLER                      PIC X(01) VALUE SPACE.
015100      05  WS-OUT-STATUS                PIC X(08).
015200      05  FILLER                      PIC X(01) VALUE SPACE.
015300      05  WS-OUT-REASON                PIC X(40).
015400      05  FILLER                      PIC X(21).
015500
015600*----------------------------------------------------------------*
015700*  RAW-BYTE VIEW OF THE ECHO LINE, USED WHEN A WRITE COMES BACK
015800*  WITH A BAD FILE STATUS
015900*----------------------------------------------------------------*
016000  01  WS-OUT-LINE-ALT REDEFINES WS-OUT-LINE
016100                                      PIC X(132).
016200*----------------------------------------------------------------*
016300  PROCEDURE DIVISION.
016400*----------------------------------------------------------------*
016410*    STANDARD THREE-STAGE BATCH SHAPE - OPEN, PROCESS EVERY
016420*    TICKET UNTIL END OF FILE, PRINT COUNTS AND CLOSE.  NO
016430*    SORT STEP AND NO CONTROL BREAKS - ORDER TICKETS ARE EDITED
016440*    ONE AT A TIME, INDEPENDENTLY OF EVERY OTHER TICKET IN THE
016450*    RUN, SO THERE IS NOTHING TO GROUP OR ACCUMULATE EXCEPT THE
016460*    THREE COUNTERS PRINTED AT THE END.
016500
016600      PERFORM 1000-INICIAR-PROGRAMA
016700         THRU 1000-INICIAR-PROGRAMA-FIN.
016800
016900      PERFORM 2000-PROCESAR-PROGRAMA
017000         THRU 2000-PROCESAR-PROGRAMA-FIN
017100        UNTIL FS-ORDERIN-EOF.
017200
017300      PERFORM 3000-FINALIZAR-PROGRAMA
017400         THRU 3000-FINALIZAR-PROGRAMA-FIN.
017500
017600      STOP RUN.
017700*----------------------------------------------------------------*
017800  1000-INICIAR-PROGRAMA.
017810*    KEPT AS ITS OWN LEVEL OVER 1100 SO A FUTURE CHANGE CAN
017820*    INSERT A PARAMETER-CARD READ OR A RUN-DATE STAMP AHEAD OF
017830*    THE FILE OPENS WITHOUT TOUCHING THE MAIN LINE - SAME
017840*    ONE-PARAGRAPH-PER-STAGE HABIT USED THROUGHOUT THE SUITE.
017900
018000      PERFORM 1100-ABRIR-ARCHIVOS
018100         THRU 1100-ABRIR-ARCHIVOS-FIN.
018200
018300  1000-INICIAR-PROGRAMA-FIN.
018400      EXIT.
018500*----------------------------------------------------------------*
018600  1100-ABRIR-ARCHIVOS.
018610*    ORDER-FILE (THE TICKET FEED) OPENS INPUT, ORDER-OUT (THE
018620*    ACCEPTED/REJECTED ECHO REPORT) OPENS OUTPUT - NEITHER FILE
018630*    IS EVER REOPENED OR REWOUND DURING A RUN, SO A BAD STATUS
018640*    HERE IS FATAL AND STOPS THE RUN IMMEDIATELY RATHER THAN
018650*    LIMPING ALONG WITH A FILE THAT NEVER OPENED.
018655
018700
018800      OPEN INPUT ORDER-FILE.
018900
019000      IF NOT FS-ORDERIN-OK
019100         DISPLAY 'ERROR OPENING ORDER-FILE, STATUS: ' FS-ORDERIN
019200         STOP RUN
019300      END-IF.
019400
019500      OPEN OUTPUT ORDER-OUT.
019600
019700      IF NOT FS-ORDEROUT-OK
019800         DISPLAY 'ERROR OPENING ORDER-OUT, STATUS: ' FS-ORDEROUT
019900         STOP RUN
020000      END-IF.
020100
020200  1100-ABRIR-ARCHIVOS-FIN.
020300      EXIT.
020400*----------------------------------------------------------------*
020500*  BATCH FLOW 1 - ONE ORDER TICKET AT A TIME
020600*----------------------------------------------------------------*
020700  2000-PROCESAR-PROGRAMA.
020710*    THE SIX RULE PARAGRAPHS BELOW (2300-2700) ARE CHAINED BY
020720*    GUARDING EACH ONE ON WS-ORD-VALID STILL BEING ON - ONCE
020730*    ANY RULE SETS WS-ORD-INVALID, EVERY RULE AFTER IT IS
020740*    SKIPPED AND WS-ORD-REASON KEEPS THE TEXT FROM THE FIRST
020750*    FAILURE ONLY, PER THE "STOP AT FIRST RULE FAILED" POLICY
020760*    IN THE PURPOSE BANNER ABOVE - WE DO NOT WANT THE DESK
020770*    SEEING FIVE STACKED REJECT REASONS FOR ONE BAD TICKET.
020800
020900      PERFORM 2100-LEER-ORDEN
021000         THRU 2100-LEER-ORDEN-FIN.
021100
021200      IF NOT FS-ORDERIN-EOF
021300
021400         ADD 1 TO WS-TOTAL-READ
021500
021600         PERFORM 2200-NORMALIZAR-ORDEN
021700            THRU 2200-NORMALIZAR-ORDEN-FIN.
021800
021900         SET WS-ORD-VALID TO TRUE.
022000         MOVE SPACES TO WS-ORD-REASON.
022100
022200         PERFORM 2300-VALIDAR-SIDE
022300            THRU 2300-VALIDAR-SIDE-FIN.
022400
022500         IF WS-ORD-VALID
022600            PERFORM 2400-VALIDAR-TIPO
022700               THRU 2400-VALIDAR-TIPO-FIN
022800         END-IF.
022900
023000         IF WS-ORD-VALID
023100            PERFORM 2500-VALIDAR-CANTIDAD
023200               THRU 2500-VALIDAR-CANTIDAD-FIN
023300         END-IF.
023400
023500         IF WS-ORD-VALID
023600            PERFORM 2520-VALIDAR-SIMBOLO
023700               THRU 2520-VALIDAR-SIMBOLO-FIN
023800         END-IF.
023900
024000         IF WS-ORD-VALID
024100            PERFORM 2600-VALIDAR-PRECIO
024200               THRU 2600-VALIDAR-PRECIO-FIN
024300         END-IF.
024400
024500         IF WS-ORD-VALID
024600            PERFORM 2700-VALIDAR-STOP
024700               THRU 2700-VALIDAR-STOP-FIN
024800         END-IF.
024900
025000         IF WS-ORD-VALID
025100            ADD 1 TO WS-TOTAL-ACCEPTED
025200            PERFORM 2900-ACEPTAR-ORDEN
025300               THRU 2900-ACEPTAR-ORDEN-FIN
025400         ELSE
025500            ADD 1 TO WS-TOTAL-REJECTED
025600            PERFORM 2950-RECHAZAR-ORDEN
025700               THRU 2950-RECHAZAR-ORDEN-FIN
025800         END-IF
025900
026000      END-IF.
026100
026200  2000-PROCESAR-PROGRAMA-FIN.
026300      EXIT.
026400*----------------------------------------------------------------*
026500  2100-LEER-ORDEN.
026510*    FILE STATUS 10 (EOF) IS A NORMAL, EXPECTED END CONDITION
026520*    HERE, NOT AN ERROR - IT IS CAUGHT BY THE EVALUATE BELOW
026530*    AND LEFT ALONE; ONLY A STATUS THAT IS NEITHER '00' NOR '10'
026540*    (A GENUINE READ FAILURE, STATUS 35 INCLUDED) STOPS THE RUN.
026600
026700      READ ORDER-FILE.
026800
026900      EVALUATE TRUE
027000          WHEN FS-ORDERIN-OK OR FS-ORDERIN-EOF
027100               CONTINUE
027200          WHEN OTHER
027300               DISPLAY 'ERROR READING ORDER-FILE, STATUS: ' FS-ORDERIN
027400               DISPLAY 'RECORD IN ERROR: ' WS-ORD-REG-ALT
027500               STOP RUN
027600      END-EVALUATE.
027700
027800  2100-LEER-ORDEN-FIN.
027900      EXIT.
028000*----------------------------------------------------------------*
028100*  UPPERCASE THE THREE FIELDS THAT ARE COMPARED CASE-
028200*  INSENSITIVELY AND ECHOED BACK UPPERCASED ON ACCEPTANCE
028300*----------------------------------------------------------------*
028400  2200-NORMALIZAR-ORDEN.
028410*    THREE INDEPENDENT INSPECT...CONVERTING CALLS, ONE PER
028420*    FIELD - WE DELIBERATELY DO NOT SHARE ONE GENERIC
028430*    UPPERCASE PARAGRAPH CALLED THREE TIMES BECAUSE EACH FIELD
028440*    HAS A DIFFERENT LENGTH AND A SHARED PARAGRAPH WOULD NEED
028450*    LINKAGE OR AN EXTRA INDEXED MOVE TO HANDLE THAT - THREE
028460*    SHORT, FLAT BLOCKS READ FASTER FOR THE NEXT PROGRAMMER
028470*    WHO HAS TO TOUCH THIS PARAGRAPH THAN ONE CLEVER ONE.
028475
028500
028600      MOVE WS-ORD-SIDE TO WS-NRM-SIDE.
028700      INSPECT WS-NRM-SIDE CONVERTING
028800          'abcdefghijklmnopqrstuvwxyz' TO
028900          'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
029000
029100      MOVE WS-ORD-TYPE TO WS-NRM-TYPE.
029200      INSPECT WS-NRM-TYPE CONVERTING
029300          'abcdefghijklmnopqrstuvwxyz' TO
029400          'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
029500
029600      MOVE WS-ORD-SYMBOL TO WS-NRM-SYMBOL.
029700      INSPECT WS-NRM-SYMBOL CONVERTING
029800          'abcdefghijklmnopqrstuvwxyz' TO
029900          'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
030000
030100  2200-NORMALIZAR-ORDEN-FIN.
030200      EXIT.
030300*----------------------------------------------------------------*
030400*  RULE 1 - SIDE MUST BE BUY OR SELL
030500*----------------------------------------------------------------*
030600  2300-VALIDAR-SIDE.
030700
030800      IF WS-NRM-SIDE NOT = 'BUY' AND WS-NRM-SIDE NOT = 'SELL'
030900         SET WS-ORD-INVALID TO TRUE
031000         MOVE 'INVALID SIDE' TO WS-ORD-REASON
031100      END-IF.
031200
031300  2300-VALIDAR-SIDE-FIN.
031400      EXIT.
031500*----------------------------------------------------------------*
031600*  RULE 2 - TYPE MUST BE MARKET, LIMIT OR STOP_LIMIT
031700*----------------------------------------------------------------*
031800  2400-VALIDAR-TIPO.
031900
032000      IF WS-NRM-TYPE NOT = 'MARKET'
032100         AND WS-NRM-TYPE NOT = 'LIMIT'
032200         AND WS-NRM-TYPE NOT = 'STOP_LIMIT'
032300         SET WS-ORD-INVALID TO TRUE
032400         MOVE 'INVALID ORDER TYPE' TO WS-ORD-REASON
032500      END-IF.
032600
032700  2400-VALIDAR-TIPO-FIN.
032800      EXIT.
032900*----------------------------------------------------------------*
033000*  RULE 3 - QUANTITY MUST BE NUMERIC AND GREATER THAN ZERO
033100*----------------------------------------------------------------*
033200  2500-VALIDAR-CANTIDAD.
033300
033400      IF WS-ORD-QTY-RAW NOT NUMERIC
033500         SET WS-ORD-INVALID TO TRUE
033600         MOVE 'INVALID QUANTITY' TO WS-ORD-REASON
033700      ELSE
033800         IF WS-ORD-QTY-NUM NOT > ZERO
033900            SET WS-ORD-INVALID TO TRUE
034000            MOVE 'INVALID QUANTITY' TO WS-ORD-REASON
034100         END-IF
034200      END-IF.
034300
034400  2500-VALIDAR-CANTIDAD-FIN.
034500      EXIT.
034600*----------------------------------------------------------------*
034700*  RULE 4 - SYMBOL (UPPERCASED) MUST END WITH USDT.  TRAILING
034800*  BLANKS ARE TRIMMED FIRST (CR0349) SO A SHORT SYMBOL SUCH AS
034900*  "ETHUSDT" ISN'T TESTED AGAINST THE LAST FOUR BYTES OF THE
035000*  PADDED X(12) FIELD, WHICH WOULD ALMOST ALWAYS BE BLANK
035100*----------------------------------------------------------------*
035200  2520-VALIDAR-SIMBOLO.
035210*    WS-SYM-LEN STARTS AT THE FULL FIELD WIDTH (12) AND 2521
035220*    BELOW COUNTS IT DOWN ONE BYTE AT A TIME AS LONG AS THE
035230*    BYTE AT THAT POSITION IS STILL A TRAILING BLANK - WHEN THE
035240*    LOOP STOPS, WS-SYM-LEN IS THE LENGTH OF THE SIGNIFICANT
035250*    PART OF THE SYMBOL (OR ZERO IF THE WHOLE FIELD WAS BLANK).
035255
035300
035400      MOVE 12 TO WS-SYM-LEN.
035500
035600      PERFORM 2521-RECORTAR-SIMBOLO
035700         THRU 2521-RECORTAR-SIMBOLO-FIN
035800         UNTIL WS-SYM-LEN = 0
035900            OR WS-NRM-SYMBOL (WS-SYM-LEN:1) NOT = SPACE.
036000
036100      IF WS-SYM-LEN < 4
036200         SET WS-ORD-INVALID TO TRUE
036300         MOVE 'INVALID SYMBOL' TO WS-ORD-REASON
036400      ELSE
036500         COMPUTE WS-SYM-START = WS-SYM-LEN - 3
036600         IF WS-NRM-SYMBOL (WS-SYM-START:4) NOT = 'USDT'
036700            SET WS-ORD-INVALID TO TRUE
036800            MOVE 'INVALID SYMBOL' TO WS-ORD-REASON
036900         END-IF
037000      END-IF.
037100
037200  2520-VALIDAR-SIMBOLO-FIN.
037300      EXIT.
037400*----------------------------------------------------------------*
037500  2521-RECORTAR-SIMBOLO.
037600
037700      SUBTRACT 1 FROM WS-SYM-LEN.
037800
037900  2521-RECORTAR-SIMBOLO-FIN.
038000      EXIT.
038100*----------------------------------------------------------------*
038200*  RULE 5 - A PRICE MUST BE SUPPLIED WHEN THE ORDER IS LIMIT OR
038300*  STOP_LIMIT
038400*----------------------------------------------------------------*
038500  2600-VALIDAR-PRECIO.
038510*    MARKET ORDERS HAVE NO PRICE FIELD BY DEFINITION - THIS
038520*    RULE ONLY FIRES FOR LIMIT AND STOP_LIMIT TICKETS, WHICH
038530*    MUST CARRY AN EXECUTION PRICE FOR THE BOOK TO MATCH
038540*    AGAINST (CR0271 - ADDED AFTER BLANK-PRICE LIMIT TICKETS
038550*    REACHED THE BOOK AND HAD TO BE PULLED BY HAND).
038600
038700      IF WS-NRM-TYPE = 'LIMIT' OR WS-NRM-TYPE = 'STOP_LIMIT'
038800         IF NOT WS-ORD-HAS-PRICE
038900            SET WS-ORD-INVALID TO TRUE
039000            MOVE 'PRICE REQUIRED' TO WS-ORD-REASON
039100         END-IF
039200      END-IF.
039300
039400  2600-VALIDAR-PRECIO-FIN.
039500      EXIT.
039600*----------------------------------------------------------------*
039700*  RULE 6 - A STOP PRICE MUST BE SUPPLIED WHEN THE ORDER IS
039800*  STOP_LIMIT
039900*----------------------------------------------------------------*
040000  2700-VALIDAR-STOP.
040010*    ONLY STOP_LIMIT ORDERS CARRY A SEPARATE STOP-TRIGGER
040020*    PRICE DISTINCT FROM THE LIMIT EXECUTION PRICE CHECKED IN
040030*    2600 ABOVE - A PLAIN LIMIT ORDER HAS NO STOP LEG AT ALL,
040040*    SO THIS RULE LEAVES IT ALONE.
040100
040200      IF WS-NRM-TYPE = 'STOP_LIMIT'
040300         IF NOT WS-ORD-HAS-STOP
040400            SET WS-ORD-INVALID TO TRUE
040500            MOVE 'STOP PRICE REQUIRED' TO WS-ORD-REASON
040600         END-IF
040700      END-IF.
040800
040900  2700-VALIDAR-STOP-FIN.
041000      EXIT.
041100*----------------------------------------------------------------*
041200  2800-FORMAR-LINEA-SALIDA.
041210*    SHARED BY BOTH 2900 (ACCEPTED) AND 2950 (REJECTED) BELOW -
041220*    EVERY TICKET GETS AN ECHO-BACK LINE REGARDLESS OF OUTCOME,
041230*    SO THE FIELD-BY-FIELD MOVES LIVE IN ONE PLACE AND ONLY THE
041240*    STATUS WORD ("ACCEPTED"/"REJECTED") DIFFERS BY CALLER.
041250*    NOTE WE ECHO THE NORMALIZED (UPPERCASED) SIDE/TYPE/SYMBOL,
041260*    NEVER THE RAW INCOMING TEXT - THE DESK WANTS A CONSISTENT
041270*    CASE ON THE REPORT NO MATTER HOW THE TICKET CAME IN.
041275
041300
041400      INITIALIZE WS-OUT-LINE.
041500      MOVE WS-NRM-SIDE    TO WS-OUT-SIDE.
041600      MOVE WS-NRM-TYPE    TO WS-OUT-TYPE.
041700      MOVE WS-ORD-QTY-NUM TO WS-OUT-QTY.
041800      MOVE WS-NRM-SYMBOL  TO WS-OUT-SYMBOL.
041900      MOVE WS-ORD-PRICE   TO WS-OUT-PRICE.
042000      MOVE WS-ORD-STOP    TO WS-OUT-STOP.
042100      MOVE WS-ORD-REASON  TO WS-OUT-REASON.
042200
042300  2800-FORMAR-LINEA-SALIDA-FIN.
042400      EXIT.
042500*----------------------------------------------------------------*
042600  2900-ACEPTAR-ORDEN.
042610*    WS-TOTAL-ACCEPTED WAS ALREADY BUMPED BY THE CALLER IN 2000
042620*    BEFORE THIS PARAGRAPH WAS EVEN PERFORMED - ALL WE DO HERE
042630*    IS BUILD AND WRITE THE ECHO-BACK LINE WITH STATUS ACCEPTED.
042635
042700
042800      PERFORM 2800-FORMAR-LINEA-SALIDA
042900         THRU 2800-FORMAR-LINEA-SALIDA-FIN.
043000
043100      MOVE 'ACCEPTED' TO WS-OUT-STATUS.
043200      MOVE WS-OUT-LINE TO WS-ORDOUT-RECORD.
043300      WRITE WS-ORDOUT-RECORD.
043400
043500      IF NOT FS-ORDEROUT-OK
043600         DISPLAY 'ERROR WRITING ORDER-OUT, STATUS: ' FS-ORDEROUT
043700         DISPLAY 'LINE IN ERROR: ' WS-OUT-LINE-ALT
043800         STOP RUN
043900      END-IF.
044000
044100  2900-ACEPTAR-ORDEN-FIN.
044200      EXIT.
044300*----------------------------------------------------------------*
044400  2950-RECHAZAR-ORDEN.
044410*    WS-ORD-REASON WAS STAMPED BY WHICHEVER RULE PARAGRAPH
044420*    FIRST FAILED THIS TICKET, BACK IN 2000 - WE JUST CARRY IT
044430*    THROUGH 2800 INTO THE ECHO-BACK LINE'S REASON COLUMN SO
044440*    THE DESK CAN SEE WHY A TICKET WAS BOUNCED WITHOUT HAVING
044450*    TO RE-RUN IT OR DIG THROUGH A SEPARATE ERROR LOG.
044455
044500
044600      PERFORM 2800-FORMAR-LINEA-SALIDA
044700         THRU 2800-FORMAR-LINEA-SALIDA-FIN.
044800
044900      MOVE 'REJECTED' TO WS-OUT-STATUS.
045000      MOVE WS-OUT-LINE TO WS-ORDOUT-RECORD.
045100      WRITE WS-ORDOUT-RECORD.
045200
045300      IF NOT FS-ORDEROUT-OK
045400         DISPLAY 'ERROR WRITING ORDER-OUT, STATUS: ' FS-ORDEROUT
045500         DISPLAY 'LINE IN ERROR: ' WS-OUT-LINE-ALT
045600         STOP RUN
045700      END-IF.
045800
045900  2950-RECHAZAR-ORDEN-FIN.
046000      EXIT.
046100*----------------------------------------------------------------*
046200*  BATCH FLOW 2 - ACCEPT/REJECT COUNTS
046300*----------------------------------------------------------------*
046400  3000-FINALIZAR-PROGRAMA.
046500
046600      PERFORM 3100-IMPRIMIR-CONTADORES
046700         THRU 3100-IMPRIMIR-CONTADORES-FIN.
046800
046900      PERFORM 3900-CERRAR-ARCHIVOS
047000         THRU 3900-CERRAR-ARCHIVOS-FIN.
047100
047200  3000-FINALIZAR-PROGRAMA-FIN.
047300      EXIT.
047400*----------------------------------------------------------------*
047500  3100-IMPRIMIR-CONTADORES.
047510*    TO THE CONSOLE/JOB LOG ONLY - THERE IS NO SEPARATE
047520*    SUMMARY REPORT FILE FOR THIS RUN, THE DETAIL IS ALREADY
047530*    ON ORDER-OUT AND OPERATIONS READS THESE THREE COUNTS OFF
047540*    THE SYSOUT WHEN THEY RECONCILE THE RUN.
047600
047700      DISPLAY 'ORDERS READ:     ' WS-TOTAL-READ.
047800      DISPLAY 'ORDERS ACCEPTED: ' WS-TOTAL-ACCEPTED.
047900      DISPLAY 'ORDERS REJECTED: ' WS-TOTAL-REJECTED.
048000
048100  3100-IMPRIMIR-CONTADORES-FIN.
048200      EXIT.
048300*----------------------------------------------------------------*
048400  3900-CERRAR-ARCHIVOS.
048410*    A BAD CLOSE STATUS IS LOGGED BUT NOT FATAL HERE, UNLIKE THE
048420*    OPENS IN 1100 - BY THE TIME WE GET HERE EVERY TICKET HAS
048430*    ALREADY BEEN READ, EDITED AND WRITTEN, SO A CLOSE FAILURE
048440*    CANNOT LOSE ANY WORK, IT JUST MEANS THE OPERATING SYSTEM
048450*    MAY NOT HAVE FLUSHED ITS BUFFERS CLEANLY ON THE WAY OUT.
048500
048600      CLOSE ORDER-FILE
048700            ORDER-OUT.
048800
048900      IF NOT FS-ORDERIN-OK
049000         DISPLAY 'ERROR CLOSING ORDER-FILE, STATUS: ' FS-ORDERIN
049100      END-IF.
049200
049300      IF NOT FS-ORDEROUT-OK
049400         DISPLAY 'ERROR CLOSING ORDER-OUT, STATUS: ' FS-ORDEROUT
049500      END-IF.
049600
049700  3900-CERRAR-ARCHIVOS-FIN.
049800      EXIT.
049900*----------------------------------------------------------------*
050000  END PROGRAM ORDVALID.
